000100*---------------------------------------------------------------
000200*    PL-FIND-VENDOR-ENTRY.CBL
000300*    BINARY SEARCH OF WS-VENDOR-TABLE (SEE WSVNDTB.CBL) BY
000400*    WS-LOOKUP-VENDOR-ID.  SETS W-FOUND-VENDOR-RECORD AND LEAVES
000500*    VND-IDX POINTING AT THE MATCHING ENTRY WHEN FOUND.
000600*    REWORKED FROM THE OLD PL-LOOK-FOR-VENDOR-RECORD.CBL, WHICH
000700*    READ THE VENDOR-FILE BY KEY; THE TRIAGE RUN SEARCHES THE
000800*    IN-STORAGE TABLE INSTEAD SINCE IT IS LOADED ONCE PER RUN.
000900*---------------------------------------------------------------
001000*    1998-11-12  RSF  TKT-4471  ORIGINAL PARAGRAPH.
001100*---------------------------------------------------------------
0012003000-FIND-VENDOR-ENTRY-I.
001300
001400    MOVE "N" TO W-FOUND-VENDOR-RECORD.
001500
001600    IF WS-LOOKUP-VENDOR-ID NOT EQUAL SPACES
001700       AND WS-VND-ENTRIES-LOADED GREATER THAN ZERO
001800       SEARCH ALL WS-VND-ENTRY
001900           AT END
002000               MOVE "N" TO W-FOUND-VENDOR-RECORD
002100           WHEN TBL-VENDOR-ID (VND-IDX) EQUAL WS-LOOKUP-VENDOR-ID
002200               MOVE "Y" TO W-FOUND-VENDOR-RECORD
002300       END-SEARCH.
002400
0025003000-FIND-VENDOR-ENTRY-F.  EXIT.
