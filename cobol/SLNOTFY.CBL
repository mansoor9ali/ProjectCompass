000100*---------------------------------------------------------------
000200*    SLNOTFY.CBL
000300*    SELECT FOR THE NOTIFY-OUT FILE.  ONE OR TWO RECORDS WRITTEN
000400*    PER INQUIRY (ASSIGNMENT, PLUS ESCALATION WHEN CRITICAL).
000500*---------------------------------------------------------------
000600*    1998-11-07  RSF  TKT-4471  ORIGINAL COPY MEMBER CUT FROM
000700*                      THE VENDOR-INQUIRY TRIAGE PROJECT.
000800*---------------------------------------------------------------
000900    SELECT NOTIFY-FILE
001000           ASSIGN TO "NOTIFY-OUT"
001100           ORGANIZATION IS LINE SEQUENTIAL.
