000100*---------------------------------------------------------------
000200*    FDINQRY.CBL
000300*    RECORD LAYOUT FOR THE INCOMING VENDOR-INQUIRY TRANSACTION.
000400*    ONE RECORD PER EMAIL RECEIVED FROM A VENDOR CONTACT.
000500*    RECORD LENGTH..: 394 (393 DATA BYTES + 1 RESERVE BYTE)
000600*---------------------------------------------------------------
000700*    1998-11-03  RSF  TKT-4471  ORIGINAL LAYOUT.
000800*    1999-02-18  RSF  TKT-4471  ADDED IN-DATE-RECEIVED-R BREAKOUT
000900*                      SO THE DRIVER CAN VALIDATE THE YEAR WITHOUT
001000*                      UNSTRINGING IT EVERY TIME.
001100*---------------------------------------------------------------
001200    FD  INQUIRY-FILE
001300        LABEL RECORDS ARE STANDARD.
001400
001500    01  INQUIRY-RECORD.
001600        05  IN-FROM-ADDR            PIC X(40).
001700        05  IN-FROM-NAME            PIC X(30).
001800        05  IN-TO-ADDR              PIC X(40).
001900        05  IN-SUBJECT              PIC X(60).
002000        05  IN-DATE-RECEIVED        PIC X(10).
002100        05  IN-DATE-RECEIVED-R REDEFINES IN-DATE-RECEIVED.
002200            10  IN-DATE-CCYY        PIC 9(04).
002300            10  FILLER              PIC X(01).
002400            10  IN-DATE-MM          PIC 9(02).
002500            10  FILLER              PIC X(01).
002600            10  IN-DATE-DD          PIC 9(02).
002700        05  IN-REPLY-FLAG           PIC X(01).
002800            88  IN-IS-FOLLOW-UP            VALUE "Y".
002900            88  IN-IS-NOT-FOLLOW-UP        VALUE "N".
003000        05  IN-VENDOR-ID            PIC X(12).
003100        05  IN-BODY                 PIC X(200).
003200        05  FILLER                  PIC X(01)  VALUE SPACES.
