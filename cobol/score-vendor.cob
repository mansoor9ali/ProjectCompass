000100*---------------------------------------------------------------
000200*    SCORE-VENDOR.COB
000300*    SELF-CONTAINED BATCH PROGRAM -- READS THE VENDOR MASTER
000400*    FILE TOP TO BOTTOM AND WRITES A SCORE RECORD FOR EVERY
000500*    VENDOR, COMBINING HOW OFTEN THEY WRITE IN, WHAT CLASS OF
000600*    RELATIONSHIP THEY HOLD, THE SIZE OF THEIR CONTRACT, AND HOW
000700*    FAST WE HAVE BEEN GETTING BACK TO THEM.  CALLED ONCE BY
000800*    vendor-inquiry-triage AFTER THE INQUIRY PASS IS FINISHED.
000900*---------------------------------------------------------------
001000*    1999-04-14  RSF  TKT-4471  ORIGINAL VERSION.
001100*    1999-08-03  RSF  TKT-4612  ADDED 2100-UPDATE-RESPONSE-AVG AS
001200*                      A SEPARATE PARAGRAPH SO THE RESPONSE-TIME
001300*                      MAINTENANCE MATH LIVES IN ONE PLACE; IT IS
001400*                      NOT ON THE MAIN READ LOOP, IT IS CALLED
001500*                      FROM THE INQUIRY-ACKNOWLEDGEMENT PROGRAM
001600*                      WHEN A NEW RESPONSE TIME COMES IN.
001700*    1999-11-30  DMK  TKT-4583  Y2K REVIEW -- NO DATE FIELDS IN
001800*                      THIS PROGRAM, NOTHING TO CHANGE.
001900*    2004-03-15  PNG  TKT-5240  ADDED WS-FINAL-SCORE-R SO THE REPORT
002000*                      PROGRAM COULD PICK UP THE SCORE'S WHOLE/
002100*                      HUNDREDTHS PIECES WITHOUT A SEPARATE COMPUTE --
002200*                      SAME TREATMENT GIVEN WS-RESP-NEW-AVG BELOW.
002300*    2004-03-15  PNG  TKT-5240  CALLER (vendor-inquiry-triage) WAS
002400*                      PRINTING ITS OWN IN-STORAGE TABLE LOAD
002500*                      COUNT ON THE "VENDOR SCORES WRITTEN" LINE
002600*                      SINCE THIS PROGRAM NEVER HANDED BACK THE
002700*                      REAL COUNT.  ADDED LK-VENDORS-SCORED-CNT TO
002800*                      THE MAIN ENTRY'S USING LIST -- MOVED FROM
002900*                      WS-VENDORS-SCORED-TODAY JUST BEFORE STOP
003000*                      RUN.  THE 2100-UPDATE-RESPONSE-AVG ENTRY
003100*                      POINT IS UNCHANGED, IT TAKES ITS OWN USING
003200*                      LIST.
003300*---------------------------------------------------------------
003400IDENTIFICATION DIVISION.
003500PROGRAM-ID.     score-vendor.
003600AUTHOR.         R S FENWICK.
003700INSTALLATION.   VENDOR SERVICES DATA PROCESSING.
003800DATE-WRITTEN.   04/14/1999.
003900DATE-COMPILED.  04/14/1999.
004000SECURITY.       COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
004100*---------------------------------------------------------------
004200ENVIRONMENT DIVISION.
004300    CONFIGURATION SECTION.
004400*    C01 NOT ACTUALLY USED BY THIS PROGRAM -- NO PRINT FILE HERE
004500*    -- CARRIED FORWARD AS SHOP BOILERPLATE SO SPECIAL-NAMES LOOKS
004600*    THE SAME ACROSS EVERY PROGRAM IN THE SYSTEM.
004700    SPECIAL-NAMES.
004800        C01 IS TOP-OF-FORM.
004900    INPUT-OUTPUT SECTION.
005000    FILE-CONTROL.
005100
005200*    VENDOR-MASTER-FILE IS READ SEQUENTIALLY, TOP TO BOTTOM, NO
005300*    KEY LOOKUP -- SEE FDVNDM.CBL FOR THE RECORD LAYOUT.
005400        COPY "SLVNDM.CBL".
005500*    VENDOR-SCORE-FILE IS WRITE-ONLY HERE -- READ BACK BY KEY BY
005600*    WHATEVER PROGRAM CONSUMES THE SCORES NEXT.
005700        COPY "SLVSCOR.CBL".
005800*---------------------------------------------------------------
005900DATA DIVISION.
006000    FILE SECTION.
006100
006200        COPY "FDVNDM.CBL".
006300        COPY "FDVSCOR.CBL".
006400
006500    WORKING-STORAGE SECTION.
006600
006700*    RUN COUNTER -- HOW MANY VENDOR-SCORE RECORDS THIS RUN WROTE.
006800*    RETURNED TO THE CALLER AT 1000-SCORE-VENDOR-F (SEE
006900*    LK-VENDORS-SCORED-CNT BELOW) -- DO NOT CONFUSE THIS WITH
007000*    WS-VENDOR-COUNT, WHICH COUNTS MASTER RECORDS READ, NOT SCORE
007100*    RECORDS WRITTEN.  THE TWO WILL NORMALLY MATCH ONE-FOR-ONE
007200*    SINCE EVERY MASTER RECORD READ PRODUCES EXACTLY ONE SCORE
007300*    RECORD, BUT THE DISTINCT COUNTER KEEPS THAT ASSUMPTION FROM
007400*    BEING BAKED INTO THE INTERFACE.
007500    77  WS-VENDORS-SCORED-TODAY     PIC 9(05)  COMP VALUE ZERO.
007600*    UNUSED SCRATCH BYTE, SHOP CONVENTION.
007700    77  DUMMY                       PIC X.
007800
007900*    PROGRAM-ID LITERAL AND PAD, PRINTED ON ABEND DUMPS BY THE
008000*    SHOP'S STANDARD ABEND HANDLER SO OPERATIONS CAN TELL WHICH
008100*    LOAD MODULE FAILED WITHOUT DIGGING THROUGH THE JOB LOG.
008200    01  WS-PROGRAM-ID               PIC X(12)  VALUE
008300            "SCORE-VENDOR".
008400    01  FILLER                      PIC X(08)  VALUE SPACES.
008500
008600*    END-OF-FILE SWITCH FOR THE VENDOR-MASTER READ LOOP AT 1100.
008700    01  WS-END-OF-FILE-FLAG         PIC X(01)  VALUE "N".
008800        88  WS-END-OF-FILE                   VALUE "Y".
008900
009000*    THE FOUR SCORING COMPONENTS COMPUTED AT 2000-COMPUTE-SCORE,
009100*    EACH SCALED 0.0000 THROUGH 1.0000 SO THE WEIGHTED BLEND
009200*    BELOW CAN TREAT THEM ALIKE REGARDLESS OF THE RAW UNITS THE
009300*    UNDERLYING MASTER-FILE FIELD IS KEPT IN (INQUIRY COUNT,
009400*    RELATIONSHIP CODE, CONTRACT DOLLARS, OR RESPONSE HOURS).
009500    01  WS-COMPONENT-SCORES.
009600        05  WS-FREQ-SCORE           PIC 9V9999 VALUE ZERO.
009700        05  WS-REL-SCORE            PIC 9V9999 VALUE ZERO.
009800        05  WS-VALUE-SCORE          PIC 9V9999 VALUE ZERO.
009900        05  WS-RESP-SCORE           PIC 9V9999 VALUE ZERO.
010000*    TABLE VIEW OF THE SAME FOUR COMPONENTS -- NOT SUBSCRIPTED
010100*    ANYWHERE TODAY, KEPT SO A FUTURE DUMP/TRACE ROUTINE CAN WALK
010200*    ALL FOUR WITHOUT NAMING EACH ONE, THE SAME WAY THE DRIVER'S
010300*    WS-CAT-CNT-TBL / WS-TYP-CNT-TBL REDEFINES ARE USED.
010400    01  WS-COMPONENT-SCORES-R REDEFINES WS-COMPONENT-SCORES.
010500        05  WS-COMPONENT-TBL        PIC 9V9999 OCCURS 4 TIMES.
010600
010700*    WS-WEIGHTED-WORK HOLDS THE BLENDED RESULT BEFORE IT IS MOVED
010800*    TO WS-FINAL-SCORE -- KEPT SEPARATE SO THE COMPUTE STATEMENT
010900*    BELOW IS NOT ALSO DOING THE MOVE IN THE SAME BREATH.
011000    01  WS-WEIGHTED-WORK            PIC 9V9999 VALUE ZERO.
011100    01  WS-FINAL-SCORE              PIC 9V9999 VALUE ZERO.
011200*    WHOLE/FRACTIONAL BREAKOUT OF THE FINAL SCORE, ADDED TKT-5240
011300*    SO A REPORT PROGRAM COULD PRINT "0.8500" AS "0" AND "8500"
011400*    IN SEPARATE EDIT FIELDS WITHOUT ITS OWN COMPUTE STATEMENT --
011500*    SAME IDEA AS WS-RESP-NEW-AVG-R FURTHER DOWN.
011600    01  WS-FINAL-SCORE-R REDEFINES WS-FINAL-SCORE.
011700        05  WS-FINAL-SCORE-WHOLE    PIC 9.
011800        05  WS-FINAL-SCORE-FRAC     PIC 9999.
011900
012000*    COUNTS VENDOR-MASTER RECORDS READ BY 1100-READ-VENDOR-MASTER.
012100*    USED FOR NOTHING BUT OPERATOR CURIOSITY TODAY -- NOT PRINTED
012200*    OR RETURNED ANYWHERE -- BUT LEFT IN PLACE SINCE A DUMP OF
012300*    WORKING-STORAGE AT ABEND TIME SHOWS IT ALONGSIDE
012400*    WS-VENDORS-SCORED-TODAY AND THE TWO SHOULD ALWAYS MATCH.
012500    01  WS-VENDOR-COUNT             PIC 9(05)  COMP VALUE ZERO.
012600
012700*    MAINTENANCE-FUNCTION WORK AREAS (2100-UPDATE-RESPONSE-AVG).
012800    01  WS-RESP-AVG-WORK.
012900        05  WS-RESP-OLD-AVG         PIC 9(03)V99 VALUE ZERO.
013000        05  WS-RESP-OLD-COUNT       PIC 9(05)  COMP VALUE ZERO.
013100        05  WS-RESP-NEW-HOURS       PIC 9(03)V99 VALUE ZERO.
013200        05  WS-RESP-NEW-AVG         PIC 9(03)V99 VALUE ZERO.
013300        05  WS-RESP-NEW-AVG-R REDEFINES WS-RESP-NEW-AVG.
013400            10  WS-RESP-NEW-AVG-WHOLE PIC 9(03).
013500            10  WS-RESP-NEW-AVG-FRAC  PIC 9(02).
013600*---------------------------------------------------------------
013700    LINKAGE SECTION.
013800
013900*    LK- PARAMETERS BELOW ARE FOR 2100-UPDATE-RESPONSE-AVG ONLY;
014000*    THE MAIN READ LOOP AT 1000 USES NO LINKAGE AT ALL (IT IS A
014100*    STRAIGHT FILE-TO-FILE PASS, NO CALLER NEEDED).
014200
014300    01  LK-CURRENT-AVG              PIC 9(03)V99.
014400    01  LK-CURRENT-COUNT            PIC 9(05).
014500    01  LK-NEW-HOURS                PIC 9(03)V99.
014600    01  LK-UPDATED-AVG              PIC 9(03)V99.
014700
014800*    LK-VENDORS-SCORED-CNT IS THE MAIN ENTRY'S ONLY PARAMETER --
014900*    SEE PROCEDURE DIVISION USING BELOW.  RECEIVES
015000*    WS-VENDORS-SCORED-TODAY AT 1000-SCORE-VENDOR-F SO THE CALLER
015100*    CAN PRINT THE REAL SCORED-RECORD COUNT INSTEAD OF GUESSING
015200*    AT IT FROM ITS OWN IN-STORAGE TABLE (TKT-5240).
015300    01  LK-VENDORS-SCORED-CNT       PIC 9(05).
015400*---------------------------------------------------------------
015500PROCEDURE DIVISION USING LK-VENDORS-SCORED-CNT.
015600
015700*    MAIN LINE -- OPEN BOTH FILES, PRIME THE READ, THEN SCORE ONE
015800*    VENDOR PER PASS OF 2000-COMPUTE-SCORE UNTIL THE MASTER FILE
015900*    RUNS OUT.  NO SORT STEP IS NEEDED -- THE OUTPUT SCORE FILE
016000*    DOES NOT HAVE TO BE IN ANY PARTICULAR ORDER, IT IS READ BACK
016100*    BY VENDOR-ID LOOKUP, NOT SEQUENTIALLY, BY WHATEVER PROGRAM
016200*    CONSUMES IT NEXT.
0163001000-SCORE-VENDOR-I.
016400
016500    OPEN INPUT  VENDOR-MASTER-FILE.
016600    OPEN OUTPUT VENDOR-SCORE-FILE.
016700
016800    PERFORM 1100-READ-VENDOR-MASTER THRU 1100-EXIT.
016900    PERFORM 2000-COMPUTE-SCORE THRU 2000-EXIT UNTIL WS-END-OF-FILE.
017000
017100    CLOSE VENDOR-MASTER-FILE.
017200    CLOSE VENDOR-SCORE-FILE.
017300
017400*    HAND THE REAL SCORED-RECORD COUNT BACK TO THE CALLER BEFORE
017500*    GIVING UP CONTROL -- SEE THE TKT-5240 CHANGE-LOG ENTRY ABOVE
017600*    FOR WHY THIS MATTERS TO THE GRAND-TOTAL LINE ON THE REPORT.
0177001000-SCORE-VENDOR-F.
017800
017900    MOVE WS-VENDORS-SCORED-TODAY TO LK-VENDORS-SCORED-CNT.
018000
018100    STOP RUN.
018200*---------------------------------------------------------------
018300*    READS ONE VENDOR-MASTER RECORD.  SHARED BY THE PRIMING READ
018400*    AT 1000-SCORE-VENDOR-I AND THE BOTTOM OF THE 2000 LOOP, SHOP
018500*    STYLE FOR A SEQUENTIAL READ LOOP -- PRIME ONCE, THEN RE-READ
018600*    AT THE BOTTOM OF THE PROCESSING PARAGRAPH.
0187001100-READ-VENDOR-MASTER.
018800
018900    READ VENDOR-MASTER-FILE
019000        AT END
019100            MOVE "Y" TO WS-END-OF-FILE-FLAG
019200        NOT AT END
019300            ADD 1 TO WS-VENDOR-COUNT.
019400
0195001100-EXIT.
019600    EXIT.
019700*---------------------------------------------------------------
019800*    COMPUTES AND WRITES ONE VENDOR-SCORE RECORD FOR THE VENDOR
019900*    CURRENTLY IN VENDOR-MASTER-RECORD, THEN READS THE NEXT ONE.
020000*    THE OVERALL SCORE IS A WEIGHTED BLEND OF FOUR COMPONENTS --
020100*    HOW OFTEN THE VENDOR WRITES IN, WHAT RELATIONSHIP CLASS THEY
020200*    HOLD, HOW LARGE THEIR CONTRACT IS, AND HOW FAST WE HAVE BEEN
020300*    GETTING BACK TO THEM -- PER MR. OKEKE'S ORIGINAL WRITE-UP.
0204002000-COMPUTE-SCORE.
020500
020600*    2004-04-09 PNG TKT-5266 -- THE SPEC'D UNKNOWN-VENDOR FLAT
020700*    SCORE OF 0.5000 IS NOT WIRED UP IN THIS PROGRAM OR ANYWHERE
020800*    ELSE IN THE SYSTEM, AND IT STAYS THAT WAY ON PURPOSE.  THIS
020900*    PARAGRAPH IS DRIVEN OFF VENDOR-MASTER-FILE, ONE PASS TOP TO
021000*    BOTTOM AFTER THE INQUIRY FILE CLOSES (SEE THE BATCH-FLOW
021100*    BANNER AT THE TOP OF VENDOR-INQUIRY-TRIAGE.COB) -- EVERY
021200*    RECORD VENDOR-MASTER-RECORD EVER HOLDS HERE CAME OFF THE
021300*    MASTER FILE ITSELF, SO THERE IS NO SUCH THING AS AN UNKNOWN
021400*    VENDOR FROM THIS PROGRAM'S SEAT.  THE "VENDOR NOT ON THE
021500*    MASTER" CASE ONLY EVER COMES UP WHEN AN INQUIRY NAMES A
021600*    VENDOR-ID DURING ROUTING, AND THAT PATH NEVER TOUCHES
021700*    VENDOR-SCORE-OUT AT ALL -- SEE 2320-APPLY-VENDOR-CONTINUITY IN
021800*    THE DRIVER, WHICH GOES OFF AN IN-RUN ASSIGNEE TABLE AND DOES
021900*    NOT CARE WHETHER THE VENDOR-ID IS ON VENDOR-MASTER OR NOT.
022000
022100    MOVE ZERO TO WS-COMPONENT-SCORES.
022200
022300*    FREQUENCY COMPONENT -- ONE INQUIRY IN TEN COUNTS AS A FULL
022400*    POINT OF FREQUENCY, CAPPED AT 1.0000 SO A VENDOR WHO WRITES
022500*    IN CONSTANTLY DOES NOT SWAMP THE OTHER THREE COMPONENTS.
022600    COMPUTE WS-FREQ-SCORE ROUNDED = VM-INQUIRY-COUNT / 10.
022700    IF WS-FREQ-SCORE GREATER THAN 1.0000
022800       MOVE 1.0000 TO WS-FREQ-SCORE.
022900
023000*    RELATIONSHIP COMPONENT -- FIXED POINTS PER RELATIONSHIP
023100*    CLASS, KEY VENDORS SCORING HIGHEST AND ANYTHING NOT ON THE
023200*    LIST (INCLUDING A BLANK OR GARBLED CODE) FALLING THROUGH TO
023300*    THE STANDARD 0.5000 MIDPOINT RATHER THAN ZERO.
023400    IF VM-RELATIONSHIP EQUAL "KEY"
023500       MOVE 1.0000 TO WS-REL-SCORE
023600    ELSE
023700    IF VM-RELATIONSHIP EQUAL "PREFERRED"
023800       MOVE .8000 TO WS-REL-SCORE
023900    ELSE
024000    IF VM-RELATIONSHIP EQUAL "STANDARD"
024100       MOVE .5000 TO WS-REL-SCORE
024200    ELSE
024300    IF VM-RELATIONSHIP EQUAL "NEW"
024400       MOVE .7000 TO WS-REL-SCORE
024500    ELSE
024600    IF VM-RELATIONSHIP EQUAL "PROBATION"
024700       MOVE .6000 TO WS-REL-SCORE
024800    ELSE
024900       MOVE .5000 TO WS-REL-SCORE.
025000
025100*    CONTRACT-VALUE COMPONENT -- SCALED SO A CONTRACT WORTH ONE
025200*    MILLION DOLLARS OR MORE SCORES THE FULL 1.0000; ANYTHING
025300*    SMALLER SCORES PROPORTIONALLY.
025400    COMPUTE WS-VALUE-SCORE ROUNDED = VM-CONTRACT-VALUE / 1000000.
025500    IF WS-VALUE-SCORE GREATER THAN 1.0000
025600       MOVE 1.0000 TO WS-VALUE-SCORE.
025700
025800*    RESPONSE-TIME COMPONENT -- A 48-HOUR (TWO BUSINESS DAY)
025900*    AVERAGE RESPONSE TIME OR SLOWER SCORES THE FULL 1.0000;
026000*    FASTER RESPONSE TIMES SCORE PROPORTIONALLY LOWER.  NOTE THIS
026100*    IS BACKWARDS FROM THE OTHER THREE COMPONENTS IN THE SENSE
026200*    THAT A HIGH RAW VALUE (SLOW RESPONSE) PRODUCES A HIGH SCORE
026300*    HERE -- THAT IS INTENTIONAL, A SLOW-RESPONDING VENDOR GETS
026400*    MORE STAFF ATTENTION, NOT LESS.
026500    COMPUTE WS-RESP-SCORE ROUNDED = VM-AVG-RESP-HOURS / 48.
026600    IF WS-RESP-SCORE GREATER THAN 1.0000
026700       MOVE 1.0000 TO WS-RESP-SCORE.
026800
026900*    WEIGHTED BLEND -- RELATIONSHIP AND CONTRACT VALUE EACH COUNT
027000*    FOR 30% OF THE FINAL SCORE, FREQUENCY AND RESPONSE TIME EACH
027100*    COUNT FOR 20%.  WEIGHTS ARE PER MR. OKEKE'S WRITE-UP AND ARE
027200*    NOT DATA-DRIVEN -- CHANGING THEM MEANS CHANGING THIS COMPUTE
027300*    STATEMENT, THERE IS NO WEIGHT TABLE TO MAINTAIN.
027400    COMPUTE WS-WEIGHTED-WORK ROUNDED =
027500            (.20 * WS-FREQ-SCORE) + (.30 * WS-REL-SCORE) +
027600            (.30 * WS-VALUE-SCORE) + (.20 * WS-RESP-SCORE).
027700
027800    MOVE WS-WEIGHTED-WORK TO WS-FINAL-SCORE.
027900
028000    MOVE VM-VENDOR-ID  TO VS-VENDOR-ID.
028100    MOVE WS-FINAL-SCORE TO VS-SCORE.
028200
028300    WRITE VENDOR-SCORE-RECORD.
028400
028500*    BUMP THE RUN COUNTER THAT GOES BACK TO THE CALLER AT
028600*    1000-SCORE-VENDOR-F -- ONE INCREMENT PER RECORD ACTUALLY
028700*    WRITTEN, NOT PER RECORD READ, SO A FUTURE SKIP-ON-ERROR RULE
028800*    WOULD NOT THROW THE COUNT OFF.
028900    ADD 1 TO WS-VENDORS-SCORED-TODAY.
029000
029100    PERFORM 1100-READ-VENDOR-MASTER THRU 1100-EXIT.
029200
0293002000-EXIT.
029400    EXIT.
029500*---------------------------------------------------------------
0296002100-UPDATE-RESPONSE-AVG.
029700
029800    ENTRY "UPDATE-RESPONSE-AVG" USING LK-CURRENT-AVG
029900                                       LK-CURRENT-COUNT
030000                                       LK-NEW-HOURS
030100                                       LK-UPDATED-AVG.
030200
030300*    MAINTENANCE FUNCTION -- A SEPARATE ENTRY POINT INTO THIS
030400*    SAME LOAD MODULE, NOT PART OF THE 1000 READ LOOP ABOVE.
030500*    THE INQUIRY-ACKNOWLEDGEMENT PROGRAM CALLS "UPDATE-RESPONSE-
030600*    AVG" DIRECTLY WHEN A NEW RESPONSE-TIME OBSERVATION COMES
030700*    IN, SO THE VENDOR-MASTER-RECORD'S RUNNING AVERAGE STAYS
030800*    CURRENT FOR THE NEXT SCORING PASS.  WEIGHTS THE NEW
030900*    OBSERVATION TWICE (PER MR. OKEKE'S FORMULA) SO ONE BAD
031000*    RESPONSE DOES NOT TAKE FOREVER TO WORK ITS WAY OUT OF THE
031100*    AVERAGE.
031200
031300    COMPUTE WS-RESP-NEW-AVG ROUNDED =
031400            ((LK-CURRENT-AVG * LK-CURRENT-COUNT) +
031500             (LK-NEW-HOURS * 2)) / (LK-CURRENT-COUNT + 2).
031600
031700    MOVE WS-RESP-NEW-AVG TO LK-UPDATED-AVG.
031800
0319002100-EXIT.
032000    EXIT PROGRAM.
