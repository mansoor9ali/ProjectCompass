000100*---------------------------------------------------------------
000200*    SLVNDM.CBL
000300*    SELECT FOR THE VENDOR-MASTER FILE.  SORTED ASCENDING BY
000400*    VM-VENDOR-ID.  LOADED ENTIRELY INTO WS-VENDOR-TABLE AT THE
000500*    START OF THE TRIAGE RUN (SEE WSVNDTB.CBL).
000600*---------------------------------------------------------------
000700*    1998-11-05  RSF  TKT-4471  ORIGINAL COPY MEMBER CUT FROM
000800*                      THE VENDOR-INQUIRY TRIAGE PROJECT.
000900*---------------------------------------------------------------
001000    SELECT VENDOR-MASTER-FILE
001100           ASSIGN TO "VENDOR-MASTER"
001200           ORGANIZATION IS LINE SEQUENTIAL.
