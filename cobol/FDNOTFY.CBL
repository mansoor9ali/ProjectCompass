000100*---------------------------------------------------------------
000200*    FDNOTFY.CBL
000300*    RECORD LAYOUT FOR THE NOTIFY-OUT FILE.
000400*    RECORD LENGTH..: 79 (78 DATA BYTES + 1 RESERVE BYTE)
000500*---------------------------------------------------------------
000600*    1998-11-07  RSF  TKT-4471  ORIGINAL LAYOUT.
000700*---------------------------------------------------------------
000800    FD  NOTIFY-FILE
000900        LABEL RECORDS ARE STANDARD.
001000
001100    01  NOTIFY-RECORD.
001200        05  NT-TYPE                 PIC X(10).
001300            88  NT-IS-ASSIGNMENT           VALUE "ASSIGNMENT".
001400            88  NT-IS-ESCALATION           VALUE "ESCALATION".
001500        05  NT-RECIPIENT            PIC X(40).
001600        05  NT-INQUIRY-ID           PIC X(12).
001700        05  NT-PRIORITY             PIC X(13).
001800        05  NT-DUE-HOURS            PIC 9(03).
001900        05  FILLER                  PIC X(01)  VALUE SPACES.
