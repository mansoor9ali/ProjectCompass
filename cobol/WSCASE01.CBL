000100*---------------------------------------------------------------
000200*    WSCASE01.CBL
000300*    SHOP-STANDARD UPPER/LOWER ALPHABET CONSTANTS, USED WITH
000400*    INSPECT ... CONVERTING TO FORCE SCANNED TEXT TO UPPER CASE
000500*    BEFORE KEYWORD COMPARISONS.  COPY THIS MEMBER WHENEVER A
000600*    PROGRAM HAS TO UPSHIFT A FREE-TEXT FIELD.
000700*---------------------------------------------------------------
000800*    1999-04-06  RSF  TKT-4471  ORIGINAL MEMBER, PULLED OUT OF
000900*                      ANALYZE-INQUIRY SO PRIORITIZE-INQUIRY
001000*                      COULD SHARE THE SAME CONSTANTS.
001100*---------------------------------------------------------------
001200    01  WS-LOWER-ALPHA              PIC X(26)  VALUE
001300            "abcdefghijklmnopqrstuvwxyz".
001400    01  WS-UPPER-ALPHA              PIC X(26)  VALUE
001500            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
