000100*---------------------------------------------------------------
000200*    VENDOR-INQUIRY-TRIAGE.COB
000300*    MAIN DRIVER OF THE VENDOR INQUIRY TRIAGE BATCH.  READS THE
000400*    INCOMING INQUIRY FILE RECORD BY RECORD, CALLS OUT TO THE
000500*    ANALYSIS AND PRIORITIZATION WORKERS, ROUTES AND NOTIFIES IN
000600*    LINE, THEN SCORES THE VENDOR MASTER AND PRINTS THE RUN
000700*    SUMMARY.  REPLACES THE OLD MENU-DRIVEN ACCOUNTS-PAYABLE
000800*    SHELL -- THIS SHOP'S SYSTEMS NOW RUN UNATTENDED OVERNIGHT.
000900*---------------------------------------------------------------
001000*    1999-04-02  RSF  TKT-4471  ORIGINAL VERSION, BUILT FROM THE
001100*                      OLD ACCOUNTS-PAYABLE-SYSTEM DRIVER SHELL.
001200*    1999-04-20  RSF  TKT-4471  ADDED THE VENDOR-MASTER TABLE
001300*                      LOAD AND THE SEARCH ALL LOOKUP SO ROUTING
001400*                      DOES NOT HAVE TO RE-READ THE MASTER FILE
001500*                      FOR EVERY INQUIRY.
001600*    1999-07-11  RSF  TKT-4598  ADDED VENDOR CONTINUITY -- SAME
001700*                      VENDOR NOW ALWAYS GETS THE SAME ASSIGNEE
001800*                      WITHIN A RUN, PER MS. OKONKWO.
001900*    1999-11-30  DMK  TKT-4583  Y2K REVIEW -- IN-DATE-RECEIVED IS
002000*                      CCYY-MM-DD ALREADY, NO 2-DIGIT YEAR
002100*                      FIELDS ANYWHERE IN THIS PROGRAM.
002200*    2001-02-27  PNG  TKT-4810  SEE CORRESPONDING ENTRY IN
002300*                      prioritize-inquiry -- NO CHANGE NEEDED
002400*                      HERE, NOTED FOR THE FILE.
002500*    2003-11-05  PNG  TKT-5190  BUSIEST-DEPARTMENT LINE WAS
002600*                      PICKING THE LAST DEPARTMENT ON A TIE
002700*                      INSTEAD OF THE FIRST ONE SEEN.  FIXED THE
002800*                      COMPARE IN 9500-PRINT-DEPT-LOADS TO USE
002900*                      GREATER THAN, NOT GREATER THAN OR EQUAL.
003000*    2004-03-15  PNG  TKT-5240  VENDOR-CONTINUITY WAS SILENTLY
003100*                      DROPPED FOR ANY VENDOR-ID NOT ALREADY ON
003200*                      VENDOR-MASTER, SINCE IT RODE ON A FIELD
003300*                      THAT ONLY EXISTS FOR VENDORS WE CAN FIND ON
003400*                      THE MASTER TABLE.  MOVED TRACKING TO A NEW
003500*                      WS-VND-ASGN-TABLE KEYED BY THE RAW
003600*                      VENDOR-ID SO UNKNOWN VENDORS GET CONTINUITY
003700*                      TOO.  ADDED 2310/2320.  ALSO CAPPED THE
003800*                      VENDOR-MASTER TABLE LOAD AT 200 ENTRIES
003900*                      EXPLICITLY (1210-ADD-VENDOR-ENTRY) INSTEAD
004000*                      OF TRUSTING THE OCCURS LIMIT SILENTLY.
004100*    2004-03-15  PNG  TKT-5240  "VENDOR SCORES WRITTEN" ON THE
004200*                      GRAND-TOTAL REPORT WAS PRINTING
004300*                      WS-VND-ENTRIES-LOADED -- THE IN-STORAGE
004400*                      TABLE'S 200-ENTRY LOAD COUNT -- INSTEAD OF
004500*                      THE NUMBER OF RECORDS score-vendor ACTUALLY
004600*                      WROTE TO VENDOR-SCORE-FILE.  WRONG WHENEVER
004700*                      VENDOR-MASTER HAS MORE OR FEWER THAN 200
004800*                      RECORDS.  score-vendor NOW RETURNS ITS OWN
004900*                      WS-VENDORS-SCORED-TODAY ON THE CALL (SEE
005000*                      9000-SCORE-VENDORS) INTO THE NEW
005100*                      WS-VENDORS-SCORED-CNT, WHICH 9540 PRINTS.
005200*    2004-03-15  PNG  TKT-5240  REVIEWED THE REST OF THIS PROGRAM
005300*                      FOR THE SAME MISTAKE -- WS-PROCESSED-CNT,
005400*                      WS-NOTIFY-CNT AND WS-ESCALATION-CNT ARE ALL
005500*                      BUMPED DIRECTLY BY THIS PROGRAM'S OWN LOGIC
005600*                      AND ARE NOT SUBJECT TO THE SAME TABLE-VS-
005700*                      ACTUAL-FILE MISMATCH.  NO FURTHER CHANGE
005800*                      NEEDED THERE.
005900*---------------------------------------------------------------
006000IDENTIFICATION DIVISION.
006100PROGRAM-ID.     vendor-inquiry-triage.
006200AUTHOR.         R S FENWICK.
006300INSTALLATION.   VENDOR SERVICES DATA PROCESSING.
006400DATE-WRITTEN.   04/02/1999.
006500DATE-COMPILED.  04/02/1999.
006600SECURITY.       COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
006700*---------------------------------------------------------------
006800ENVIRONMENT DIVISION.
006900    CONFIGURATION SECTION.
007000    SPECIAL-NAMES.
007100        C01 IS TOP-OF-FORM.
007200    INPUT-OUTPUT SECTION.
007300    FILE-CONTROL.
007400
007500*    INBOUND EMAIL-INTAKE FILE -- ONE RECORD PER RAW VENDOR INQUIRY,
007600*    BUILT UPSTREAM OF THIS RUN BY THE MAIL-GATEWAY EXTRACT JOB.
007700        COPY "SLINQRY.CBL".
007800*    VENDOR MASTER, SORTED ASCENDING BY VENDOR-ID -- READ ONCE AT
007900*    1200 TO BUILD THE IN-STORAGE LOOKUP TABLE.
008000        COPY "SLVNDM.CBL".
008100*    OUTBOUND ASSIGNMENT FILE -- ONE RECORD PER INQUIRY ROUTED,
008200*    PICKED UP DOWNSTREAM BY THE WORKLOAD-TRACKING SYSTEM.
008300        COPY "SLASGN.CBL".
008400*    OUTBOUND NOTIFICATION FILE -- ASSIGNMENT AND ESCALATION
008500*    MESSAGES FOR THE MAIL GATEWAY TO DELIVER.
008600        COPY "SLNOTFY.CBL".
008700
008800*    RUN-REPORT IS THE HUMAN-READABLE SUMMARY PRINTED AT 9500 --
008900*    PLAIN LINE SEQUENTIAL SO IT CAN BE BROWSED OR PRINTED AS-IS.
009000        SELECT RUN-REPORT-FILE
009100               ASSIGN TO "RUN-REPORT"
009200               ORGANIZATION IS LINE SEQUENTIAL.
009300*---------------------------------------------------------------
009400DATA DIVISION.
009500    FILE SECTION.
009600
009700*    FD AND 01-LEVEL FOR INQUIRY-FILE, MATCHING THE SELECT AT
009800*    FILE-CONTROL ABOVE.
009900        COPY "FDINQRY.CBL".
010000*    FD AND 01-LEVEL FOR VENDOR-MASTER-FILE.
010100        COPY "FDVNDM.CBL".
010200*    FD AND 01-LEVEL FOR ASSIGNMENT-FILE.
010300        COPY "FDASGN.CBL".
010400*    FD AND 01-LEVEL FOR NOTIFY-FILE.
010500        COPY "FDNOTFY.CBL".
010600
010700*    132-BYTE PRINT RECORD -- ALL OF THE WS-xxx-LINE GROUPS IN
010800*    WORKING-STORAGE BELOW ARE MOVED HERE BEFORE EACH WRITE.
010900        FD  RUN-REPORT-FILE
011000            LABEL RECORDS ARE OMITTED.
011100
011200        01  RUN-REPORT-RECORD           PIC X(132).
011300
011400    WORKING-STORAGE SECTION.
011500
011600*    NUMBER OF ENTRIES CURRENTLY LOADED IN WS-VND-ASGN-TABLE BELOW.
011700*    COMP SINCE IT IS TESTED AND BUMPED EVERY TIME A NEW VENDOR-ID
011800*    IS FIRST SEEN ON AN INQUIRY.
011900    77  WS-VND-ASGN-COUNT           PIC 9(03)  COMP VALUE ZERO.
012000*    UNUSED FILLER LEFT OVER FROM THE ORIGINAL COPYBOOK SKELETON --
012100*    NOT REFERENCED ANYWHERE IN THE PROCEDURE DIVISION.
012200    77  DUMMY                       PIC X.
012300
012400*    PROGRAM-ID FOR ANY ABEND DUMP HEADER -- NOT USED BY THIS
012500*    PROGRAM'S OWN LOGIC.
012600    01  WS-PROGRAM-ID               PIC X(22)  VALUE
012700            "VENDOR-INQUIRY-TRIAGE".
012800    01  FILLER                      PIC X(02)  VALUE SPACES.
012900
013000*    SET BY 1400-READ-INQUIRY AT END OF INQUIRY-FILE -- DRIVES THE
013100*    MAIN PROCESSING LOOP IN THE MAINLINE.
013200    01  WS-INQRY-EOF-FLAG           PIC X(01)  VALUE "N".
013300        88  WS-INQRY-EOF                   VALUE "Y".
013400
013500*    SET BY 1200-LOAD-VENDOR-TABLE AT END OF VENDOR-MASTER-FILE --
013600*    DRIVES THE TABLE-LOAD LOOP AT 1100 ONLY, NOT THE MAIN LOOP.
013700    01  WS-VNDM-EOF-FLAG            PIC X(01)  VALUE "N".
013800        88  WS-VNDM-EOF                    VALUE "Y".
013900
014000*    IN-STORAGE VENDOR TABLE, LOADED ONCE AT 1100 AND SEARCHED BY
014100*    3000-FIND-VENDOR-ENTRY (SEE PLFNDVND.CBL AT THE BOTTOM OF THIS
014200*    PROGRAM) SO ROUTING NEVER HAS TO RE-READ VENDOR-MASTER-FILE.
014300    COPY "WSVNDTB.CBL".
014400
014500*    VENDOR-ID BEING LOOKED UP ON THE TABLE ABOVE FOR THE CURRENT
014600*    INQUIRY -- SET FROM IN-VENDOR-ID JUST BEFORE EACH SEARCH ALL.
014700    01  WS-LOOKUP-VENDOR-ID         PIC X(12)  VALUE SPACES.
014800
014900*    SET BY THE SEARCH ALL IN PLFNDVND.CBL -- TRUE WHEN
015000*    WS-LOOKUP-VENDOR-ID MATCHED AN ENTRY ON THE TABLE.
015100    01  W-FOUND-VENDOR-RECORD       PIC X(01)  VALUE "N".
015200        88  FOUND-VENDOR-RECORD            VALUE "Y".
015300
015400*    2004-03-15 PNG TKT-5240 -- VENDOR-CONTINUITY ASSIGNEE TABLE.
015500*    KEPT SEPARATE FROM WS-VENDOR-TABLE ABOVE ON PURPOSE -- THE
015600*    CONTINUITY RULE APPLIES TO ANY NON-BLANK VENDOR-ID ON THE
015700*    INQUIRY, WHETHER OR NOT THAT VENDOR IS ON VENDOR-MASTER, SO IT
015800*    CANNOT PIGGY-BACK ON A MASTER-FILE LOOKUP.  ENTRIES ARE ADDED
015900*    IN THE ORDER VENDOR-IDS ARE FIRST SEEN THIS RUN, NOT SORTED,
016000*    SO THE LOOKUP BELOW IS A PLAIN SEARCH, NOT A SEARCH ALL.
016100
016200    01  WS-VND-ASGN-TABLE.
016300        05  WS-VND-ASGN-ENTRY OCCURS 200 TIMES
016400                              INDEXED BY VA-IDX.
016500            10  VA-VENDOR-ID        PIC X(12).
016600            10  VA-ASSIGNEE         PIC X(40).
016700
016800*    SET BY THE PLAIN SEARCH IN 2310-FIND-VENDOR-ASSIGNEE -- TRUE
016900*    WHEN THE CURRENT INQUIRY'S VENDOR-ID ALREADY HAS AN ASSIGNEE
017000*    OF RECORD FOR THIS RUN.
017100    01  W-FOUND-VND-ASGN            PIC X(01)  VALUE "N".
017200        88  FOUND-VND-ASGN                 VALUE "Y".
017300
017400*    2004-04-02 PNG TKT-5261 -- PER-ASSIGNEE LOAD COUNTER TABLE.
017500*    WS-DEPT-LOADS BELOW ONLY COUNTS BY DEPARTMENT; THIS ONE COUNTS
017600*    BY THE FULL ASSIGNEE ADDRESS (DEPT-PREFIX.ROLE-SUFFIX), SO TWO
017700*    DIFFERENT ROLES IN THE SAME DEPARTMENT GET SEPARATE TALLIES.
017800*    NINE DEPARTMENTS TIMES FIVE ROLE SUFFIXES IN PRACTICE IS AT
017900*    MOST 45 DISTINCT ADDRESSES, SO 50 ENTRIES LEAVES ROOM TO
018000*    SPARE.  LOOKUP IS A PLAIN SEARCH, SAME REASONING AS THE
018100*    VENDOR-CONTINUITY TABLE ABOVE -- ENTRIES FILL IN FIRST-SEEN
018200*    ORDER, NOT SORTED.
018300    01  WS-ASGN-LOAD-TABLE.
018400        05  WS-ASGN-LOAD-ENTRY OCCURS 50 TIMES
018500                               INDEXED BY ASL-IDX.
018600            10  ASL-ASSIGNEE        PIC X(40).
018700            10  ASL-LOAD-COUNT      PIC 9(05)  COMP.
018800*    NUMBER OF ENTRIES CURRENTLY LOADED IN WS-ASGN-LOAD-TABLE ABOVE.
018900    01  WS-ASGN-LOAD-COUNT          PIC 9(02)  COMP VALUE ZERO.
019000*    SET BY THE PLAIN SEARCH IN 2330-BUMP-ASSIGNEE-LOAD -- TRUE WHEN
019100*    THE CURRENT ASSIGNEE ALREADY HAS AN ENTRY ON THE TABLE ABOVE.
019200    01  W-FOUND-ASGN-LOAD           PIC X(01)  VALUE "N".
019300        88  FOUND-ASGN-LOAD                VALUE "Y".
019400
019500*    EMAIL-INTAKE WORK AREAS.
019600
019700*    RUNNING COUNT OF INQUIRIES SEEN THIS RUN -- THE SOURCE OF THE
019800*    8-DIGIT SUFFIX ON EVERY GENERATED INQUIRY-ID.  COMP BECAUSE IT
019900*    IS BUMPED ONCE PER INQUIRY RECORD.
020000    01  WS-INQUIRY-SEQ              PIC 9(08)  COMP VALUE ZERO.
020100
020200*    GENERATED "INQ-NNNNNNNN" IDENTIFIER FOR THE CURRENT INQUIRY.
020300*    THE REDEFINES BELOW GIVES 2100-INTAKE-AND-ANALYZE A PREFIX
020400*    FIELD AND A NUMERIC DIGITS FIELD TO MOVE INTO SEPARATELY.
020500    01  WS-INQUIRY-ID               PIC X(12)  VALUE SPACES.
020600    01  WS-INQUIRY-ID-R REDEFINES WS-INQUIRY-ID.
020700        05  WS-INQ-PREFIX           PIC X(04).
020800        05  WS-INQ-DIGITS           PIC 9(08).
020900
021000*    SCRATCH AREA FOR PULLING A DISPLAY NAME OUT OF THE SENDER'S
021100*    EMAIL ADDRESS WHEN IN-FROM-NAME CAME IN BLANK -- SEE
021200*    2100-INTAKE-AND-ANALYZE.
021300    01  WS-EMAIL-PARSE.
021400*        EVERYTHING BEFORE THE "@" -- NOT USED BY ANY RULE TODAY,
021500*        BUT PART OF THE TWO-STEP UNSTRING SPLIT.
021600        05  WS-LOCAL-PART           PIC X(40).
021700*        EVERYTHING AFTER THE "@".
021800        05  WS-DOMAIN-PART          PIC X(40).
021900*        THE FIRST LABEL OF THE DOMAIN -- "EXAMPLE" OUT OF
022000*        "example.com" -- TITLE-CASED BELOW FOR THE DERIVED NAME.
022100        05  WS-DOMAIN-LABEL         PIC X(30).
022200*        HOLDS THE ONE CHARACTER BEING UPSHIFTED WHILE THE REST OF
022300*        WS-DOMAIN-LABEL STAYS LOWERCASE.
022400        05  WS-FIRST-CHAR           PIC X(01).
022500        05  FILLER                  PIC X(01)  VALUE SPACES.
022600
022700*    DERIVED VENDOR NAME IS NOT CARRIED ON ANY OUTPUT LAYOUT BELOW --
022800*    IT WAS PULLED INTO THE ORIGINAL TRIAGE WRITE-UP FOR A PROPOSED
022900*    VENDOR-CONTACT SCREEN THAT NEVER SHIPPED.  KEPT HERE, PER MR.
023000*    OKEKE, BECAUSE THE INTAKE RULE IS STILL IN FORCE EVEN THOUGH
023100*    NOTHING DOWNSTREAM CONSUMES IT TODAY.
023200
023300    01  WS-VENDOR-NAME-DERIVED      PIC X(30)  VALUE SPACES.
023400
023500*    UPPER/LOWER-CASE CONVERSION TABLES USED BY 2100 TO TITLE-CASE
023600*    THE DERIVED DOMAIN LABEL ABOVE.
023700    COPY "WSCASE01.CBL".
023800
023900*    WORK AREA FOR ONE INQUIRY'S CALL-OUT RESULTS -- FILLED BY THE
024000*    CALLS TO analyze-inquiry AND prioritize-inquiry AT 2100 AND
024100*    2200, THEN READ BY ROUTING, NOTIFICATION, TOTALS AND THE
024200*    DETAIL LINE FOR THE REST OF THE INQUIRY'S PROCESSING.
024300
024400    01  WS-CALL-AREA.
024500*        ONE OF SIX VALUES analyze-inquiry CAN RETURN.
024600        05  WS-CALL-CATEGORY        PIC X(16)  VALUE SPACES.
024700*        ONE OF EIGHTEEN VALUES analyze-inquiry CAN RETURN, OR
024800*        SPACES IF NONE OF ITS KEYWORD RULES FIRED.
024900        05  WS-CALL-INQ-TYPE        PIC X(22)  VALUE SPACES.
025000*        0.00 THROUGH 1.00 -- HOW SURE analyze-inquiry WAS OF THE
025100*        CATEGORY/TYPE PAIR ABOVE.  NOT PRINTED ON THE RUN REPORT
025200*        TODAY BUT CARRIED ON TO ASSIGNMENT-FILE FOR DOWNSTREAM USE.
025300        05  WS-CALL-CONFIDENCE      PIC 9V99   VALUE ZERO.
025400*        CRITICAL, HIGH, MEDIUM, LOW OR INFORMATIONAL, SET BY
025500*        prioritize-inquiry AT 2200.
025600        05  WS-CALL-PRIORITY        PIC X(13)  VALUE SPACES.
025700*        HOURS UNTIL prioritize-inquiry'S SLA CLOCK EXPIRES --
025800*        CARRIED ON TO THE ASSIGNMENT AND NOTIFY RECORDS.
025900        05  WS-CALL-DUE-HOURS       PIC 9(03)  VALUE ZERO.
026000*        SET JUST BEFORE THE CALL TO prioritize-inquiry BELOW, FROM
026100*        THE IN-STORAGE VENDOR TABLE'S KEY-VENDOR FLAG.
026200        05  WS-CALL-KEY-VENDOR-FLAG PIC X(01)  VALUE "N".
026300            88  WS-CALL-IS-KEY-VENDOR      VALUE "Y".
026400        05  FILLER                  PIC X(01)  VALUE SPACES.
026500
026600*    ROUTING WORK AREAS, ALL SET BY 2300-ROUTE-INQUIRY.
026700
026800*    ONE OF NINE NAMED DEPARTMENTS -- SEE WS-DEPT-NAMES BELOW.
026900    01  WS-DEPARTMENT               PIC X(20)  VALUE SPACES.
027000*    THE FINAL role.department@example.com ADDRESS BUILT BY THE
027100*    STRING STATEMENT IN 2300, SUBJECT TO THE VENDOR-CONTINUITY
027200*    OVERRIDE IN 2320.
027300    01  WS-ASSIGNEE                 PIC X(40)  VALUE SPACES.
027400*    LOWERCASE, NO-SPACES FORM OF WS-DEPARTMENT USED ON THE LEFT
027500*    HALF OF THE ASSIGNEE ADDRESS.
027600    01  WS-DEPT-PREFIX              PIC X(12)  VALUE SPACES.
027700*    LOWERCASE STAFF-ROLE WORD USED ON THE RIGHT HALF OF THE
027800*    ASSIGNEE ADDRESS -- SET FROM WS-CALL-PRIORITY.
027900    01  WS-ROLE-SUFFIX              PIC X(10)  VALUE SPACES.
028000*    A SECOND, SEPARATE COMPRESSED FORM OF WS-DEPARTMENT, USED ONLY
028100*    ON THE MANAGER-ESCALATION ADDRESS BUILT BY 2350 -- NOT THE
028200*    SAME SPELLING AS WS-DEPT-PREFIX FOR EVERY DEPARTMENT.
028300    01  WS-DEPT-COMPRESSED          PIC X(20)  VALUE SPACES.
028400*    manager.<DEPARTMENT>@example.com, BUILT BY 2350 ONLY WHEN THE
028500*    CURRENT INQUIRY'S PRIORITY IS CRITICAL.
028600    01  WS-MGR-EMAIL                PIC X(40)  VALUE SPACES.
028700
028800*    DEPARTMENT NAME TABLE, USED BY THE LOAD COUNTERS BELOW AND BY
028900*    THE DEPARTMENT-LOAD BLOCK OF THE RUN REPORT.
029000
029100    01  WS-DEPT-NAMES.
029200        05  FILLER                  PIC X(20)  VALUE
029300                "VENDOR REGISTRATION".
029400        05  FILLER                  PIC X(20)  VALUE "FINANCE".
029500        05  FILLER                  PIC X(20)  VALUE
029600                "ACCOUNTS PAYABLE".
029700        05  FILLER                  PIC X(20)  VALUE "LEGAL".
029800        05  FILLER                  PIC X(20)  VALUE
029900                "CONTRACT MANAGEMENT".
030000        05  FILLER                  PIC X(20)  VALUE "PROCUREMENT".
030100        05  FILLER                  PIC X(20)  VALUE
030200                "TECHNICAL SUPPORT".
030300        05  FILLER                  PIC X(20)  VALUE "LOGISTICS".
030400        05  FILLER                  PIC X(20)  VALUE
030500                "VENDOR RELATIONS".
030600*    TABLE VIEW OF THE NINE FILLERS ABOVE -- SUBSCRIPTED BY
030700*    WS-DEPT-SUB IN THE 9530/9531 DEPARTMENT-LOAD PRINT LOOP, SAME
030800*    ORDER AS WS-DEPT-LOAD-TBL BELOW SO ENTRY N OF ONE TABLE ALWAYS
030900*    LINES UP WITH ENTRY N OF THE OTHER.
031000    01  WS-DEPT-NAMES-R REDEFINES WS-DEPT-NAMES.
031100        05  WS-DEPT-NAME-TBL        PIC X(20)  OCCURS 9 TIMES.
031200
031300*    ONE BUCKET PER DEPARTMENT, BUMPED BY THE LOAD-COUNTER CHAIN IN
031400*    2300-ROUTE-INQUIRY AND PRINTED BY THE TABLE VIEW BELOW IN THE
031500*    SAME ORDER AS WS-DEPT-NAME-TBL ABOVE.
031600    01  WS-DEPT-LOADS.
031700        05  WS-LOAD-VENDOR-REG      PIC 9(05)  COMP VALUE ZERO.
031800        05  WS-LOAD-FINANCE         PIC 9(05)  COMP VALUE ZERO.
031900        05  WS-LOAD-ACCTS-PAY       PIC 9(05)  COMP VALUE ZERO.
032000        05  WS-LOAD-LEGAL           PIC 9(05)  COMP VALUE ZERO.
032100        05  WS-LOAD-CONTRACT-MGT    PIC 9(05)  COMP VALUE ZERO.
032200        05  WS-LOAD-PROCUREMENT     PIC 9(05)  COMP VALUE ZERO.
032300        05  WS-LOAD-TECH-SUPPORT    PIC 9(05)  COMP VALUE ZERO.
032400        05  WS-LOAD-LOGISTICS       PIC 9(05)  COMP VALUE ZERO.
032500        05  WS-LOAD-VENDOR-REL      PIC 9(05)  COMP VALUE ZERO.
032600    01  WS-DEPT-LOADS-R REDEFINES WS-DEPT-LOADS.
032700        05  WS-DEPT-LOAD-TBL        PIC 9(05)  COMP OCCURS 9 TIMES.
032800
032900*    VARYING SUBSCRIPT FOR THE DEPARTMENT-LOAD PRINT LOOP AT 9530 --
033000*    RUNS 1 THROUGH 9, ONE PER ENTRY ON THE TWO TABLES ABOVE.
033100    01  WS-DEPT-SUB                 PIC 9(02)  COMP VALUE ZERO.
033200*    HIGHEST LOAD COUNT SEEN SO FAR WHILE THE 9530 LOOP RUNS, AND
033300*    THE NAME OF THE DEPARTMENT THAT OWNS IT -- TOGETHER THESE
033400*    BECOME THE "BUSIEST DEPARTMENT" LINE (TKT-5190).
033500    01  WS-BUSIEST-LOAD             PIC 9(05)  COMP VALUE ZERO.
033600    01  WS-BUSIEST-NAME             PIC X(20)  VALUE SPACES.
033700
033800*    CATEGORY AND PRIORITY RUN TOTALS, BUMPED BY 2500-ACCUM-TOTALS
033900*    AND PRINTED ON THE 9510/9520 BLOCKS OF THE RUN REPORT.  SEVEN
034000*    CATEGORY BUCKETS -- SIX NAMED CATEGORIES PLUS OTHER.
034100
034200    01  WS-CAT-TOTALS.
034300        05  WS-TOT-CAT-PREQUAL      PIC 9(05)  COMP VALUE ZERO.
034400        05  WS-TOT-CAT-FINANCE      PIC 9(05)  COMP VALUE ZERO.
034500        05  WS-TOT-CAT-CONTRACT     PIC 9(05)  COMP VALUE ZERO.
034600        05  WS-TOT-CAT-BIDDING      PIC 9(05)  COMP VALUE ZERO.
034700        05  WS-TOT-CAT-ISSUE        PIC 9(05)  COMP VALUE ZERO.
034800        05  WS-TOT-CAT-INFO         PIC 9(05)  COMP VALUE ZERO.
034900        05  WS-TOT-CAT-OTHER        PIC 9(05)  COMP VALUE ZERO.
035000
035100*    FIVE PRIORITY BUCKETS -- FOUR NAMED PRIORITIES PLUS
035200*    INFORMATIONAL.
035300    01  WS-PRI-TOTALS.
035400        05  WS-TOT-PRI-CRITICAL     PIC 9(05)  COMP VALUE ZERO.
035500        05  WS-TOT-PRI-HIGH         PIC 9(05)  COMP VALUE ZERO.
035600        05  WS-TOT-PRI-MEDIUM       PIC 9(05)  COMP VALUE ZERO.
035700        05  WS-TOT-PRI-LOW          PIC 9(05)  COMP VALUE ZERO.
035800        05  WS-TOT-PRI-INFO         PIC 9(05)  COMP VALUE ZERO.
035900
036000*    RUN-WIDE COUNTERS PRINTED ON THE GRAND-TOTAL BLOCK AT 9540 --
036100*    INQUIRIES PROCESSED, ASSIGNMENT NOTIFICATIONS WRITTEN AND
036200*    CRITICAL-PRIORITY ESCALATION NOTIFICATIONS WRITTEN.
036300    01  WS-PROCESSED-CNT            PIC 9(05)  COMP VALUE ZERO.
036400    01  WS-NOTIFY-CNT               PIC 9(05)  COMP VALUE ZERO.
036500    01  WS-ESCALATION-CNT           PIC 9(05)  COMP VALUE ZERO.
036600
036700*    2004-03-15 PNG TKT-5240 -- RECEIVES THE REAL SCORED-RECORD
036800*    COUNT BACK FROM score-vendor ON THE CALL AT 9000 BELOW.  DO
036900*    NOT CONFUSE THIS WITH WS-VND-ENTRIES-LOADED -- THAT ONE ONLY
037000*    COUNTS HOW MANY VENDORS FIT IN THE 200-ENTRY IN-STORAGE
037100*    TABLE, WHICH IS NOT THE SAME THING WHEN VENDOR-MASTER HAS
037200*    MORE OR FEWER THAN 200 RECORDS ON IT.
037300    01  WS-VENDORS-SCORED-CNT       PIC 9(05)  VALUE ZERO.
037400
037500*    RUN-REPORT PRINT LINES.  EACH GROUP BELOW IS MOVED WHOLE INTO
037600*    RUN-REPORT-RECORD AND WRITTEN -- NONE OF THEM ARE REDEFINED ON
037700*    EACH OTHER SINCE THEY ARE NEVER IN PLAY AT THE SAME TIME.
037800
037900*    PRINTED ONCE, BY 1300-PRINT-REPORT-HEADER.
038000    01  WS-TITLE-LINE.
038100        05  FILLER                  PIC X(40)  VALUE SPACES.
038200        05  FILLER                  PIC X(34)  VALUE
038300                "VENDOR INQUIRY TRIAGE RUN SUMMARY".
038400        05  FILLER                  PIC X(58)  VALUE SPACES.
038500
038600*    COLUMN HEADINGS, SAME WIDTHS AND ORDER AS WS-DETAIL-LINE BELOW.
038700    01  WS-HEADING-1.
038800        05  FILLER                  PIC X(12)  VALUE "INQUIRY ID".
038900        05  FILLER                  PIC X(02)  VALUE SPACES.
039000        05  FILLER                  PIC X(16)  VALUE "CATEGORY".
039100        05  FILLER                  PIC X(02)  VALUE SPACES.
039200        05  FILLER                  PIC X(22)  VALUE "TYPE".
039300        05  FILLER                  PIC X(02)  VALUE SPACES.
039400        05  FILLER                  PIC X(13)  VALUE "PRIORITY".
039500        05  FILLER                  PIC X(02)  VALUE SPACES.
039600        05  FILLER                  PIC X(20)  VALUE "DEPARTMENT".
039700        05  FILLER                  PIC X(02)  VALUE SPACES.
039800        05  FILLER                  PIC X(39)  VALUE "ASSIGNEE".
039900
040000*    ONE LINE PER INQUIRY, WRITTEN BY 2600-PRINT-DETAIL-LINE.
040100    01  WS-DETAIL-LINE.
040200        05  D-INQUIRY-ID            PIC X(12).
040300        05  FILLER                  PIC X(02)  VALUE SPACES.
040400        05  D-CATEGORY              PIC X(16).
040500        05  FILLER                  PIC X(02)  VALUE SPACES.
040600        05  D-INQ-TYPE              PIC X(22).
040700        05  FILLER                  PIC X(02)  VALUE SPACES.
040800        05  D-PRIORITY              PIC X(13).
040900        05  FILLER                  PIC X(02)  VALUE SPACES.
041000        05  D-DEPARTMENT            PIC X(20).
041100        05  FILLER                  PIC X(02)  VALUE SPACES.
041200        05  D-ASSIGNEE              PIC X(39).
041300
041400*    WRITTEN SEVEN TIMES BY 9510-PRINT-CAT-TOTALS, ONCE PER CATEGORY.
041500    01  WS-CAT-TOTAL-LINE.
041600        05  FILLER                  PIC X(04)  VALUE SPACES.
041700        05  FILLER                  PIC X(10)  VALUE "CATEGORY:".
041800        05  D-CAT-NAME              PIC X(20).
041900        05  FILLER                  PIC X(04)  VALUE SPACES.
042000        05  FILLER                  PIC X(07)  VALUE "COUNT:".
042100        05  D-CAT-COUNT             PIC ZZZZ9.
042200
042300*    WRITTEN FIVE TIMES BY 9520-PRINT-PRI-TOTALS, ONCE PER PRIORITY.
042400    01  WS-PRI-TOTAL-LINE.
042500        05  FILLER                  PIC X(04)  VALUE SPACES.
042600        05  FILLER                  PIC X(10)  VALUE "PRIORITY:".
042700        05  D-PRI-NAME              PIC X(13).
042800        05  FILLER                  PIC X(04)  VALUE SPACES.
042900        05  FILLER                  PIC X(07)  VALUE "COUNT:".
043000        05  D-PRI-COUNT             PIC ZZZZ9.
043100
043200*    WRITTEN NINE TIMES BY 9531-PRINT-ONE-DEPT-LOAD, ONCE PER
043300*    DEPARTMENT.
043400    01  WS-DEPT-LOAD-LINE.
043500        05  FILLER                  PIC X(04)  VALUE SPACES.
043600        05  D-DEPT-NAME             PIC X(20).
043700        05  FILLER                  PIC X(04)  VALUE SPACES.
043800        05  FILLER                  PIC X(06)  VALUE "LOAD:".
043900        05  D-DEPT-LOAD             PIC ZZZZ9.
044000
044100*    PRINTED ONCE, AT THE END OF 9530-PRINT-DEPT-LOADS, AFTER THE
044200*    LOOP ABOVE HAS SETTLED ON THE WINNER (TKT-5190).
044300    01  WS-BUSIEST-LINE.
044400        05  FILLER                  PIC X(20)  VALUE
044500                "BUSIEST DEPARTMENT:".
044600        05  FILLER                  PIC X(02)  VALUE SPACES.
044700        05  D-BUSIEST-NAME          PIC X(20).
044800
044900*    WRITTEN THREE TIMES BY 9540-PRINT-GRAND-TOTALS -- PROCESSED,
045000*    NOTIFIED, ESCALATED, AND NOW VENDORS-SCORED COUNTS SHARE THIS
045100*    ONE LAYOUT, LABEL FIRST.
045200    01  WS-GRAND-TOTAL-LINE.
045300        05  FILLER                  PIC X(30)  VALUE SPACES.
045400        05  D-GT-LABEL              PIC X(28)  VALUE SPACES.
045500        05  D-GT-COUNT              PIC ZZZZ9.
045600*---------------------------------------------------------------
045700    PROCEDURE DIVISION.
045800
0459001000-VENDOR-INQUIRY-TRIAGE-I.
046000
046100*    MAINLINE.  ONE PASS OVER THE INQUIRY FILE, THEN THE VENDOR
046200*    SCORING SIDE-RUN, THEN THE SUMMARY REPORT.  ORDER MATTERS --
046300*    SCORING RUNS AFTER ALL INQUIRIES ARE ROUTED SO THE SCORE FILE
046400*    REFLECTS VENDOR-MASTER AS OF THIS RUN, NOT A STALE COPY.
046500
046600    PERFORM 1100-INITIALIZE       THRU 1100-EXIT.
046700    PERFORM 2000-PROCESS-INQUIRY  THRU 2000-EXIT
046800            UNTIL WS-INQRY-EOF.
046900    PERFORM 9000-SCORE-VENDORS    THRU 9000-EXIT.
047000    PERFORM 9500-PRINT-REPORT     THRU 9500-EXIT.
047100    PERFORM 9999-TERMINATE        THRU 9999-EXIT.
047200
0473001000-VENDOR-INQUIRY-TRIAGE-F.
047400
047500*    FALL-THROUGH PARAGRAPH.  NOTHING EVER PERFORMS THRU TO THIS
047600*    ONE -- THE MAINLINE PERFORM LIST ABOVE ENDS AT 9999-TERMINATE --
047700*    BUT THE SHOP KEEPS THE -I/-F PAIR ON EVERY DRIVER SO THE
047800*    PATTERN READS THE SAME WHETHER OR NOT A PARAGRAPH HAPPENS TO
047900*    FALL THROUGH.
048000
048100    STOP RUN.
048200*---------------------------------------------------------------
0483001100-INITIALIZE.
048400
048500*    OPENS ALL FIVE FILES, LOADS THE IN-STORAGE VENDOR TABLE FROM
048600*    VENDOR-MASTER, PRINTS THE REPORT HEADING AND PRIMES THE READ
048700*    FOR THE MAIN PROCESSING LOOP.
048800
048900    OPEN INPUT  INQUIRY-FILE.
049000    OPEN INPUT  VENDOR-MASTER-FILE.
049100    OPEN OUTPUT ASSIGNMENT-FILE.
049200    OPEN OUTPUT NOTIFY-FILE.
049300    OPEN OUTPUT RUN-REPORT-FILE.
049400
049500    PERFORM 1200-LOAD-VENDOR-TABLE THRU 1200-EXIT
049600            UNTIL WS-VNDM-EOF.
049700    CLOSE VENDOR-MASTER-FILE.
049800
049900    PERFORM 1300-PRINT-REPORT-HEADER THRU 1300-EXIT.
050000    PERFORM 1400-READ-INQUIRY        THRU 1400-EXIT.
050100
0502001100-EXIT.
050300    EXIT.
050400*---------------------------------------------------------------
0505001200-LOAD-VENDOR-TABLE.
050600
050700*    VENDOR-MASTER COMES IN SORTED ASCENDING BY VENDOR-ID ALREADY --
050800*    SEE FDVNDM.CBL -- SO THE TABLE LOADS STRAIGHT DOWN, NO SORT
050900*    STEP NEEDED TO SATISFY THE SEARCH ALL KEY IN WSVNDTB.CBL.
051000
051100    READ VENDOR-MASTER-FILE
051200        AT END
051300            MOVE "Y" TO WS-VNDM-EOF-FLAG
051400        NOT AT END
051500            PERFORM 1210-ADD-VENDOR-ENTRY THRU 1210-EXIT.
051600
0517001200-EXIT.
051800    EXIT.
051900*---------------------------------------------------------------
0520001210-ADD-VENDOR-ENTRY.
052100
052200*    2004-03-15 PNG TKT-5240 -- TABLE IS SIZED FOR 200 ACTIVE
052300*    VENDORS (SEE WSVNDTB.CBL).  IF VENDOR-MASTER EVER GROWS PAST
052400*    THAT, THE OVERFLOW VENDORS ARE LEFT OFF THE IN-STORAGE TABLE
052500*    RATHER THAN BLOWING PAST THE OCCURS LIMIT -- THEY STILL GET
052600*    SCORED BY score-vendor, WHICH READS VENDOR-MASTER DIRECTLY
052700*    AND DOES NOT GO THROUGH THIS TABLE AT ALL.
052800
052900*    200TH ENTRY AND BEYOND NEVER REACH THE ADD BELOW -- THE TABLE
053000*    SIMPLY STOPS GROWING ONCE FULL.
053100    IF WS-VND-ENTRIES-LOADED NOT LESS THAN 200
053200       GO TO 1210-EXIT.
053300
053400    ADD 1 TO WS-VND-ENTRIES-LOADED.
053500*    VENDOR-ID, THE SEARCH ALL KEY USED BY PLFNDVND.CBL.
053600    MOVE VM-VENDOR-ID       TO
053700         TBL-VENDOR-ID (WS-VND-ENTRIES-LOADED).
053800*    DISPLAY NAME -- CARRIED FOR ANY FUTURE REPORT, NOT PRINTED ON
053900*    THE CURRENT RUN-REPORT OR ASSIGNMENT LAYOUTS.
054000    MOVE VM-VENDOR-NAME     TO
054100         TBL-VENDOR-NAME (WS-VND-ENTRIES-LOADED).
054200*    PREFERRED/STANDARD/PROBATIONARY CODE FROM VENDOR-MASTER.
054300    MOVE VM-RELATIONSHIP    TO
054400         TBL-RELATIONSHIP (WS-VND-ENTRIES-LOADED).
054500*    TOTAL ACTIVE CONTRACT DOLLAR VALUE, USED BY score-vendor, NOT
054600*    BY THIS PROGRAM.
054700    MOVE VM-CONTRACT-VALUE  TO
054800         TBL-CONTRACT-VALUE (WS-VND-ENTRIES-LOADED).
054900*    LIFETIME INQUIRY COUNT FOR THE VENDOR, ALSO score-vendor'S
055000*    CONCERN, NOT THIS PROGRAM'S.
055100    MOVE VM-INQUIRY-COUNT   TO
055200         TBL-INQUIRY-COUNT (WS-VND-ENTRIES-LOADED).
055300*    AVERAGE RESPONSE HOURS HISTORY, SAME AS ABOVE.
055400    MOVE VM-AVG-RESP-HOURS  TO
055500         TBL-AVG-RESP-HOURS (WS-VND-ENTRIES-LOADED).
055600*    KEY-VENDOR FLAG -- THE ONE FIELD OFF THIS TABLE THAT
055700*    2200-PRIORITIZE-INQUIRY ACTUALLY READS.
055800    MOVE VM-KEY-FLAG        TO
055900         TBL-KEY-FLAG (WS-VND-ENTRIES-LOADED).
056000*    ACTIVE-CONTRACT FLAG, ANOTHER score-vendor INPUT.
056100    MOVE VM-ACTIVE-CONTRACT TO
056200         TBL-ACTIVE-CONTRACT (WS-VND-ENTRIES-LOADED).
056300
0564001210-EXIT.
056500    EXIT.
056600*---------------------------------------------------------------
0567001300-PRINT-REPORT-HEADER.
056800
056900*    TITLE LINE, BLANK LINE, COLUMN HEADINGS, BLANK LINE -- ONCE PER
057000*    RUN, BEFORE THE FIRST DETAIL LINE IS WRITTEN.
057100
057200    MOVE WS-TITLE-LINE TO RUN-REPORT-RECORD.
057300    WRITE RUN-REPORT-RECORD AFTER ADVANCING TOP-OF-FORM.
057400    MOVE SPACES TO RUN-REPORT-RECORD.
057500    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
057600    MOVE WS-HEADING-1 TO RUN-REPORT-RECORD.
057700    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
057800    MOVE SPACES TO RUN-REPORT-RECORD.
057900    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
058000
0581001300-EXIT.
058200    EXIT.
058300*---------------------------------------------------------------
0584001400-READ-INQUIRY.
058500
058600*    PRIMING READ AND EVERY SUBSEQUENT READ BOTH COME THROUGH HERE --
058700*    SEE THE PERFORM AT THE BOTTOM OF 2000-PROCESS-INQUIRY.
058800
058900    READ INQUIRY-FILE
059000        AT END
059100            MOVE "Y" TO WS-INQRY-EOF-FLAG.
059200
0593001400-EXIT.
059400    EXIT.
059500*---------------------------------------------------------------
0596002000-PROCESS-INQUIRY.
059700
059800*    ONE INQUIRY, START TO FINISH -- ANALYZE, PRIORITIZE, ROUTE,
059900*    NOTIFY, ACCUMULATE, WRITE THE ASSIGNMENT RECORD, PRINT THE
060000*    DETAIL LINE, THEN READ THE NEXT ONE.  PERFORMED ONCE PER
060100*    INQUIRY-FILE RECORD UNTIL END OF FILE.
060200
060300    PERFORM 2100-INTAKE-AND-ANALYZE THRU 2100-EXIT.
060400    PERFORM 2200-PRIORITIZE-INQUIRY THRU 2200-EXIT.
060500    PERFORM 2300-ROUTE-INQUIRY      THRU 2300-EXIT.
060600    PERFORM 2400-NOTIFY-INQUIRY     THRU 2400-EXIT.
060700    PERFORM 2500-ACCUM-TOTALS       THRU 2500-EXIT.
060800
060900*    ASSIGNMENT-RECORD IS THE ONE OUTPUT THAT OTHER DEPARTMENT
061000*    SYSTEMS PICK UP DOWNSTREAM -- EVERY FIELD BELOW IS SOMETHING
061100*    THIS INQUIRY PICKED UP ON THE WAY THROUGH 2100/2200/2300.
061200    MOVE WS-INQUIRY-ID      TO AS-INQUIRY-ID.
061300    MOVE IN-VENDOR-ID       TO AS-VENDOR-ID.
061400    MOVE WS-CALL-CATEGORY   TO AS-CATEGORY.
061500    MOVE WS-CALL-INQ-TYPE   TO AS-INQ-TYPE.
061600    MOVE WS-CALL-PRIORITY   TO AS-PRIORITY.
061700    MOVE WS-CALL-CONFIDENCE TO AS-CONFIDENCE.
061800    MOVE WS-DEPARTMENT      TO AS-DEPARTMENT.
061900    MOVE WS-ASSIGNEE        TO AS-ASSIGNEE.
062000    MOVE WS-CALL-DUE-HOURS  TO AS-DUE-HOURS.
062100*    EVERY RECORD WRITTEN THIS RUN STARTS LIFE "ASSIGNED" -- THE
062200*    DOWNSTREAM DEPARTMENT SYSTEMS OWN ANY LATER STATUS CHANGE.
062300    MOVE "ASSIGNED"         TO AS-STATUS.
062400
062500    WRITE ASSIGNMENT-RECORD.
062600
062700    PERFORM 2600-PRINT-DETAIL-LINE THRU 2600-EXIT.
062800
062900    PERFORM 1400-READ-INQUIRY THRU 1400-EXIT.
063000
0631002000-EXIT.
063200    EXIT.
063300*---------------------------------------------------------------
0634002100-INTAKE-AND-ANALYZE.
063500
063600*    NEXT INQUIRY-ID, "INQ-" PLUS AN 8-DIGIT ZERO-PADDED SEQUENCE.
063700
063800    ADD 1 TO WS-INQUIRY-SEQ.
063900    MOVE "INQ-" TO WS-INQ-PREFIX.
064000    MOVE WS-INQUIRY-SEQ TO WS-INQ-DIGITS.
064100
064200*    DERIVE VENDOR NAME -- SENDER NAME IF GIVEN, ELSE THE
064300*    CAPITALIZED FIRST LABEL OF THE SENDER'S EMAIL DOMAIN.
064400
064500    MOVE SPACES TO WS-LOCAL-PART WS-DOMAIN-PART WS-DOMAIN-LABEL.
064600*    FIRST UNSTRING SPLITS LOCAL-PART@DOMAIN-PART ON THE "@"; THE
064700*    SECOND THEN PEELS THE FIRST LABEL OFF DOMAIN-PART AT THE
064800*    FIRST "." (example.com GIVES "example", NOT "com").
064900    UNSTRING IN-FROM-ADDR DELIMITED BY "@"
065000             INTO WS-LOCAL-PART WS-DOMAIN-PART.
065100    UNSTRING WS-DOMAIN-PART DELIMITED BY "."
065200             INTO WS-DOMAIN-LABEL.
065300*    LOWERCASE THE WHOLE LABEL, THEN UPPERCASE JUST THE FIRST
065400*    CHARACTER, SO "EXAMPLE" COMES OUT "Example" -- TITLE CASE.
065500    INSPECT WS-DOMAIN-LABEL CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
065600    MOVE WS-DOMAIN-LABEL (1:1) TO WS-FIRST-CHAR.
065700    INSPECT WS-FIRST-CHAR CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
065800    MOVE WS-FIRST-CHAR TO WS-DOMAIN-LABEL (1:1).
065900
066000    IF IN-FROM-NAME NOT EQUAL SPACES
066100       MOVE IN-FROM-NAME    TO WS-VENDOR-NAME-DERIVED
066200*    DEFAULT -- NO SENDER NAME ON THE INQUIRY, SO FALL BACK TO THE
066300*    TITLE-CASED DOMAIN LABEL DERIVED ABOVE.
066400    ELSE
066500       MOVE WS-DOMAIN-LABEL TO WS-VENDOR-NAME-DERIVED.
066600
066700*    HAND SUBJECT AND BODY TO THE KEYWORD SCANNER FOR CATEGORY,
066800*    TYPE AND CONFIDENCE.
066900
067000*    SUBJECT AND BODY ARE INPUT-ONLY; THE REMAINING THREE ARE
067100*    RETURNED BY analyze-inquiry AND FEED STRAIGHT INTO
067200*    2200-PRIORITIZE-INQUIRY BELOW.
067300    CALL "analyze-inquiry" USING IN-SUBJECT
067400                                  IN-BODY
067500                                  WS-CALL-CATEGORY
067600                                  WS-CALL-INQ-TYPE
067700                                  WS-CALL-CONFIDENCE.
067800
0679002100-EXIT.
068000    EXIT.
068100*---------------------------------------------------------------
0682002200-PRIORITIZE-INQUIRY.
068300
068400*    LOOK UP THE VENDOR FIRST SO THE KEY-VENDOR FLAG IS READY FOR
068500*    THE PRIORITIZATION WORKER'S VENDOR-RELATIONSHIP FACTOR.
068600
068700    MOVE IN-VENDOR-ID TO WS-LOOKUP-VENDOR-ID.
068800    PERFORM 3000-FIND-VENDOR-ENTRY-I THRU 3000-FIND-VENDOR-ENTRY-F.
068900
069000*    VENDOR NOT FOUND ON THE TABLE (NEW VENDOR, OR ONE THAT DID
069100*    NOT FIT THE 200-ENTRY OCCURS LIMIT) LEAVES THE FLAG "N" --
069200*    NO KEY-VENDOR BOOST ON PRIORITY FOR THAT ONE.
069300    MOVE "N" TO WS-CALL-KEY-VENDOR-FLAG.
069400    IF FOUND-VENDOR-RECORD
069500       IF TBL-IS-KEY-VENDOR (VND-IDX)
069600          MOVE "Y" TO WS-CALL-KEY-VENDOR-FLAG.
069700
069800*    LAST TWO PARAMETERS ARE RETURNED BY prioritize-inquiry --
069900*    EVERYTHING ABOVE THEM ON THE LIST IS INPUT ONLY.
070000    CALL "prioritize-inquiry" USING WS-CALL-CATEGORY
070100                                     WS-CALL-INQ-TYPE
070200                                     IN-SUBJECT
070300                                     IN-BODY
070400                                     IN-REPLY-FLAG
070500                                     WS-CALL-KEY-VENDOR-FLAG
070600                                     WS-CALL-PRIORITY
070700                                     WS-CALL-DUE-HOURS.
070800
0709002200-EXIT.
071000    EXIT.
071100*---------------------------------------------------------------
0712002300-ROUTE-INQUIRY.
071300
071400*    THE BIG ONE.  BUILDS WS-DEPARTMENT AND WS-ASSIGNEE FOR THE
071500*    CURRENT INQUIRY IN FOUR STAGES -- (1) DEPARTMENT BY INQUIRY
071600*    TYPE, FALLING BACK TO CATEGORY; (2) ROLE SUFFIX BY PRIORITY;
071700*    (3) DEPARTMENT PREFIX, COMBINED WITH THE ROLE SUFFIX INTO THE
071800*    ASSIGNEE'S EMAIL ADDRESS; (4) VENDOR CONTINUITY OVERRIDE,
071900*    FOLLOWED BY THE PER-ASSIGNEE AND DEPARTMENT LOAD COUNTER
072000*    BUMPS (TKT-5261).  EACH STAGE IS ITS OWN ELSE-IF LADDER
072100*    BECAUSE THE FOUR VALUE SETS (TYPE, PRIORITY, DEPARTMENT,
072200*    DEPARTMENT AGAIN) DO NOT LINE UP ONE-FOR-ONE.
072300
072400*    STAGE 1 -- DEPARTMENT BY TYPE FIRST; CATEGORY IS ONLY A
072500*    FALLBACK WHEN THE TYPE DID NOT MATCH ONE OF THE TYPE RULES
072600*    BELOW.  EIGHTEEN NAMED INQUIRY TYPES, NINE DEPARTMENTS --
072700*    SEVERAL TYPES SHARE THE SAME DEPARTMENT.
072800
072900    MOVE SPACES TO WS-DEPARTMENT.
073000
073100*    "APPLICATION_STATUS" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "VE
073200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
073300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
073400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
073500*    THE BOTTOM OF THIS LADDER.
073600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
073700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
073800    IF WS-CALL-INQ-TYPE EQUAL "APPLICATION_STATUS"
073900       MOVE "VENDOR REGISTRATION" TO WS-DEPARTMENT
074000    ELSE
074100*    "DOCUMENT_SUBMISSION" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "V
074200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
074300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
074400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
074500*    THE BOTTOM OF THIS LADDER.
074600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
074700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
074800    IF WS-CALL-INQ-TYPE EQUAL "DOCUMENT_SUBMISSION"
074900       MOVE "VENDOR REGISTRATION" TO WS-DEPARTMENT
075000    ELSE
075100*    "ELIGIBILITY_CRITERIA" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "
075200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
075300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
075400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
075500*    THE BOTTOM OF THIS LADDER.
075600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
075700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
075800    IF WS-CALL-INQ-TYPE EQUAL "ELIGIBILITY_CRITERIA"
075900       MOVE "VENDOR REGISTRATION" TO WS-DEPARTMENT
076000    ELSE
076100*    "PAYMENT_STATUS" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "ACCOUN
076200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
076300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
076400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
076500*    THE BOTTOM OF THIS LADDER.
076600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
076700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
076800    IF WS-CALL-INQ-TYPE EQUAL "PAYMENT_STATUS"
076900       MOVE "ACCOUNTS PAYABLE" TO WS-DEPARTMENT
077000    ELSE
077100*    "INVOICE_ISSUE" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "ACCOUNT
077200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
077300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
077400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
077500*    THE BOTTOM OF THIS LADDER.
077600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
077700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
077800    IF WS-CALL-INQ-TYPE EQUAL "INVOICE_ISSUE"
077900       MOVE "ACCOUNTS PAYABLE" TO WS-DEPARTMENT
078000    ELSE
078100*    "TAX_DOCUMENTATION" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "FIN
078200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
078300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
078400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
078500*    THE BOTTOM OF THIS LADDER.
078600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
078700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
078800    IF WS-CALL-INQ-TYPE EQUAL "TAX_DOCUMENTATION"
078900       MOVE "FINANCE" TO WS-DEPARTMENT
079000    ELSE
079100*    "CONTRACT_TERMS" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "LEGAL"
079200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
079300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
079400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
079500*    THE BOTTOM OF THIS LADDER.
079600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
079700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
079800    IF WS-CALL-INQ-TYPE EQUAL "CONTRACT_TERMS"
079900       MOVE "LEGAL" TO WS-DEPARTMENT
080000    ELSE
080100*    "RENEWAL" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "CONTRACT MANA
080200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
080300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
080400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
080500*    THE BOTTOM OF THIS LADDER.
080600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
080700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
080800    IF WS-CALL-INQ-TYPE EQUAL "RENEWAL"
080900       MOVE "CONTRACT MANAGEMENT" TO WS-DEPARTMENT
081000    ELSE
081100*    "AMENDMENT" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "CONTRACT MA
081200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
081300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
081400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
081500*    THE BOTTOM OF THIS LADDER.
081600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
081700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
081800    IF WS-CALL-INQ-TYPE EQUAL "AMENDMENT"
081900       MOVE "CONTRACT MANAGEMENT" TO WS-DEPARTMENT
082000    ELSE
082100*    "BID_SUBMISSION" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "PROCUR
082200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
082300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
082400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
082500*    THE BOTTOM OF THIS LADDER.
082600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
082700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
082800    IF WS-CALL-INQ-TYPE EQUAL "BID_SUBMISSION"
082900       MOVE "PROCUREMENT" TO WS-DEPARTMENT
083000    ELSE
083100*    "BID_CLARIFICATION" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "PRO
083200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
083300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
083400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
083500*    THE BOTTOM OF THIS LADDER.
083600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
083700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
083800    IF WS-CALL-INQ-TYPE EQUAL "BID_CLARIFICATION"
083900       MOVE "PROCUREMENT" TO WS-DEPARTMENT
084000    ELSE
084100*    "BID_RESULTS" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "PROCUREME
084200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
084300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
084400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
084500*    THE BOTTOM OF THIS LADDER.
084600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
084700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
084800    IF WS-CALL-INQ-TYPE EQUAL "BID_RESULTS"
084900       MOVE "PROCUREMENT" TO WS-DEPARTMENT
085000    ELSE
085100*    "TECHNICAL_ISSUE" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "TECHN
085200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
085300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
085400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
085500*    THE BOTTOM OF THIS LADDER.
085600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
085700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
085800    IF WS-CALL-INQ-TYPE EQUAL "TECHNICAL_ISSUE"
085900       MOVE "TECHNICAL SUPPORT" TO WS-DEPARTMENT
086000    ELSE
086100*    "PORTAL_ACCESS" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "TECHNIC
086200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
086300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
086400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
086500*    THE BOTTOM OF THIS LADDER.
086600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
086700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
086800    IF WS-CALL-INQ-TYPE EQUAL "PORTAL_ACCESS"
086900       MOVE "TECHNICAL SUPPORT" TO WS-DEPARTMENT
087000    ELSE
087100*    "DELIVERY_ISSUE" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "LOGIST
087200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
087300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
087400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
087500*    THE BOTTOM OF THIS LADDER.
087600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
087700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
087800    IF WS-CALL-INQ-TYPE EQUAL "DELIVERY_ISSUE"
087900       MOVE "LOGISTICS" TO WS-DEPARTMENT
088000    ELSE
088100*    "PROCESS_INFORMATION" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "V
088200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
088300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
088400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
088500*    THE BOTTOM OF THIS LADDER.
088600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
088700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
088800    IF WS-CALL-INQ-TYPE EQUAL "PROCESS_INFORMATION"
088900       MOVE "VENDOR RELATIONS" TO WS-DEPARTMENT
089000    ELSE
089100*    "DOCUMENTATION_REQUEST" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT 
089200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
089300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
089400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
089500*    THE BOTTOM OF THIS LADDER.
089600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
089700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
089800    IF WS-CALL-INQ-TYPE EQUAL "DOCUMENTATION_REQUEST"
089900       MOVE "VENDOR RELATIONS" TO WS-DEPARTMENT
090000    ELSE
090100*    "CONTACT_REQUEST" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT "VENDO
090200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
090300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
090400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
090500*    THE BOTTOM OF THIS LADDER.
090600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
090700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
090800    IF WS-CALL-INQ-TYPE EQUAL "CONTACT_REQUEST"
090900       MOVE "VENDOR RELATIONS" TO WS-DEPARTMENT
091000    ELSE
091100*    "GENERAL" WS-CALL-INQ-TYPE ROUTES TO WS-DEPARTMENT. "VENDOR RELAT
091200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
091300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
091400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
091500*    THE BOTTOM OF THIS LADDER.
091600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
091700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
091800    IF WS-CALL-INQ-TYPE EQUAL "GENERAL"
091900       MOVE "VENDOR RELATIONS" TO WS-DEPARTMENT.
092000
092100    IF WS-DEPARTMENT EQUAL SPACES
092200*    "PREQUALIFICATION" WS-CALL-CATEGORY ROUTES TO WS-DEPARTMENT "VEND
092300*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
092400*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
092500*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
092600*    THE BOTTOM OF THIS LADDER.
092700*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
092800*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
092900       IF WS-CALL-CATEGORY EQUAL "PREQUALIFICATION"
093000          MOVE "VENDOR REGISTRATION" TO WS-DEPARTMENT
093100       ELSE
093200*    "FINANCE" WS-CALL-CATEGORY ROUTES TO WS-DEPARTMENT "FINANCE".
093300*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
093400*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
093500*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
093600*    THE BOTTOM OF THIS LADDER.
093700*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
093800*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
093900       IF WS-CALL-CATEGORY EQUAL "FINANCE"
094000          MOVE "FINANCE" TO WS-DEPARTMENT
094100       ELSE
094200*    "CONTRACT" WS-CALL-CATEGORY ROUTES TO WS-DEPARTMENT "LEGAL".
094300*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
094400*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
094500*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
094600*    THE BOTTOM OF THIS LADDER.
094700*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
094800*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
094900       IF WS-CALL-CATEGORY EQUAL "CONTRACT"
095000          MOVE "LEGAL" TO WS-DEPARTMENT
095100       ELSE
095200*    "BIDDING" WS-CALL-CATEGORY ROUTES TO WS-DEPARTMENT "PROCUREMENT".
095300*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
095400*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
095500*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
095600*    THE BOTTOM OF THIS LADDER.
095700*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
095800*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
095900       IF WS-CALL-CATEGORY EQUAL "BIDDING"
096000          MOVE "PROCUREMENT" TO WS-DEPARTMENT
096100       ELSE
096200*    "ISSUE" WS-CALL-CATEGORY ROUTES TO WS-DEPARTMENT "TECHNICAL SUPPO
096300*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
096400*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
096500*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
096600*    THE BOTTOM OF THIS LADDER.
096700*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
096800*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
096900       IF WS-CALL-CATEGORY EQUAL "ISSUE"
097000          MOVE "TECHNICAL SUPPORT" TO WS-DEPARTMENT
097100*    DEFAULT -- CATEGORY DID NOT MATCH ANY RULE ABOVE EITHER, SO
097200*    THE INQUIRY GOES TO VENDOR RELATIONS AS A LAST RESORT.
097300       ELSE
097400          MOVE "VENDOR RELATIONS" TO WS-DEPARTMENT.
097500
097600*    STAGE 2 -- ASSIGNEE ROLE LADDER, COLLAPSED TO A DIRECT PRIORITY
097700*    LOOKUP -- MS. OKONKWO CONFIRMED EVERY DEPARTMENT STAFFS ALL SIX
097800*    ROLES, SO THE FIRST ROLE PRESENT ON THE LADDER IS ALWAYS THE
097900*    ONE LISTED FOR THE INQUIRY'S PRIORITY BELOW.
098000
098100*    "CRITICAL" WS-CALL-PRIORITY ROUTES TO WS-ROLE-SUFFIX "urgent".
098200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
098300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
098400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
098500*    THE BOTTOM OF THIS LADDER.
098600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
098700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
098800    IF WS-CALL-PRIORITY EQUAL "CRITICAL"
098900       MOVE "urgent"     TO WS-ROLE-SUFFIX
099000    ELSE
099100*    "HIGH" WS-CALL-PRIORITY ROUTES TO WS-ROLE-SUFFIX "senior".
099200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
099300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
099400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
099500*    THE BOTTOM OF THIS LADDER.
099600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
099700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
099800    IF WS-CALL-PRIORITY EQUAL "HIGH"
099900       MOVE "senior"     TO WS-ROLE-SUFFIX
100000    ELSE
100100*    "MEDIUM" WS-CALL-PRIORITY ROUTES TO WS-ROLE-SUFFIX "specialist".
100200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
100300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
100400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
100500*    THE BOTTOM OF THIS LADDER.
100600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
100700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
100800    IF WS-CALL-PRIORITY EQUAL "MEDIUM"
100900       MOVE "specialist" TO WS-ROLE-SUFFIX
101000    ELSE
101100*    "LOW" WS-CALL-PRIORITY ROUTES TO WS-ROLE-SUFFIX "associate".
101200*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
101300*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
101400*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
101500*    THE BOTTOM OF THIS LADDER.
101600*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
101700*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
101800    IF WS-CALL-PRIORITY EQUAL "LOW"
101900       MOVE "associate"  TO WS-ROLE-SUFFIX
102000*    DEFAULT -- PRIORITY DID NOT MATCH ANY OF THE FOUR NAMED ONES
102100*    (E.G. "INFORMATIONAL"), SO THE LOWEST STAFF ROLE HANDLES IT.
102200    ELSE
102300       MOVE "assistant"  TO WS-ROLE-SUFFIX.
102400
102500*    STAGE 3 -- DEPARTMENT PREFIX FOR THE ASSIGNEE EMAIL ADDRESS.
102600*    ONE BRANCH PER DEPARTMENT, TESTED AGAINST THE WS-DEPARTMENT
102700*    VALUE STAGE 1 ABOVE ALREADY SETTLED ON.
102800
102900*    "VENDOR REGISTRATION" WS-DEPARTMENT MOVES "registration" TO WS-DE
103000*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS.
103100*    (SEE THE MATCHING CHAIN FOR THIS FIELD ELSEWHERE IN THIS
103200*    PARAGRAPH FOR THE FULL LIST OF VALUES IT CAN TAKE.)
103300*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
103400*    THE BOTTOM OF THIS LADDER.
103500    IF WS-DEPARTMENT EQUAL "VENDOR REGISTRATION"
103600       MOVE "registration" TO WS-DEPT-PREFIX
103700    ELSE
103800*    "FINANCE" WS-DEPARTMENT ROUTES TO WS-DEPT-PREFIX "finance".
103900*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
104000*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
104100*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
104200*    THE BOTTOM OF THIS LADDER.
104300*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
104400*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
104500    IF WS-DEPARTMENT EQUAL "FINANCE"
104600       MOVE "finance"      TO WS-DEPT-PREFIX
104700    ELSE
104800*    "ACCOUNTS PAYABLE" WS-DEPARTMENT MOVES "ap" TO WS-DEPT-PREFIX.
104900*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS.
105000*    (SEE THE MATCHING CHAIN FOR THIS FIELD ELSEWHERE IN THIS
105100*    PARAGRAPH FOR THE FULL LIST OF VALUES IT CAN TAKE.)
105200*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
105300*    THE BOTTOM OF THIS LADDER.
105400    IF WS-DEPARTMENT EQUAL "ACCOUNTS PAYABLE"
105500       MOVE "ap"           TO WS-DEPT-PREFIX
105600    ELSE
105700*    "LEGAL" WS-DEPARTMENT ROUTES TO WS-DEPT-PREFIX "legal".
105800*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
105900*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
106000*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
106100*    THE BOTTOM OF THIS LADDER.
106200*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
106300*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
106400    IF WS-DEPARTMENT EQUAL "LEGAL"
106500       MOVE "legal"        TO WS-DEPT-PREFIX
106600    ELSE
106700*    "CONTRACT MANAGEMENT" WS-DEPARTMENT MOVES "contracts" TO WS-DEPT-
106800*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS.
106900*    (SEE THE MATCHING CHAIN FOR THIS FIELD ELSEWHERE IN THIS
107000*    PARAGRAPH FOR THE FULL LIST OF VALUES IT CAN TAKE.)
107100*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
107200*    THE BOTTOM OF THIS LADDER.
107300    IF WS-DEPARTMENT EQUAL "CONTRACT MANAGEMENT"
107400       MOVE "contracts"    TO WS-DEPT-PREFIX
107500    ELSE
107600*    "PROCUREMENT" WS-DEPARTMENT ROUTES TO WS-DEPT-PREFIX "procurement
107700*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
107800*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
107900*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
108000*    THE BOTTOM OF THIS LADDER.
108100*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
108200*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
108300    IF WS-DEPARTMENT EQUAL "PROCUREMENT"
108400       MOVE "procurement"  TO WS-DEPT-PREFIX
108500    ELSE
108600*    "TECHNICAL SUPPORT" WS-DEPARTMENT MOVES "support" TO WS-DEPT-PREF
108700*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS.
108800*    (SEE THE MATCHING CHAIN FOR THIS FIELD ELSEWHERE IN THIS
108900*    PARAGRAPH FOR THE FULL LIST OF VALUES IT CAN TAKE.)
109000*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
109100*    THE BOTTOM OF THIS LADDER.
109200    IF WS-DEPARTMENT EQUAL "TECHNICAL SUPPORT"
109300       MOVE "support"      TO WS-DEPT-PREFIX
109400    ELSE
109500*    "LOGISTICS" WS-DEPARTMENT ROUTES TO WS-DEPT-PREFIX "logistics".
109600*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
109700*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
109800*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
109900*    THE BOTTOM OF THIS LADDER.
110000*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
110100*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
110200    IF WS-DEPARTMENT EQUAL "LOGISTICS"
110300       MOVE "logistics"    TO WS-DEPT-PREFIX
110400*    DEFAULT -- ONLY VENDOR RELATIONS REACHES THIS BRANCH, SINCE
110500*    THE OTHER EIGHT DEPARTMENT NAMES ARE ALL LISTED ABOVE.
110600    ELSE
110700       MOVE "relations"    TO WS-DEPT-PREFIX.
110800
110900*    JOINS THE STAGE 2 ROLE SUFFIX AND STAGE 3 DEPARTMENT PREFIX
111000*    INTO ONE ADDRESS -- E.G. "registration.urgent@example.com" FOR
111100*    A CRITICAL VENDOR-REGISTRATION INQUIRY.  DELIMITED BY SPACE ON
111200*    BOTH PIECES SO THE TRAILING BLANKS IN THE PIC X FIELDS DO NOT
111300*    END UP IN THE MIDDLE OF THE ADDRESS.
111400    STRING WS-DEPT-PREFIX DELIMITED BY SPACE
111500           "."            DELIMITED BY SIZE
111600           WS-ROLE-SUFFIX DELIMITED BY SPACE
111700           "@example.com" DELIMITED BY SIZE
111800           INTO WS-ASSIGNEE.
111900
112000*    STAGE 4 -- VENDOR CONTINUITY.  A VENDOR WE HAVE ALREADY ROUTED
112100*    THIS RUN GOES BACK TO THE SAME ASSIGNEE INSTEAD OF THE LADDER.
112200*    THE FIRST TIME A VENDOR IS SEEN, THE LADDER RESULT BECOMES
112300*    ITS ASSIGNEE OF RECORD FOR THE REST OF THE RUN.  APPLIES TO
112400*    ANY NON-BLANK VENDOR-ID -- SEE 2320 -- NOT JUST VENDORS THAT
112500*    TURN UP ON VENDOR-MASTER.
112600
112700    PERFORM 2320-APPLY-VENDOR-CONTINUITY THRU 2320-EXIT.
112800
112900*    2004-04-02 PNG TKT-5261 -- BUMP THE PER-ASSIGNEE LOAD COUNTER
113000*    FIRST, AFTER VENDOR CONTINUITY HAS HAD ITS CHANCE TO OVERRIDE
113100*    WS-ASSIGNEE, SO THE COUNT REFLECTS WHO THE INQUIRY ACTUALLY
113200*    WENT TO.
113300
113400    PERFORM 2330-BUMP-ASSIGNEE-LOAD THRU 2330-EXIT.
113500
113600*    BUMP THE DEPARTMENT LOAD COUNTER TOO -- ONE LADDER SWEEP PER
113700*    DEPARTMENT, SAME AS STAGE 1 ABOVE.
113800
113900*    "VENDOR REGISTRATION" WS-DEPARTMENT BUMPS WS-LOAD-VENDOR-REG BY O
114000*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS.
114100*    (SEE THE MATCHING CHAIN FOR THIS FIELD ELSEWHERE IN THIS
114200*    PARAGRAPH FOR THE FULL LIST OF VALUES IT CAN TAKE.)
114300*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
114400*    THE BOTTOM OF THIS LADDER.
114500    IF WS-DEPARTMENT EQUAL "VENDOR REGISTRATION"
114600       ADD 1 TO WS-LOAD-VENDOR-REG
114700    ELSE
114800*    "FINANCE" WS-DEPARTMENT BUMPS THE WS-LOAD-FINANCE COUNTER BY ONE.
114900*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
115000*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
115100*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
115200*    THE BOTTOM OF THIS LADDER.
115300*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
115400*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
115500    IF WS-DEPARTMENT EQUAL "FINANCE"
115600       ADD 1 TO WS-LOAD-FINANCE
115700    ELSE
115800*    "ACCOUNTS PAYABLE" WS-DEPARTMENT BUMPS WS-LOAD-ACCTS-PAY BY ONE.
115900*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS.
116000*    (SEE THE MATCHING CHAIN FOR THIS FIELD ELSEWHERE IN THIS
116100*    PARAGRAPH FOR THE FULL LIST OF VALUES IT CAN TAKE.)
116200*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
116300*    THE BOTTOM OF THIS LADDER.
116400    IF WS-DEPARTMENT EQUAL "ACCOUNTS PAYABLE"
116500       ADD 1 TO WS-LOAD-ACCTS-PAY
116600    ELSE
116700*    "LEGAL" WS-DEPARTMENT BUMPS THE WS-LOAD-LEGAL COUNTER BY ONE.
116800*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
116900*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
117000*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
117100*    THE BOTTOM OF THIS LADDER.
117200*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
117300*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
117400    IF WS-DEPARTMENT EQUAL "LEGAL"
117500       ADD 1 TO WS-LOAD-LEGAL
117600    ELSE
117700*    "CONTRACT MANAGEMENT" WS-DEPARTMENT BUMPS WS-LOAD-CONTRACT-MGT BY
117800*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS.
117900*    (SEE THE MATCHING CHAIN FOR THIS FIELD ELSEWHERE IN THIS
118000*    PARAGRAPH FOR THE FULL LIST OF VALUES IT CAN TAKE.)
118100*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
118200*    THE BOTTOM OF THIS LADDER.
118300    IF WS-DEPARTMENT EQUAL "CONTRACT MANAGEMENT"
118400       ADD 1 TO WS-LOAD-CONTRACT-MGT
118500    ELSE
118600*    "PROCUREMENT" WS-DEPARTMENT BUMPS THE WS-LOAD-PROCUREMENT COUNTER
118700*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
118800*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
118900*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
119000*    THE BOTTOM OF THIS LADDER.
119100*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
119200*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
119300    IF WS-DEPARTMENT EQUAL "PROCUREMENT"
119400       ADD 1 TO WS-LOAD-PROCUREMENT
119500    ELSE
119600*    "TECHNICAL SUPPORT" WS-DEPARTMENT BUMPS WS-LOAD-TECH-SUPPORT BY O
119700*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS.
119800*    (SEE THE MATCHING CHAIN FOR THIS FIELD ELSEWHERE IN THIS
119900*    PARAGRAPH FOR THE FULL LIST OF VALUES IT CAN TAKE.)
120000*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
120100*    THE BOTTOM OF THIS LADDER.
120200    IF WS-DEPARTMENT EQUAL "TECHNICAL SUPPORT"
120300       ADD 1 TO WS-LOAD-TECH-SUPPORT
120400    ELSE
120500*    "LOGISTICS" WS-DEPARTMENT BUMPS THE WS-LOAD-LOGISTICS COUNTER BY 
120600*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
120700*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
120800*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
120900*    THE BOTTOM OF THIS LADDER.
121000*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
121100*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
121200    IF WS-DEPARTMENT EQUAL "LOGISTICS"
121300       ADD 1 TO WS-LOAD-LOGISTICS
121400*    DEFAULT -- VENDOR RELATIONS LOAD COUNTER, SAME REASONING AS
121500*    THE DEPT-PREFIX DEFAULT ABOVE.
121600    ELSE
121700       ADD 1 TO WS-LOAD-VENDOR-REL.
121800
1219002300-EXIT.
122000    EXIT.
122100*---------------------------------------------------------------
1222002310-FIND-VENDOR-ASSIGNEE.
122300
122400*    PLAIN SEARCH, NOT SEARCH ALL -- WS-VND-ASGN-TABLE FILLS IN
122500*    FIRST-SEEN ORDER, NOT SORTED BY VENDOR-ID.
122600
122700    MOVE "N" TO W-FOUND-VND-ASGN.
122800
122900*    EMPTY TABLE SHORT-CIRCUITS THE SEARCH ENTIRELY -- NOTHING HAS
123000*    BEEN ASSIGNED YET THIS RUN SO NO VENDOR-ID CAN BE FOUND.
123100    IF WS-VND-ASGN-COUNT GREATER THAN ZERO
123200       SET VA-IDX TO 1
123300       SEARCH WS-VND-ASGN-ENTRY
123400*    AT END FIRES WHEN VA-IDX PASSES WS-VND-ASGN-COUNT WITHOUT A
123500*    MATCH -- VENDOR HAS NOT BEEN SEEN YET THIS RUN.
123600           AT END
123700               MOVE "N" TO W-FOUND-VND-ASGN
123800*    MATCH FOUND -- VA-IDX STAYS SET TO THE MATCHING ENTRY SO
123900*    2320-APPLY-VENDOR-CONTINUITY CAN PULL VA-ASSIGNEE (VA-IDX).
124000           WHEN VA-VENDOR-ID (VA-IDX) EQUAL IN-VENDOR-ID
124100               MOVE "Y" TO W-FOUND-VND-ASGN
124200       END-SEARCH.
124300
1244002310-EXIT.
124500    EXIT.
124600*---------------------------------------------------------------
1247002320-APPLY-VENDOR-CONTINUITY.
124800
124900*    2004-03-15 PNG TKT-5240 -- FIRST TIME A VENDOR-ID IS SEEN THIS
125000*    RUN, WHATEVER THE ROLE LADDER PICKED BECOMES ITS ASSIGNEE OF
125100*    RECORD; EVERY INQUIRY AFTER THAT FROM THE SAME VENDOR-ID GOES
125200*    BACK TO THAT SAME ASSIGNEE REGARDLESS OF WHAT THE LADDER WOULD
125300*    OTHERWISE PICK.  A BLANK VENDOR-ID GETS NO CONTINUITY AT ALL.
125400
125500*    NO VENDOR-ID ON THE INQUIRY -- NOTHING TO TRACK, SO THE ROLE
125600*    LADDER'S PICK STANDS UNCHANGED AND WE LEAVE WITHOUT TOUCHING
125700*    THE TABLE.
125800    IF IN-VENDOR-ID EQUAL SPACES
125900       GO TO 2320-EXIT.
126000
126100    PERFORM 2310-FIND-VENDOR-ASSIGNEE THRU 2310-EXIT.
126200
126300*    SEEN BEFORE THIS RUN -- OVERRIDE THE LADDER'S PICK WITH THE
126400*    ASSIGNEE OF RECORD FROM THE FIRST TIME WE SAW THIS VENDOR-ID.
126500    IF FOUND-VND-ASGN
126600       MOVE VA-ASSIGNEE (VA-IDX) TO WS-ASSIGNEE
126700    ELSE
126800*    FIRST TIME FOR THIS VENDOR-ID -- RECORD WHATEVER THE LADDER
126900*    JUST PICKED AS ITS ASSIGNEE OF RECORD, AS LONG AS THE TABLE
127000*    IS NOT ALREADY FULL AT ITS 200-ENTRY OCCURS LIMIT.
127100       IF WS-VND-ASGN-COUNT LESS THAN 200
127200          ADD 1 TO WS-VND-ASGN-COUNT
127300          MOVE IN-VENDOR-ID TO VA-VENDOR-ID (WS-VND-ASGN-COUNT)
127400          MOVE WS-ASSIGNEE  TO VA-ASSIGNEE  (WS-VND-ASGN-COUNT).
127500
1276002320-EXIT.
127700    EXIT.
127800*---------------------------------------------------------------
1279002330-BUMP-ASSIGNEE-LOAD.
128000
128100*    2004-04-02 PNG TKT-5261 -- SAME PLAIN-SEARCH PATTERN AS
128200*    2310-FIND-VENDOR-ASSIGNEE ABOVE, BUT KEYED ON WS-ASSIGNEE
128300*    INSTEAD OF A VENDOR-ID.  FIRST TIME AN ASSIGNEE ADDRESS TURNS
128400*    UP THIS RUN A NEW ENTRY IS ADDED WITH A COUNT OF ONE; EVERY
128500*    TIME AFTER THAT THE EXISTING ENTRY'S COUNT IS BUMPED BY ONE.
128600
128700    MOVE "N" TO W-FOUND-ASGN-LOAD.
128800
128900*    EMPTY TABLE SHORT-CIRCUITS THE SEARCH -- NOTHING HAS BEEN
129000*    ASSIGNED YET THIS RUN.
129100    IF WS-ASGN-LOAD-COUNT GREATER THAN ZERO
129200       SET ASL-IDX TO 1
129300       SEARCH WS-ASGN-LOAD-ENTRY
129400*    AT END -- THIS ASSIGNEE HAS NOT BEEN SEEN YET THIS RUN.
129500           AT END
129600               MOVE "N" TO W-FOUND-ASGN-LOAD
129700*    MATCH FOUND -- ASL-IDX STAYS SET TO THE MATCHING ENTRY SO THE
129800*    ADD BELOW BUMPS THE RIGHT COUNTER.
129900           WHEN ASL-ASSIGNEE (ASL-IDX) EQUAL WS-ASSIGNEE
130000               MOVE "Y" TO W-FOUND-ASGN-LOAD
130100       END-SEARCH.
130200
130300*    SEEN BEFORE -- BUMP THE EXISTING ENTRY'S COUNT BY ONE.
130400    IF FOUND-ASGN-LOAD
130500       ADD 1 TO ASL-LOAD-COUNT (ASL-IDX)
130600    ELSE
130700*    FIRST TIME FOR THIS ASSIGNEE -- ADD A NEW ENTRY AT COUNT ONE,
130800*    AS LONG AS THE TABLE IS NOT ALREADY FULL AT ITS 50-ENTRY
130900*    OCCURS LIMIT (SEE THE WORKING-STORAGE COMMENT ON WHY 50 IS
131000*    ENOUGH IN PRACTICE).
131100       IF WS-ASGN-LOAD-COUNT LESS THAN 50
131200          ADD 1 TO WS-ASGN-LOAD-COUNT
131300          MOVE WS-ASSIGNEE TO ASL-ASSIGNEE   (WS-ASGN-LOAD-COUNT)
131400          MOVE 1           TO ASL-LOAD-COUNT (WS-ASGN-LOAD-COUNT).
131500
1316002330-EXIT.
131700    EXIT.
131800*---------------------------------------------------------------
1319002350-BUILD-MANAGER-EMAIL.
132000
132100*    manager.<DEPARTMENT-LOWERCASE-NO-SPACES>@example.com -- ONLY
132200*    NINE DEPARTMENTS EXIST, SO THE COMPRESSED FORM IS LOOKED UP
132300*    DIRECTLY INSTEAD OF STRIPPING BLANKS OUT CHARACTER BY
132400*    CHARACTER.
132500
132600*    "VENDOR REGISTRATION" WS-DEPARTMENT MOVES "vendorregistration" TO
132700*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS.
132800*    (SEE THE MATCHING CHAIN FOR THIS FIELD ELSEWHERE IN THIS
132900*    PARAGRAPH FOR THE FULL LIST OF VALUES IT CAN TAKE.)
133000*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
133100*    THE BOTTOM OF THIS LADDER.
133200    IF WS-DEPARTMENT EQUAL "VENDOR REGISTRATION"
133300       MOVE "vendorregistration" TO WS-DEPT-COMPRESSED
133400    ELSE
133500*    "FINANCE" WS-DEPARTMENT ROUTES TO WS-DEPT-COMPRESSED "finance".
133600*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
133700*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
133800*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
133900*    THE BOTTOM OF THIS LADDER.
134000*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
134100*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
134200    IF WS-DEPARTMENT EQUAL "FINANCE"
134300       MOVE "finance"            TO WS-DEPT-COMPRESSED
134400    ELSE
134500*    "ACCOUNTS PAYABLE" WS-DEPARTMENT MOVES "accountspayable" TO WS-DE
134600*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS.
134700*    (SEE THE MATCHING CHAIN FOR THIS FIELD ELSEWHERE IN THIS
134800*    PARAGRAPH FOR THE FULL LIST OF VALUES IT CAN TAKE.)
134900*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
135000*    THE BOTTOM OF THIS LADDER.
135100    IF WS-DEPARTMENT EQUAL "ACCOUNTS PAYABLE"
135200       MOVE "accountspayable"    TO WS-DEPT-COMPRESSED
135300    ELSE
135400*    "LEGAL" WS-DEPARTMENT ROUTES TO WS-DEPT-COMPRESSED "legal".
135500*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
135600*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
135700*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
135800*    THE BOTTOM OF THIS LADDER.
135900*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
136000*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
136100    IF WS-DEPARTMENT EQUAL "LEGAL"
136200       MOVE "legal"              TO WS-DEPT-COMPRESSED
136300    ELSE
136400*    "CONTRACT MANAGEMENT" WS-DEPARTMENT MOVES "contractmanagement" TO
136500*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS.
136600*    (SEE THE MATCHING CHAIN FOR THIS FIELD ELSEWHERE IN THIS
136700*    PARAGRAPH FOR THE FULL LIST OF VALUES IT CAN TAKE.)
136800*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
136900*    THE BOTTOM OF THIS LADDER.
137000    IF WS-DEPARTMENT EQUAL "CONTRACT MANAGEMENT"
137100       MOVE "contractmanagement" TO WS-DEPT-COMPRESSED
137200    ELSE
137300*    "PROCUREMENT" WS-DEPARTMENT ROUTES TO WS-DEPT-COMPRESSED "procure
137400*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
137500*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
137600*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
137700*    THE BOTTOM OF THIS LADDER.
137800*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
137900*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
138000    IF WS-DEPARTMENT EQUAL "PROCUREMENT"
138100       MOVE "procurement"        TO WS-DEPT-COMPRESSED
138200    ELSE
138300*    "TECHNICAL SUPPORT" WS-DEPARTMENT MOVES "technicalsupport" TO WS-
138400*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS.
138500*    (SEE THE MATCHING CHAIN FOR THIS FIELD ELSEWHERE IN THIS
138600*    PARAGRAPH FOR THE FULL LIST OF VALUES IT CAN TAKE.)
138700*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
138800*    THE BOTTOM OF THIS LADDER.
138900    IF WS-DEPARTMENT EQUAL "TECHNICAL SUPPORT"
139000       MOVE "technicalsupport"   TO WS-DEPT-COMPRESSED
139100    ELSE
139200*    "LOGISTICS" WS-DEPARTMENT ROUTES TO WS-DEPT-COMPRESSED "logistics
139300*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
139400*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
139500*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
139600*    THE BOTTOM OF THIS LADDER.
139700*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
139800*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
139900    IF WS-DEPARTMENT EQUAL "LOGISTICS"
140000       MOVE "logistics"          TO WS-DEPT-COMPRESSED
140100    ELSE
140200*    DEFAULT -- VENDOR RELATIONS COMPRESSED NAME FOR THE MANAGER
140300*    MAILBOX ADDRESS.
140400       MOVE "vendorrelations"    TO WS-DEPT-COMPRESSED.
140500
140600    STRING "manager."         DELIMITED BY SIZE
140700           WS-DEPT-COMPRESSED DELIMITED BY SPACE
140800           "@example.com"     DELIMITED BY SIZE
140900           INTO WS-MGR-EMAIL.
141000
1411002350-EXIT.
141200    EXIT.
141300*---------------------------------------------------------------
1414002400-NOTIFY-INQUIRY.
141500
141600*    EVERY INQUIRY GETS ONE ASSIGNMENT NOTIFICATION.  CRITICAL-
141700*    PRIORITY INQUIRIES ALSO GET A SECOND, SEPARATE ESCALATION
141800*    NOTIFICATION ADDRESSED TO THE OWNING DEPARTMENT'S MANAGER
141900*    MAILBOX, NOT THE ASSIGNEE.
142000
142100    MOVE "ASSIGNMENT"      TO NT-TYPE.
142200    MOVE WS-ASSIGNEE       TO NT-RECIPIENT.
142300    MOVE WS-INQUIRY-ID     TO NT-INQUIRY-ID.
142400    MOVE WS-CALL-PRIORITY  TO NT-PRIORITY.
142500    MOVE WS-CALL-DUE-HOURS TO NT-DUE-HOURS.
142600
142700    WRITE NOTIFY-RECORD.
142800    ADD 1 TO WS-NOTIFY-CNT.
142900
143000*    "CRITICAL" WS-CALL-PRIORITY BRANCH.
143100*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
143200*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
143300*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
143400*    THE BOTTOM OF THIS LADDER.
143500*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
143600*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
143700    IF WS-CALL-PRIORITY EQUAL "CRITICAL"
143800       PERFORM 2350-BUILD-MANAGER-EMAIL THRU 2350-EXIT
143900       MOVE "ESCALATION"      TO NT-TYPE
144000       MOVE WS-MGR-EMAIL      TO NT-RECIPIENT
144100       MOVE WS-INQUIRY-ID     TO NT-INQUIRY-ID
144200       MOVE WS-CALL-PRIORITY  TO NT-PRIORITY
144300       MOVE WS-CALL-DUE-HOURS TO NT-DUE-HOURS
144400       WRITE NOTIFY-RECORD
144500       ADD 1 TO WS-ESCALATION-CNT.
144600
1447002400-EXIT.
144800    EXIT.
144900*---------------------------------------------------------------
1450002500-ACCUM-TOTALS.
145100
145200*    BUMPS THE RUN-WIDE CATEGORY AND PRIORITY COUNTERS PRINTED BY
145300*    9510 AND 9520 BELOW.  ANY CATEGORY NOT IN THE NAMED LIST FALLS
145400*    TO WS-TOT-CAT-OTHER; ANY PRIORITY NOT IN THE NAMED LIST FALLS TO
145500*    WS-TOT-PRI-INFO, SINCE "INFORMATIONAL" IS NOT A VALUE
145600*    prioritize-inquiry EVER RETURNS ON WS-CALL-PRIORITY TODAY.
145700
145800    ADD 1 TO WS-PROCESSED-CNT.
145900
146000*    "PREQUALIFICATION" WS-CALL-CATEGORY BUMPS THE WS-TOT-CAT-PREQUAL 
146100*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
146200*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
146300*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
146400*    THE BOTTOM OF THIS LADDER.
146500*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
146600*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
146700    IF WS-CALL-CATEGORY EQUAL "PREQUALIFICATION"
146800       ADD 1 TO WS-TOT-CAT-PREQUAL
146900    ELSE
147000*    "FINANCE" WS-CALL-CATEGORY BUMPS THE WS-TOT-CAT-FINANCE COUNTER B
147100*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
147200*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
147300*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
147400*    THE BOTTOM OF THIS LADDER.
147500*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
147600*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
147700    IF WS-CALL-CATEGORY EQUAL "FINANCE"
147800       ADD 1 TO WS-TOT-CAT-FINANCE
147900    ELSE
148000*    "CONTRACT" WS-CALL-CATEGORY BUMPS THE WS-TOT-CAT-CONTRACT COUNTER
148100*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
148200*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
148300*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
148400*    THE BOTTOM OF THIS LADDER.
148500*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
148600*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
148700    IF WS-CALL-CATEGORY EQUAL "CONTRACT"
148800       ADD 1 TO WS-TOT-CAT-CONTRACT
148900    ELSE
149000*    "BIDDING" WS-CALL-CATEGORY BUMPS THE WS-TOT-CAT-BIDDING COUNTER B
149100*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
149200*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
149300*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
149400*    THE BOTTOM OF THIS LADDER.
149500*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
149600*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
149700    IF WS-CALL-CATEGORY EQUAL "BIDDING"
149800       ADD 1 TO WS-TOT-CAT-BIDDING
149900    ELSE
150000*    "ISSUE" WS-CALL-CATEGORY BUMPS THE WS-TOT-CAT-ISSUE COUNTER BY ON
150100*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
150200*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
150300*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
150400*    THE BOTTOM OF THIS LADDER.
150500*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
150600*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
150700    IF WS-CALL-CATEGORY EQUAL "ISSUE"
150800       ADD 1 TO WS-TOT-CAT-ISSUE
150900    ELSE
151000*    "INFORMATION" WS-CALL-CATEGORY BUMPS THE WS-TOT-CAT-INFO COUNTER 
151100*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
151200*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
151300*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
151400*    THE BOTTOM OF THIS LADDER.
151500*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
151600*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
151700    IF WS-CALL-CATEGORY EQUAL "INFORMATION"
151800       ADD 1 TO WS-TOT-CAT-INFO
151900*    DEFAULT -- ANY CATEGORY NOT ONE OF THE SIX NAMED ONES FALLS
152000*    TO THE OTHER BUCKET ON THE CATEGORY TOTALS BLOCK (9510).
152100    ELSE
152200       ADD 1 TO WS-TOT-CAT-OTHER.
152300
152400*    "CRITICAL" WS-CALL-PRIORITY BUMPS THE WS-TOT-PRI-CRITICAL COUNTER
152500*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
152600*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
152700*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
152800*    THE BOTTOM OF THIS LADDER.
152900*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
153000*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
153100    IF WS-CALL-PRIORITY EQUAL "CRITICAL"
153200       ADD 1 TO WS-TOT-PRI-CRITICAL
153300    ELSE
153400*    "HIGH" WS-CALL-PRIORITY BUMPS THE WS-TOT-PRI-HIGH COUNTER BY ONE.
153500*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
153600*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
153700*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
153800*    THE BOTTOM OF THIS LADDER.
153900*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
154000*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
154100    IF WS-CALL-PRIORITY EQUAL "HIGH"
154200       ADD 1 TO WS-TOT-PRI-HIGH
154300    ELSE
154400*    "MEDIUM" WS-CALL-PRIORITY BUMPS THE WS-TOT-PRI-MEDIUM COUNTER BY 
154500*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
154600*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
154700*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
154800*    THE BOTTOM OF THIS LADDER.
154900*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
155000*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
155100    IF WS-CALL-PRIORITY EQUAL "MEDIUM"
155200       ADD 1 TO WS-TOT-PRI-MEDIUM
155300    ELSE
155400*    "LOW" WS-CALL-PRIORITY BUMPS THE WS-TOT-PRI-LOW COUNTER BY ONE.
155500*    CHAIN TESTED TOP TO BOTTOM -- FIRST MATCH WINS, NO TWO
155600*    VALUES ON THIS LIST OVERLAP SO ORDER DOES NOT MATTER HERE.
155700*    VALUES NOT SHOWN FALL THROUGH TO THE DEFAULT BRANCH AT
155800*    THE BOTTOM OF THIS LADDER.
155900*    (SEE 2300-ROUTE-INQUIRY'S OPENING BANNER FOR WHICH OF THE
156000*    FOUR ROUTING STAGES THIS LADDER BELONGS TO.)
156100    IF WS-CALL-PRIORITY EQUAL "LOW"
156200       ADD 1 TO WS-TOT-PRI-LOW
156300*    DEFAULT -- ANY PRIORITY NOT ONE OF THE FOUR NAMED ONES FALLS
156400*    TO THE INFORMATIONAL BUCKET ON THE PRIORITY TOTALS BLOCK
156500*    (9520), THOUGH prioritize-inquiry DOES NOT RETURN ONE TODAY.
156600    ELSE
156700       ADD 1 TO WS-TOT-PRI-INFO.
156800
1569002500-EXIT.
157000    EXIT.
157100*---------------------------------------------------------------
1572002600-PRINT-DETAIL-LINE.
157300
157400*    ONE LINE PER INQUIRY ON THE RUN REPORT -- ID, CATEGORY, TYPE,
157500*    PRIORITY, DEPARTMENT AND ASSIGNEE, IN THAT COLUMN ORDER TO
157600*    MATCH WS-HEADING-1 ABOVE.
157700
157800*    ALL SIX FIELDS COME STRAIGHT OUT OF WORKING-STORAGE -- NONE OF
157900*    THEM ARE EDITED OR RECOMPUTED HERE, JUST COPIED TO THE PRINT
158000*    LINE IN HEADING ORDER.
158100    MOVE WS-INQUIRY-ID    TO D-INQUIRY-ID.
158200    MOVE WS-CALL-CATEGORY TO D-CATEGORY.
158300    MOVE WS-CALL-INQ-TYPE TO D-INQ-TYPE.
158400    MOVE WS-CALL-PRIORITY TO D-PRIORITY.
158500    MOVE WS-DEPARTMENT    TO D-DEPARTMENT.
158600    MOVE WS-ASSIGNEE      TO D-ASSIGNEE.
158700
158800*    WS-DETAIL-LINE (WORKING-STORAGE) IS MOVED INTO THE FD RECORD
158900*    ONLY AT WRITE TIME -- SEE THE HEADING/TITLE LINES FOR THE SAME
159000*    PATTERN.
159100    MOVE WS-DETAIL-LINE TO RUN-REPORT-RECORD.
159200    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
159300
1594002600-EXIT.
159500    EXIT.
159600*---------------------------------------------------------------
1597009000-SCORE-VENDORS.
159800
159900*    VENDOR-SCORING IS A SEPARATE LOAD MODULE THAT OPENS, READS,
160000*    SCORES AND CLOSES THE VENDOR MASTER AND VENDOR-SCORE FILES
160100*    ENTIRELY ON ITS OWN -- SEE score-vendor.cob.  IT HANDS BACK
160200*    THE NUMBER OF SCORE RECORDS IT ACTUALLY WROTE SO THE GRAND-
160300*    TOTAL LINE AT 9540 REPORTS THE REAL COUNT, NOT THE 200-ENTRY
160400*    IN-STORAGE TABLE LOAD COUNT (TKT-5240).
160500
160600    CALL "score-vendor" USING WS-VENDORS-SCORED-CNT.
160700
1608009000-EXIT.
160900    EXIT.
161000*---------------------------------------------------------------
1611009500-PRINT-REPORT.
161200
161300*    FOUR SUMMARY BLOCKS, PRINTED IN THIS ORDER -- CATEGORY TOTALS,
161400*    PRIORITY TOTALS, DEPARTMENT LOADS, THEN THE GRAND TOTALS.
161500
161600    MOVE SPACES TO RUN-REPORT-RECORD.
161700    WRITE RUN-REPORT-RECORD AFTER ADVANCING 2.
161800
161900    PERFORM 9510-PRINT-CAT-TOTALS   THRU 9510-EXIT.
162000    PERFORM 9520-PRINT-PRI-TOTALS   THRU 9520-EXIT.
162100    PERFORM 9530-PRINT-DEPT-LOADS   THRU 9530-EXIT.
162200    PERFORM 9540-PRINT-GRAND-TOTALS THRU 9540-EXIT.
162300
1624009500-EXIT.
162500    EXIT.
162600*---------------------------------------------------------------
1627009510-PRINT-CAT-TOTALS.
162800
162900*    SEVEN CATEGORY LINES, FIXED ORDER, ONE PER VALUE
163000*    analyze-inquiry CAN RETURN ON WS-CALL-CATEGORY PLUS THE
163100*    OTHER CATCH-ALL.
163200
163300*    CATEGORY TOTAL LINE FOR "PREQUALIFICATION".
163400*    ZZZZ9 EDIT ON D-CAT-COUNT SUPPRESSES LEADING ZEROS BUT
163500*    PRINTS A LITERAL ZERO WHEN THE COUNT IS NOTHING AT ALL.
163600    MOVE "PREQUALIFICATION" TO D-CAT-NAME.
163700    MOVE WS-TOT-CAT-PREQUAL TO D-CAT-COUNT.
163800    MOVE WS-CAT-TOTAL-LINE TO RUN-REPORT-RECORD.
163900    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
164000
164100*    CATEGORY TOTAL LINE FOR "FINANCE".
164200*    ZZZZ9 EDIT ON D-CAT-COUNT SUPPRESSES LEADING ZEROS BUT
164300*    PRINTS A LITERAL ZERO WHEN THE COUNT IS NOTHING AT ALL.
164400    MOVE "FINANCE" TO D-CAT-NAME.
164500    MOVE WS-TOT-CAT-FINANCE TO D-CAT-COUNT.
164600    MOVE WS-CAT-TOTAL-LINE TO RUN-REPORT-RECORD.
164700    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
164800
164900*    CATEGORY TOTAL LINE FOR "CONTRACT".
165000*    ZZZZ9 EDIT ON D-CAT-COUNT SUPPRESSES LEADING ZEROS BUT
165100*    PRINTS A LITERAL ZERO WHEN THE COUNT IS NOTHING AT ALL.
165200    MOVE "CONTRACT" TO D-CAT-NAME.
165300    MOVE WS-TOT-CAT-CONTRACT TO D-CAT-COUNT.
165400    MOVE WS-CAT-TOTAL-LINE TO RUN-REPORT-RECORD.
165500    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
165600
165700*    CATEGORY TOTAL LINE FOR "BIDDING".
165800*    ZZZZ9 EDIT ON D-CAT-COUNT SUPPRESSES LEADING ZEROS BUT
165900*    PRINTS A LITERAL ZERO WHEN THE COUNT IS NOTHING AT ALL.
166000    MOVE "BIDDING" TO D-CAT-NAME.
166100    MOVE WS-TOT-CAT-BIDDING TO D-CAT-COUNT.
166200    MOVE WS-CAT-TOTAL-LINE TO RUN-REPORT-RECORD.
166300    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
166400
166500*    CATEGORY TOTAL LINE FOR "ISSUE".
166600*    ZZZZ9 EDIT ON D-CAT-COUNT SUPPRESSES LEADING ZEROS BUT
166700*    PRINTS A LITERAL ZERO WHEN THE COUNT IS NOTHING AT ALL.
166800    MOVE "ISSUE" TO D-CAT-NAME.
166900    MOVE WS-TOT-CAT-ISSUE TO D-CAT-COUNT.
167000    MOVE WS-CAT-TOTAL-LINE TO RUN-REPORT-RECORD.
167100    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
167200
167300*    CATEGORY TOTAL LINE FOR "INFORMATION".
167400*    ZZZZ9 EDIT ON D-CAT-COUNT SUPPRESSES LEADING ZEROS BUT
167500*    PRINTS A LITERAL ZERO WHEN THE COUNT IS NOTHING AT ALL.
167600    MOVE "INFORMATION" TO D-CAT-NAME.
167700    MOVE WS-TOT-CAT-INFO TO D-CAT-COUNT.
167800    MOVE WS-CAT-TOTAL-LINE TO RUN-REPORT-RECORD.
167900    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
168000
168100*    CATEGORY TOTAL LINE FOR "OTHER".
168200*    ZZZZ9 EDIT ON D-CAT-COUNT SUPPRESSES LEADING ZEROS BUT
168300*    PRINTS A LITERAL ZERO WHEN THE COUNT IS NOTHING AT ALL.
168400    MOVE "OTHER" TO D-CAT-NAME.
168500    MOVE WS-TOT-CAT-OTHER TO D-CAT-COUNT.
168600    MOVE WS-CAT-TOTAL-LINE TO RUN-REPORT-RECORD.
168700    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
168800
1689009510-EXIT.
169000    EXIT.
169100*---------------------------------------------------------------
1692009520-PRINT-PRI-TOTALS.
169300
169400*    FIVE PRIORITY LINES, FIXED ORDER, ONE PER VALUE
169500*    prioritize-inquiry CAN RETURN ON WS-CALL-PRIORITY PLUS THE
169600*    INFORMATIONAL CATCH-ALL.
169700
169800    MOVE SPACES TO RUN-REPORT-RECORD.
169900    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
170000
170100*    PRIORITY TOTAL LINE FOR "CRITICAL".
170200*    ZZZZ9 EDIT ON D-PRI-COUNT SUPPRESSES LEADING ZEROS BUT
170300*    PRINTS A LITERAL ZERO WHEN THE COUNT IS NOTHING AT ALL.
170400    MOVE "CRITICAL" TO D-PRI-NAME.
170500    MOVE WS-TOT-PRI-CRITICAL TO D-PRI-COUNT.
170600    MOVE WS-PRI-TOTAL-LINE TO RUN-REPORT-RECORD.
170700    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
170800
170900*    PRIORITY TOTAL LINE FOR "HIGH".
171000*    ZZZZ9 EDIT ON D-PRI-COUNT SUPPRESSES LEADING ZEROS BUT
171100*    PRINTS A LITERAL ZERO WHEN THE COUNT IS NOTHING AT ALL.
171200    MOVE "HIGH" TO D-PRI-NAME.
171300    MOVE WS-TOT-PRI-HIGH TO D-PRI-COUNT.
171400    MOVE WS-PRI-TOTAL-LINE TO RUN-REPORT-RECORD.
171500    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
171600
171700*    PRIORITY TOTAL LINE FOR "MEDIUM".
171800*    ZZZZ9 EDIT ON D-PRI-COUNT SUPPRESSES LEADING ZEROS BUT
171900*    PRINTS A LITERAL ZERO WHEN THE COUNT IS NOTHING AT ALL.
172000    MOVE "MEDIUM" TO D-PRI-NAME.
172100    MOVE WS-TOT-PRI-MEDIUM TO D-PRI-COUNT.
172200    MOVE WS-PRI-TOTAL-LINE TO RUN-REPORT-RECORD.
172300    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
172400
172500*    PRIORITY TOTAL LINE FOR "LOW".
172600*    ZZZZ9 EDIT ON D-PRI-COUNT SUPPRESSES LEADING ZEROS BUT
172700*    PRINTS A LITERAL ZERO WHEN THE COUNT IS NOTHING AT ALL.
172800    MOVE "LOW" TO D-PRI-NAME.
172900    MOVE WS-TOT-PRI-LOW TO D-PRI-COUNT.
173000    MOVE WS-PRI-TOTAL-LINE TO RUN-REPORT-RECORD.
173100    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
173200
173300*    PRIORITY TOTAL LINE FOR "INFORMATIONAL".
173400*    ZZZZ9 EDIT ON D-PRI-COUNT SUPPRESSES LEADING ZEROS BUT
173500*    PRINTS A LITERAL ZERO WHEN THE COUNT IS NOTHING AT ALL.
173600    MOVE "INFORMATIONAL" TO D-PRI-NAME.
173700    MOVE WS-TOT-PRI-INFO TO D-PRI-COUNT.
173800    MOVE WS-PRI-TOTAL-LINE TO RUN-REPORT-RECORD.
173900    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
174000
1741009520-EXIT.
174200    EXIT.
174300*---------------------------------------------------------------
1744009530-PRINT-DEPT-LOADS.
174500
174600*    2003-11-05 PNG TKT-5190 -- WS-BUSIEST-LOAD STARTS AT ZERO SO
174700*    THE FIRST DEPARTMENT PRINTED ALWAYS BEATS IT; THE COMPARE IN
174800*    9531 BELOW IS A STRICT GREATER THAN SO A LATER DEPARTMENT
174900*    TYING THE CURRENT BUSIEST ONE DOES NOT STEAL THE LINE.
175000
175100    MOVE SPACES TO RUN-REPORT-RECORD.
175200    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
175300
175400    MOVE ZERO   TO WS-BUSIEST-LOAD.
175500    MOVE SPACES TO WS-BUSIEST-NAME.
175600
175700    PERFORM 9531-PRINT-ONE-DEPT-LOAD THRU 9531-EXIT
175800            VARYING WS-DEPT-SUB FROM 1 BY 1
175900            UNTIL WS-DEPT-SUB GREATER THAN 9.
176000
176100    MOVE SPACES TO RUN-REPORT-RECORD.
176200    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
176300    MOVE WS-BUSIEST-NAME TO D-BUSIEST-NAME.
176400    MOVE WS-BUSIEST-LINE TO RUN-REPORT-RECORD.
176500    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
176600
1767009530-EXIT.
176800    EXIT.
176900*---------------------------------------------------------------
1770009531-PRINT-ONE-DEPT-LOAD.
177100
177200*    PERFORMED ONCE PER TABLE ENTRY BY THE VARYING LOOP IN 9530
177300*    ABOVE.  PRINTS THE LINE FOR ONE DEPARTMENT AND, IN THE SAME
177400*    PASS, CHECKS WHETHER THIS DEPARTMENT IS THE NEW BUSIEST ONE
177500*    SEEN SO FAR (TKT-5190 -- SEE THE COMMENT AT 9530).
177600
177700    MOVE WS-DEPT-NAME-TBL (WS-DEPT-SUB) TO D-DEPT-NAME.
177800    MOVE WS-DEPT-LOAD-TBL (WS-DEPT-SUB) TO D-DEPT-LOAD.
177900    MOVE WS-DEPT-LOAD-LINE TO RUN-REPORT-RECORD.
178000    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
178100
178200    IF WS-DEPT-LOAD-TBL (WS-DEPT-SUB) GREATER THAN WS-BUSIEST-LOAD
178300       MOVE WS-DEPT-LOAD-TBL (WS-DEPT-SUB) TO WS-BUSIEST-LOAD
178400       MOVE WS-DEPT-NAME-TBL (WS-DEPT-SUB) TO WS-BUSIEST-NAME.
178500
1786009531-EXIT.
178700    EXIT.
178800*---------------------------------------------------------------
1789009540-PRINT-GRAND-TOTALS.
179000
179100*    FOUR RUN-WIDE COUNTS, FIXED ORDER, ONE BLANK LINE ABOVE THE
179200*    FIRST AND A BLANK LINE BETWEEN THIS BLOCK AND THE BUSIEST-
179300*    DEPARTMENT LINE PRINTED JUST BEFORE IT IN 9530.
179400
179500    MOVE SPACES TO RUN-REPORT-RECORD.
179600    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
179700
179800*    TOTAL INQUIRY-FILE RECORDS THIS RUN PROCESSED -- SHOULD MATCH
179900*    THE RECORD COUNT ON THE INPUT FILE EXACTLY.
180000    MOVE "INQUIRIES PROCESSED........" TO D-GT-LABEL.
180100    MOVE WS-PROCESSED-CNT TO D-GT-COUNT.
180200    MOVE WS-GRAND-TOTAL-LINE TO RUN-REPORT-RECORD.
180300    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
180400
180500*    ONE ASSIGNMENT NOTIFICATION PER INQUIRY -- SHOULD ALWAYS EQUAL
180600*    WS-PROCESSED-CNT ABOVE SINCE 2400 WRITES EXACTLY ONE PER CALL.
180700    MOVE "NOTIFICATIONS WRITTEN......." TO D-GT-LABEL.
180800    MOVE WS-NOTIFY-CNT TO D-GT-COUNT.
180900    MOVE WS-GRAND-TOTAL-LINE TO RUN-REPORT-RECORD.
181000    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
181100
181200*    SUBSET OF THE ABOVE THAT WERE ALSO CRITICAL PRIORITY -- THE
181300*    SECOND, MANAGER-ADDRESSED NOTIFICATION 2400 WRITES ON TOP OF
181400*    THE ASSIGNMENT ONE.
181500    MOVE "ESCALATIONS WRITTEN........." TO D-GT-LABEL.
181600    MOVE WS-ESCALATION-CNT TO D-GT-COUNT.
181700    MOVE WS-GRAND-TOTAL-LINE TO RUN-REPORT-RECORD.
181800    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
181900
182000*    2004-03-15 PNG TKT-5240 -- THIS USED TO PRINT
182100*    WS-VND-ENTRIES-LOADED, WHICH IS THE IN-STORAGE TABLE'S
182200*    200-ENTRY LOAD COUNT, NOT THE NUMBER OF SCORE RECORDS
182300*    score-vendor ACTUALLY WROTE.  NOW PRINTS THE COUNT
182400*    score-vendor HANDS BACK ON THE CALL AT 9000.
182500    MOVE "VENDOR SCORES WRITTEN......." TO D-GT-LABEL.
182600    MOVE WS-VENDORS-SCORED-CNT TO D-GT-COUNT.
182700    MOVE WS-GRAND-TOTAL-LINE TO RUN-REPORT-RECORD.
182800    WRITE RUN-REPORT-RECORD AFTER ADVANCING 1.
182900
1830009540-EXIT.
183100    EXIT.
183200*---------------------------------------------------------------
1833009999-TERMINATE.
183400
183500*    CLOSES THE FOUR FILES THIS PROGRAM ITSELF OPENED.  VENDOR-
183600*    MASTER-FILE IS ALREADY CLOSED BACK AT 1100, AND THE VENDOR-
183700*    SCORE-FILE BELONGS TO score-vendor, NOT TO US.
183800
183900    CLOSE INQUIRY-FILE.
184000    CLOSE ASSIGNMENT-FILE.
184100    CLOSE NOTIFY-FILE.
184200    CLOSE RUN-REPORT-FILE.
184300
1844009999-EXIT.
184500    EXIT.
184600*---------------------------------------------------------------
184700*    3000-FIND-VENDOR-ENTRY-I/-F -- SEARCH ALL OF WSVNDTB.CBL'S
184800*    IN-STORAGE TABLE ON WS-LOOKUP-VENDOR-ID, SETTING VND-IDX AND
184900*    FOUND-VENDOR-RECORD.  PERFORMED FROM 2200-PRIORITIZE-INQUIRY
185000*    ABOVE.  KEPT AS A SEPARATE COPYBOOK SINCE THE SAME LOOKUP LOGIC
185100*    RAN IN THE OLD ACCOUNTS-PAYABLE SHELL AGAINST A DIFFERENT TABLE
185200*    OF THE SAME SHAPE, AND THE SHOP NEVER REWROTE IT IN-LINE.
185300    COPY "PLFNDVND.CBL".
