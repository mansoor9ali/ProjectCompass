000100*---------------------------------------------------------------
000200*    FDASGN.CBL
000300*    RECORD LAYOUT FOR THE ASSIGNMENT-OUT FILE.  THE TRIAGE
000400*    DISPOSITION FOR ONE INQUIRY: CATEGORY, TYPE, PRIORITY,
000500*    ROUTING AND DUE-BY WINDOW.
000600*    RECORD LENGTH..: 154 (153 DATA BYTES + 1 RESERVE BYTE)
000700*---------------------------------------------------------------
000800*    1998-11-07  RSF  TKT-4471  ORIGINAL LAYOUT.
000900*---------------------------------------------------------------
001000    FD  ASSIGNMENT-FILE
001100        LABEL RECORDS ARE STANDARD.
001200
001300    01  ASSIGNMENT-RECORD.
001400        05  AS-INQUIRY-ID           PIC X(12).
001500        05  AS-VENDOR-ID            PIC X(12).
001600        05  AS-CATEGORY             PIC X(16).
001700        05  AS-INQ-TYPE             PIC X(22).
001800        05  AS-PRIORITY             PIC X(13).
001900        05  AS-CONFIDENCE           PIC 9V99.
002000        05  AS-CONFIDENCE-R REDEFINES AS-CONFIDENCE.
002100            10  AS-CONFIDENCE-WHOLE PIC 9(01).
002200            10  AS-CONFIDENCE-FRAC  PIC 9(02).
002300        05  AS-DEPARTMENT           PIC X(20).
002400        05  AS-ASSIGNEE             PIC X(40).
002500        05  AS-DUE-HOURS            PIC 9(03).
002600        05  AS-STATUS               PIC X(12).
002700        05  FILLER                  PIC X(01)  VALUE SPACES.
