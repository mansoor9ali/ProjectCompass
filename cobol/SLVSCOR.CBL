000100*---------------------------------------------------------------
000200*    SLVSCOR.CBL
000300*    SELECT FOR THE VENDOR-SCORE-OUT FILE.  ONE RECORD WRITTEN
000400*    PER VENDOR PRESENT IN VENDOR-MASTER.
000500*---------------------------------------------------------------
000600*    1998-11-09  RSF  TKT-4471  ORIGINAL COPY MEMBER CUT FROM
000700*                      THE VENDOR-INQUIRY TRIAGE PROJECT.
000800*---------------------------------------------------------------
000900    SELECT VENDOR-SCORE-FILE
001000           ASSIGN TO "VENDOR-SCORE-OUT"
001100           ORGANIZATION IS LINE SEQUENTIAL.
