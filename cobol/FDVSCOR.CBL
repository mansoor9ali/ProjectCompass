000100*---------------------------------------------------------------
000200*    FDVSCOR.CBL
000300*    RECORD LAYOUT FOR THE VENDOR-SCORE-OUT FILE.
000400*    RECORD LENGTH..: 19 (18 DATA BYTES + 1 RESERVE BYTE)
000500*---------------------------------------------------------------
000600*    1998-11-09  RSF  TKT-4471  ORIGINAL LAYOUT.
000700*---------------------------------------------------------------
000800    FD  VENDOR-SCORE-FILE
000900        LABEL RECORDS ARE STANDARD.
001000
001100    01  VENDOR-SCORE-RECORD.
001200        05  VS-VENDOR-ID            PIC X(12).
001300        05  VS-SCORE                PIC 9V9999.
001400        05  FILLER                  PIC X(01)  VALUE SPACES.
