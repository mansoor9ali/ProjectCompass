000100*---------------------------------------------------------------
000200*    WSVNDTB.CBL
000300*    IN-STORAGE VENDOR TABLE.  VENDOR-MASTER IS READ ONCE AT
000400*    START OF RUN AND LOADED HERE (SORTED ASCENDING BY VENDOR-ID,
000500*    SO ROUTING AND PRIORITIZATION CAN SEARCH ALL INSTEAD OF
000600*    RE-READING THE MASTER FOR EVERY INQUIRY).
000700*---------------------------------------------------------------
000800*    1998-11-12  RSF  TKT-4471  ORIGINAL TABLE, 200-ENTRY MAXIMUM
000900*                      TO MATCH THE ACTIVE-VENDOR COUNT AT GO-LIVE.
001000*    2000-06-09  RSF  TKT-5120  ADDED TBL-LAST-ASSIGNEE FOR THE
001100*                      VENDOR-CONTINUITY ROUTING RULE.
001200*    2004-03-15  PNG  TKT-5240  REMOVED TBL-LAST-ASSIGNEE AND
001300*                      TBL-ASSIGNED-BEFORE.  AUDIT TURNED UP
001400*                      INQUIRIES NAMING A VENDOR-ID NOT YET ON
001500*                      VENDOR-MASTER THAT WERE NOT GETTING THE
001600*                      CONTINUITY BENEFIT AT ALL, SINCE THESE TWO
001700*                      FIELDS ONLY EXIST FOR VENDORS WE CAN FIND
001800*                      ON THE MASTER TABLE.  CONTINUITY TRACKING
001900*                      MOVED TO ITS OWN TABLE IN THE DRIVER, KEYED
002000*                      BY THE RAW VENDOR-ID OFF THE INQUIRY, NOT
002100*                      BY A WS-VND-ENTRY SUBSCRIPT.  SEE
002200*                      WS-VND-ASGN-TABLE IN vendor-inquiry-triage.
002300*---------------------------------------------------------------
002400    01  WS-VND-ENTRIES-LOADED       PIC 9(03) COMP.
002500
002600    01  WS-VENDOR-TABLE.
002700        05  WS-VND-ENTRY OCCURS 200 TIMES
002800                         ASCENDING KEY IS TBL-VENDOR-ID
002900                         INDEXED BY VND-IDX.
003000            10  TBL-VENDOR-ID       PIC X(12).
003100            10  TBL-VENDOR-NAME     PIC X(30).
003200            10  TBL-RELATIONSHIP    PIC X(10).
003300            10  TBL-CONTRACT-VALUE  PIC 9(09)V99.
003400            10  TBL-INQUIRY-COUNT   PIC 9(05).
003500            10  TBL-AVG-RESP-HOURS  PIC 9(03)V99.
003600            10  TBL-KEY-FLAG        PIC X(01).
003700                88  TBL-IS-KEY-VENDOR      VALUE "Y".
003800            10  TBL-ACTIVE-CONTRACT PIC X(01).
003900            10  FILLER              PIC X(46).
