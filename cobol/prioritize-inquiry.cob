000100*---------------------------------------------------------------
000200*    PRIORITIZE-INQUIRY.COB
000300*    WORKER PROGRAM -- CALLED BY vendor-inquiry-triage AFTER
000400*    analyze-inquiry HAS SET THE CATEGORY AND INQUIRY TYPE.
000500*    WORKS OUT THE BASE PRIORITY FROM THE TYPE/CATEGORY TABLES,
000600*    LAYERS ON THE URGENCY-KEYWORD, FOLLOW-UP, TIME-FACTOR AND
000700*    KEY-VENDOR ADJUSTMENTS, AND RETURNS THE FINAL PRIORITY AND
000800*    DUE-BY OFFSET IN HOURS.
000900*---------------------------------------------------------------
001000*    1999-04-09  RSF  TKT-4471  ORIGINAL VERSION.
001100*    1999-06-02  RSF  TKT-4471  ADDED THE DEADLINE-SOON / HAS-
001200*                      DEADLINE SPLIT -- MS. OKONKWO WANTED
001300*                      "DEADLINE" ALONE TO ONLY BUMP TO MEDIUM,
001400*                      NOT HIGH.
001500*    1999-11-30  DMK  TKT-4583  Y2K REVIEW -- NO DATE FIELDS IN
001600*                      THIS PROGRAM, NOTHING TO CHANGE.
001700*    2001-02-27  PNG  TKT-4810  KEY-VENDOR BUMP WAS BEING APPLIED
001800*                      EVEN WHEN PRIORITY WAS ALREADY CRITICAL.
001900*                      ADDED THE "AND NOT CRITICAL" GUARD TO
002000*                      2400-MERGE-PRIORITY.
002100*    2004-03-15  PNG  TKT-5240  ADDED WS-INQUIRIES-PRIORITIZED SO
002200*                      OPERATIONS CAN CONFIRM THIS LOAD MODULE
002300*                      SAW THE SAME RECORD COUNT THE DRIVER DID
002400*                      WHEN THE TWO RUN TOTALS ARE COMPARED.
002500*---------------------------------------------------------------
002600IDENTIFICATION DIVISION.
002700PROGRAM-ID.     prioritize-inquiry.
002800AUTHOR.         R S FENWICK.
002900INSTALLATION.   VENDOR SERVICES DATA PROCESSING.
003000DATE-WRITTEN.   04/09/1999.
003100DATE-COMPILED.  04/09/1999.
003200SECURITY.       COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
003300*---------------------------------------------------------------
003400ENVIRONMENT DIVISION.
003500    CONFIGURATION SECTION.
003600    SPECIAL-NAMES.
003700        C01 IS TOP-OF-FORM.
003800*---------------------------------------------------------------
003900DATA DIVISION.
004000    WORKING-STORAGE SECTION.
004100
004200*    WS-INQUIRIES-PRIORITIZED IS THIS LOAD MODULE'S OWN RUN
004300*    COUNTER, BUMPED ONCE PER CALL AT 1000-PRIORITIZE-INQUIRY-I
004400*    BELOW.  TKT-5240 ADDED IT SO OPERATIONS CAN TIE THIS
004500*    MODULE'S CALL COUNT BACK TO THE DRIVER'S RECORD COUNT.
004600    77  WS-INQUIRIES-PRIORITIZED    PIC 9(05)  COMP VALUE ZERO.
004700*    DUMMY IS UNUSED -- CARRIED OVER FROM THE COPYBOOK SKELETON
004800*    THIS PROGRAM WAS BUILT FROM.
004900    77  DUMMY                       PIC X.
005000
005100*    WS-PROGRAM-ID IDENTIFIES THIS LOAD MODULE IN ANY ABEND DUMP
005200*    WHILE IT IS RUNNING UNDER THE DRIVER'S CALL.
005300    01  WS-PROGRAM-ID               PIC X(18)  VALUE
005400            "PRIORITIZE-INQUIRY".
005500    01  FILLER                      PIC X(02)  VALUE SPACES.
005600
005700*    WS-SCAN-AREA HOLDS THE UPSHIFTED SUBJECT/BODY TEXT BUILT BY
005800*    1100-BUILD-SCAN-AREA.  EVERY KEYWORD TEST IN 2100/2200/2300
005900*    BELOW INSPECTS THIS AREA, NOT THE CALLER'S OWN FIELDS.
006000    01  WS-SCAN-AREA.
006100        05  WS-SCAN-TEXT            PIC X(260).
006200*        WS-SCAN-TEXT-R GIVES THE SUBJECT/BODY SPLIT VIEW OF THE
006300*        SAME 260 BYTES SO 1100-BUILD-SCAN-AREA CAN MOVE THE TWO
006400*        LINKAGE FIELDS IN SEPARATELY.
006500        05  WS-SCAN-TEXT-R REDEFINES WS-SCAN-TEXT.
006600            10  WS-SCAN-SUBJECT     PIC X(60).
006700            10  WS-SCAN-BODY        PIC X(200).
006800        05  FILLER                  PIC X(01)  VALUE SPACES.
006900
007000*    WS-KW-HIT IS THE SHARED SCRATCH TALLY USED BY EVERY INSPECT
007100*    STATEMENT BELOW -- RESET TO ZERO AFTER EACH KEYWORD TEST SO
007200*    ONE FIELD SERVES ALL 61 KEYWORD CHECKS IN THIS PROGRAM.
007300    01  WS-KW-HIT                   PIC 9(03)  COMP VALUE ZERO.
007400
007500*    WS-URGENCY-COUNTERS HOLDS ONE HIT COUNT PER URGENCY BUCKET.
007600*    2100-SCAN-URGENCY-WORDS BELOW BUMPS WHICHEVER BUCKET A
007700*    KEYWORD FALLS IN; THE FIRST NON-ZERO BUCKET (CRITICAL, THEN
007800*    HIGH, THEN LOW) SETS WS-KEYWORD-PRIORITY.
007900    01  WS-URGENCY-COUNTERS.
008000        05  WS-URG-CRITICAL-CNT     PIC 9(03)  COMP VALUE ZERO.
008100        05  WS-URG-HIGH-CNT         PIC 9(03)  COMP VALUE ZERO.
008200        05  WS-URG-LOW-CNT          PIC 9(03)  COMP VALUE ZERO.
008300
008400*    WS-TIME-FACTOR-COUNTERS HOLDS ONE HIT COUNT FOR EACH OF THE
008500*    FOUR TIME-RELATED SIGNALS 2200/2300 BELOW LOOK FOR:
008600*    FOLLOW-UP WORDING, HAS-A-DEADLINE WORDING, DEADLINE-IS-SOON
008700*    WORDING, AND MENTIONS-A-DELAY WORDING.
008800    01  WS-TIME-FACTOR-COUNTERS.
008900        05  WS-FOLLOWUP-CNT         PIC 9(03)  COMP VALUE ZERO.
009000        05  WS-HASDL-CNT            PIC 9(03)  COMP VALUE ZERO.
009100        05  WS-DLSOON-CNT           PIC 9(03)  COMP VALUE ZERO.
009200        05  WS-DELAY-CNT            PIC 9(03)  COMP VALUE ZERO.
009300
009400*    WS-TYPE-MATCHED-FLAG TELLS 2000-SET-BASE-PRIORITY WHETHER
009500*    THE INQUIRY TYPE OVERRIDE TABLE ALREADY SET WS-BASE-PRIORITY,
009600*    SO THE CATEGORY DEFAULT TABLE THAT FOLLOWS IT DOES NOT
009700*    OVERWRITE A MORE SPECIFIC MATCH.
009800    01  WS-TYPE-MATCHED-FLAG        PIC X(01)  VALUE "N".
009900        88  WS-TYPE-WAS-MATCHED             VALUE "Y".
010000
010100*    WS-BASE-PRIORITY IS SET BY 2000-SET-BASE-PRIORITY FROM THE
010200*    TYPE/CATEGORY TABLES.  WS-KEYWORD-PRIORITY IS SET BY
010300*    2100-SCAN-URGENCY-WORDS FROM THE URGENCY KEYWORD SCAN.
010400*    2400-MERGE-PRIORITY COMBINES THE TWO INTO WS-MERGED-PRIORITY,
010500*    WHICH IS THEN LAYERED WITH THE FOLLOW-UP/DEADLINE/KEY-VENDOR
010600*    BUMPS BEFORE IT GOES OUT AS LK-PRIORITY.
010700    01  WS-BASE-PRIORITY            PIC X(13).
010800    01  WS-KEYWORD-PRIORITY         PIC X(13).
010900    01  WS-MERGED-PRIORITY          PIC X(13).
011000
011100*    WS-FLAGS-GROUP CARRIES THE FOUR YES/NO SIGNALS
011200*    2400-MERGE-PRIORITY TESTS WHEN IT DECIDES WHETHER TO BUMP
011300*    WS-MERGED-PRIORITY UP A LEVEL.
011400    01  WS-FLAGS-GROUP.
011500        05  WS-FOLLOWUP-FLAG        PIC X(01)  VALUE "N".
011600            88  WS-IS-FOLLOWUP               VALUE "Y".
011700        05  WS-HAS-DEADLINE-FLAG    PIC X(01)  VALUE "N".
011800            88  WS-DOES-HAVE-DEADLINE        VALUE "Y".
011900        05  WS-DEADLINE-SOON-FLAG   PIC X(01)  VALUE "N".
012000            88  WS-IS-DEADLINE-SOON          VALUE "Y".
012100        05  WS-MENTIONS-DELAY-FLAG  PIC X(01)  VALUE "N".
012200            88  WS-DOES-MENTION-DELAY        VALUE "Y".
012300*    WS-FLAGS-GROUP-R GIVES A ONE-BYTE-PER-FLAG TABLE VIEW OF
012400*    THE SAME FOUR FLAGS, CARRIED FOR CONSISTENCY WITH THE OTHER
012500*    WORKER PROGRAMS' REDEFINES HABITS -- NOT CURRENTLY WALKED
012600*    BY SUBSCRIPT SINCE EACH FLAG HAS ITS OWN 88-LEVEL TEST.
012700    01  WS-FLAGS-GROUP-R REDEFINES WS-FLAGS-GROUP.
012800        05  WS-FLAG-TBL             PIC X(01) OCCURS 4 TIMES.
012900
013000*    WS-DUE-HOURS-DISPLAY IS THE DUE-BY OFFSET IN HOURS SET BY
013100*    2500-SET-DUE-HOURS FROM LK-PRIORITY, THEN MOVED OUT TO
013200*    LK-DUE-HOURS.  WS-DUE-HOURS-DISPLAY-R SPLITS IT INTO A
013300*    TENS/UNITS VIEW FOR ANY FUTURE EDITED-REPORT USE -- NOT
013400*    CURRENTLY REFERENCED BY THE PROCEDURE DIVISION BELOW.
013500    01  WS-DUE-HOURS-DISPLAY        PIC 9(03)  VALUE ZERO.
013600    01  WS-DUE-HOURS-DISPLAY-R REDEFINES WS-DUE-HOURS-DISPLAY.
013700        05  WS-DUE-HOURS-TENS       PIC 9(02).
013800        05  WS-DUE-HOURS-UNIT       PIC 9(01).
013900
014000*    WSCASE01.CBL IS THE SHOP'S STANDARD UPPER-CASE CONVERSION
014100*    TABLE COPYBOOK, USED BY THE INSPECT ... CONVERTING STATEMENT
014200*    IN 1100-BUILD-SCAN-AREA BELOW.
014300    COPY "WSCASE01.CBL".
014400*---------------------------------------------------------------
014500*    LINKAGE SECTION -- THE DRIVER PASSES THE FIRST SIX FIELDS
014600*    BELOW AS INPUT (CATEGORY AND TYPE FROM analyze-inquiry, THE
014700*    RAW SUBJECT/BODY, AND THE TWO INDICATOR FLAGS), AND RECEIVES
014800*    LK-PRIORITY/LK-DUE-HOURS BACK.
014900    LINKAGE SECTION.
015000
015100*    LK-CATEGORY/LK-INQ-TYPE ARE THE CLASSIFICATION FIELDS SET
015200*    BY analyze-inquiry ON THE PRIOR CALL.
015300    01  LK-CATEGORY                 PIC X(16).
015400    01  LK-INQ-TYPE                 PIC X(22).
015500*    LK-SUBJECT/LK-BODY ARE THE SAME RAW TEXT FIELDS analyze-
015600*    inquiry RECEIVED -- RE-SCANNED HERE FOR URGENCY AND TIME-
015700*    FACTOR WORDING RATHER THAN CATEGORY/TYPE WORDING.
015800    01  LK-SUBJECT                  PIC X(60).
015900    01  LK-BODY                     PIC X(200).
016000*    LK-REPLY-FLAG IS "Y" WHEN THE INQUIRY RECORD ITSELF WAS
016100*    FLAGGED AS A REPLY TO AN EARLIER INQUIRY.
016200    01  LK-REPLY-FLAG               PIC X(01).
016300*    LK-KEY-VENDOR-FLAG IS "Y" WHEN THE SENDING VENDOR IS FLAGGED
016400*    AS A KEY VENDOR ON VENDOR-MASTER -- DRIVES THE KEY-VENDOR
016500*    BUMP AT 2400-MERGE-PRIORITY STEP 5 BELOW.
016600    01  LK-KEY-VENDOR-FLAG          PIC X(01).
016700*    LK-PRIORITY/LK-DUE-HOURS ARE SET BY THIS PROGRAM AND HANDED
016800*    BACK TO THE DRIVER FOR THE TRIAGE REPORT AND THE OUTPUT
016900*    RECORD.
017000    01  LK-PRIORITY                 PIC X(13).
017100    01  LK-DUE-HOURS                PIC 9(03).
017200*---------------------------------------------------------------
017300PROCEDURE DIVISION USING LK-CATEGORY LK-INQ-TYPE LK-SUBJECT
017400                         LK-BODY LK-REPLY-FLAG LK-KEY-VENDOR-FLAG
017500                         LK-PRIORITY LK-DUE-HOURS.
017600
017700*    1000-PRIORITIZE-INQUIRY-I IS THE MAIN-LINE ENTRY, RUN ONCE
017800*    PER CALL FROM THE DRIVER AFTER analyze-inquiry HAS ALREADY
017900*    SET LK-CATEGORY/LK-INQ-TYPE.  THE SEVEN PERFORMS BELOW ALWAYS
018000*    RUN IN THIS ORDER: BUILD THE SCAN TEXT, SET THE TABLE-DRIVEN
018100*    BASE PRIORITY, SCAN FOR URGENCY WORDING, CHECK FOLLOW-UP AND
018200*    TIME-FACTOR SIGNALS, MERGE EVERYTHING INTO ONE FINAL
018300*    PRIORITY, THEN TRANSLATE THAT PRIORITY INTO A DUE-BY HOUR
018400*    COUNT.
0185001000-PRIORITIZE-INQUIRY-I.
018600
018700    PERFORM 1100-BUILD-SCAN-AREA    THRU 1100-EXIT.
018800    PERFORM 2000-SET-BASE-PRIORITY  THRU 2000-EXIT.
018900    PERFORM 2100-SCAN-URGENCY-WORDS THRU 2100-EXIT.
019000    PERFORM 2200-CHECK-FOLLOW-UP    THRU 2200-EXIT.
019100    PERFORM 2300-CHECK-TIME-FACTORS THRU 2300-EXIT.
019200    PERFORM 2400-MERGE-PRIORITY     THRU 2400-EXIT.
019300    PERFORM 2500-SET-DUE-HOURS      THRU 2500-EXIT.
019400
019500*    TKT-5240 -- BUMP THE RUN COUNTER ONCE PER INQUIRY PRIORITIZED
019600*    SO OPERATIONS CAN RECONCILE THIS MODULE'S CALL COUNT AGAINST
019700*    THE DRIVER'S OWN RECORD COUNT.
019800    ADD 1 TO WS-INQUIRIES-PRIORITIZED.
019900
020000*    1000-PRIORITIZE-INQUIRY-F RETURNS CONTROL TO THE DRIVER.
020100*    THIS IS A CALLED SUBPROGRAM, NOT THE JOB'S MAIN ENTRY, SO
020200*    EXIT PROGRAM RUNS FIRST -- THE STOP RUN IS A SAFETY NET ONLY.
0203001000-PRIORITIZE-INQUIRY-F.
020400
020500    EXIT PROGRAM.
020600    STOP RUN.
020700*---------------------------------------------------------------
020800*    1100-BUILD-SCAN-AREA CONCATENATES SUBJECT AND BODY INTO
020900*    WS-SCAN-AREA AND UPSHIFTS IT WITH THE WSCASE01 CONVERSION
021000*    TABLE SO A MIXED-CASE INQUIRY STILL MATCHES THE UPPERCASE
021100*    KEYWORD LITERALS IN 2100/2200/2300 BELOW.
0212001100-BUILD-SCAN-AREA.
021300
021400    MOVE LK-SUBJECT TO WS-SCAN-SUBJECT.
021500    MOVE LK-BODY    TO WS-SCAN-BODY.
021600    INSPECT WS-SCAN-TEXT CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
021700
0218001100-EXIT.
021900    EXIT.
022000*---------------------------------------------------------------
0221002000-SET-BASE-PRIORITY.
022200
022300*    THE TYPE OVERRIDE TABLE WINS WHEN THE DETERMINED INQUIRY
022400*    TYPE APPEARS IN IT; OTHERWISE THE CATEGORY DEFAULT TABLE
022500*    APPLIES.  BOTH TABLES ARE CARRIED HERE AS FLAT IF-CHAINS
022600*    RATHER THAN AN OCCURS TABLE, THE SAME WAY THE KEYWORD
022700*    COUNTS ARE DONE IN analyze-inquiry -- EASIER FOR THE NEXT
022800*    PROGRAMMER TO FIND A SINGLE ENTRY AND CHANGE IT.
022900
023000*    RESET THE MATCH FLAG AND THE WORK FIELD BEFORE WALKING THE
023100*    TYPE OVERRIDE TABLE -- A BLANK WS-BASE-PRIORITY AT THE END
023200*    OF THIS PARAGRAPH WOULD BE A BUG, NOT A VALID PRIORITY.
023300    MOVE "N" TO WS-TYPE-MATCHED-FLAG.
023400    MOVE SPACES TO WS-BASE-PRIORITY.
023500
023600*    -- CRITICAL TYPE --
023700*    TECHNICAL_ISSUE IS THE ONLY INQUIRY TYPE THAT STARTS AT
023800*    CRITICAL BASE PRIORITY -- A VENDOR WHO CANNOT GET THE PORTAL
023900*    OR FILE SUBMISSION TO WORK AT ALL IS TREATED AS BLOCKING.
024000    IF LK-INQ-TYPE EQUAL "TECHNICAL_ISSUE"
024100       MOVE "CRITICAL" TO WS-BASE-PRIORITY
024200       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
024300*    -- HIGH TYPES -- MONEY, CONTRACT, AND BID TYPES ALL START
024400*    AT HIGH BASE PRIORITY SINCE A DELAY ON ANY OF THESE DIRECTLY
024500*    COSTS THE VENDOR MONEY OR A BID DEADLINE.
024600    IF LK-INQ-TYPE EQUAL "PORTAL_ACCESS"
024700       MOVE "HIGH" TO WS-BASE-PRIORITY
024800       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
024900    IF LK-INQ-TYPE EQUAL "PAYMENT_STATUS"
025000       MOVE "HIGH" TO WS-BASE-PRIORITY
025100       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
025200    IF LK-INQ-TYPE EQUAL "INVOICE_ISSUE"
025300       MOVE "HIGH" TO WS-BASE-PRIORITY
025400       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
025500    IF LK-INQ-TYPE EQUAL "CONTRACT_TERMS"
025600       MOVE "HIGH" TO WS-BASE-PRIORITY
025700       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
025800    IF LK-INQ-TYPE EQUAL "RENEWAL"
025900       MOVE "HIGH" TO WS-BASE-PRIORITY
026000       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
026100    IF LK-INQ-TYPE EQUAL "BID_SUBMISSION"
026200       MOVE "HIGH" TO WS-BASE-PRIORITY
026300       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
026400    IF LK-INQ-TYPE EQUAL "BID_CLARIFICATION"
026500       MOVE "HIGH" TO WS-BASE-PRIORITY
026600       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
026700*    -- MEDIUM TYPES -- STATUS CHECKS AND PAPERWORK THAT MATTER
026800*    BUT ARE NOT TIME-CRITICAL ON THEIR OWN.
026900    IF LK-INQ-TYPE EQUAL "APPLICATION_STATUS"
027000       MOVE "MEDIUM" TO WS-BASE-PRIORITY
027100       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
027200    IF LK-INQ-TYPE EQUAL "DOCUMENT_SUBMISSION"
027300       MOVE "MEDIUM" TO WS-BASE-PRIORITY
027400       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
027500    IF LK-INQ-TYPE EQUAL "ELIGIBILITY_CRITERIA"
027600       MOVE "MEDIUM" TO WS-BASE-PRIORITY
027700       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
027800    IF LK-INQ-TYPE EQUAL "TAX_DOCUMENTATION"
027900       MOVE "MEDIUM" TO WS-BASE-PRIORITY
028000       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
028100    IF LK-INQ-TYPE EQUAL "AMENDMENT"
028200       MOVE "MEDIUM" TO WS-BASE-PRIORITY
028300       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
028400    IF LK-INQ-TYPE EQUAL "BID_RESULTS"
028500       MOVE "MEDIUM" TO WS-BASE-PRIORITY
028600       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
028700*    -- LOW TYPES -- GENERAL INFORMATION AND ROUTINE CONTACT
028800*    REQUESTS WITH NO MONEY OR DEADLINE RIDING ON THEM.
028900    IF LK-INQ-TYPE EQUAL "PROCESS_INFORMATION"
029000       MOVE "LOW" TO WS-BASE-PRIORITY
029100       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
029200    IF LK-INQ-TYPE EQUAL "DOCUMENTATION_REQUEST"
029300       MOVE "LOW" TO WS-BASE-PRIORITY
029400       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
029500    IF LK-INQ-TYPE EQUAL "CONTACT_REQUEST"
029600       MOVE "LOW" TO WS-BASE-PRIORITY
029700       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
029800    IF LK-INQ-TYPE EQUAL "GENERAL"
029900       MOVE "LOW" TO WS-BASE-PRIORITY
030000       MOVE "Y" TO WS-TYPE-MATCHED-FLAG.
030100
030200*    THE TYPE TABLE ABOVE DID NOT MATCH -- FALL BACK TO THE
030300*    CATEGORY DEFAULT TABLE.  THIS CAN HAPPEN WHEN analyze-inquiry
030400*    COULD NOT PIN DOWN A SPECIFIC TYPE AND LEFT LK-INQ-TYPE AT
030500*    SOME VALUE NOT CARRIED IN THE TYPE TABLE ABOVE.
030600    IF NOT WS-TYPE-WAS-MATCHED
030700*       PREQUALIFICATION DEFAULTS TO MEDIUM -- A NEW VENDOR
030800*       ASKING ABOUT ELIGIBILITY IS IMPORTANT BUT RARELY URGENT.
030900       IF LK-CATEGORY EQUAL "PREQUALIFICATION"
031000          MOVE "MEDIUM" TO WS-BASE-PRIORITY
031100       ELSE
031200*       FINANCE/CONTRACT/BIDDING ALL DEFAULT TO HIGH -- THESE
031300*       CATEGORIES TOUCH MONEY OR A CONTRACTUAL DEADLINE EVEN
031400*       WHEN THE SPECIFIC TYPE WAS NOT RECOGNIZED.
031500       IF LK-CATEGORY EQUAL "FINANCE"
031600          MOVE "HIGH" TO WS-BASE-PRIORITY
031700       ELSE
031800       IF LK-CATEGORY EQUAL "CONTRACT"
031900          MOVE "HIGH" TO WS-BASE-PRIORITY
032000       ELSE
032100       IF LK-CATEGORY EQUAL "BIDDING"
032200          MOVE "HIGH" TO WS-BASE-PRIORITY
032300       ELSE
032400*       ISSUE DEFAULTS TO HIGH -- AN UNCLASSIFIED PROBLEM REPORT
032500*       IS TREATED AS SERIOUS UNTIL PROVEN OTHERWISE.
032600       IF LK-CATEGORY EQUAL "ISSUE"
032700          MOVE "HIGH" TO WS-BASE-PRIORITY
032800       ELSE
032900*       INFORMATION DEFAULTS TO LOW -- A GENERAL QUESTION WITH NO
033000*       RECOGNIZED TYPE.
033100       IF LK-CATEGORY EQUAL "INFORMATION"
033200          MOVE "LOW" TO WS-BASE-PRIORITY
033300       ELSE
033400*       ANYTHING ELSE (INCLUDING THE "OTHER" FALL-THROUGH
033500*       CATEGORY FROM analyze-inquiry) DEFAULTS TO MEDIUM RATHER
033600*       THAN LOW, SO AN UNRECOGNIZED INQUIRY DOES NOT GET BURIED.
033700          MOVE "MEDIUM" TO WS-BASE-PRIORITY.
033800
0339002000-EXIT.
034000    EXIT.
034100*---------------------------------------------------------------
034200*    2100-SCAN-URGENCY-WORDS LOOKS FOR WORDING THE VENDOR USED
034300*    THEMSELVES TO SIGNAL HOW URGENT THEY THINK THE INQUIRY IS --
034400*    INDEPENDENT OF WHAT analyze-inquiry CLASSIFIED THE CATEGORY
034500*    OR TYPE AS.  THIS LETS A VENDOR'S OWN "ASAP" OVERRIDE A
034600*    CATEGORY THAT WOULD OTHERWISE DEFAULT TO LOW.
0347002100-SCAN-URGENCY-WORDS.
034800
034900*    FIRST BUCKET THAT HAS ANY HIT WINS -- CRITICAL WORDS ARE
035000*    CHECKED FIRST, THEN HIGH, THEN LOW.  WS-KEYWORD-PRIORITY
035100*    IS LEFT BLANK WHEN NONE OF THE THREE BUCKETS MATCH.
035200
035300    MOVE ZERO TO WS-URGENCY-COUNTERS.
035400    MOVE SPACES TO WS-KEYWORD-PRIORITY.
035500
035600*    -- CRITICAL BUCKET -- WORDS A VENDOR USES WHEN THEY CONSIDER
035700*    THE INQUIRY AN EMERGENCY.  ANY HIT HERE SETS THE KEYWORD
035800*    PRIORITY TO CRITICAL REGARDLESS OF WHAT THE HIGH OR LOW
035900*    BUCKETS BELOW FIND.
036000*    "URGENT" -- URGENCY/CRITICAL KEYWORD.  A HIT BUMPS WS-URG-CRITICAL-CNT BY
036100*    ONE REGARDLESS OF HOW MANY TIMES "URGENT" APPEARS IN THE
036200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
036300*    SUBSTRING ONLY -- "URGENT" MATCHES ANYWHERE INSIDE A
036400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
036500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
036600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "URGENT".
036700    IF WS-KW-HIT GREATER THAN ZERO
036800       ADD 1 TO WS-URG-CRITICAL-CNT.
036900    MOVE ZERO TO WS-KW-HIT.
037000*    "IMMEDIATELY" -- URGENCY/CRITICAL KEYWORD.  A HIT BUMPS WS-URG-CRITICAL-CNT BY
037100*    ONE REGARDLESS OF HOW MANY TIMES "IMMEDIATELY" APPEARS IN THE
037200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
037300*    SUBSTRING ONLY -- "IMMEDIATELY" MATCHES ANYWHERE INSIDE A
037400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
037500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
037600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "IMMEDIATELY".
037700    IF WS-KW-HIT GREATER THAN ZERO
037800       ADD 1 TO WS-URG-CRITICAL-CNT.
037900    MOVE ZERO TO WS-KW-HIT.
038000*    "ASAP" -- URGENCY/CRITICAL KEYWORD.  A HIT BUMPS WS-URG-CRITICAL-CNT BY
038100*    ONE REGARDLESS OF HOW MANY TIMES "ASAP" APPEARS IN THE
038200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
038300*    SUBSTRING ONLY -- "ASAP" MATCHES ANYWHERE INSIDE A
038400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
038500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
038600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "ASAP".
038700    IF WS-KW-HIT GREATER THAN ZERO
038800       ADD 1 TO WS-URG-CRITICAL-CNT.
038900    MOVE ZERO TO WS-KW-HIT.
039000*    "EMERGENCY" -- URGENCY/CRITICAL KEYWORD.  A HIT BUMPS WS-URG-CRITICAL-CNT BY
039100*    ONE REGARDLESS OF HOW MANY TIMES "EMERGENCY" APPEARS IN THE
039200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
039300*    SUBSTRING ONLY -- "EMERGENCY" MATCHES ANYWHERE INSIDE A
039400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
039500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
039600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "EMERGENCY".
039700    IF WS-KW-HIT GREATER THAN ZERO
039800       ADD 1 TO WS-URG-CRITICAL-CNT.
039900    MOVE ZERO TO WS-KW-HIT.
040000*    "CRITICAL" -- URGENCY/CRITICAL KEYWORD.  A HIT BUMPS WS-URG-CRITICAL-CNT BY
040100*    ONE REGARDLESS OF HOW MANY TIMES "CRITICAL" APPEARS IN THE
040200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
040300*    SUBSTRING ONLY -- "CRITICAL" MATCHES ANYWHERE INSIDE A
040400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
040500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
040600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "CRITICAL".
040700    IF WS-KW-HIT GREATER THAN ZERO
040800       ADD 1 TO WS-URG-CRITICAL-CNT.
040900    MOVE ZERO TO WS-KW-HIT.
041000*    "CRUCIAL" -- URGENCY/CRITICAL KEYWORD.  A HIT BUMPS WS-URG-CRITICAL-CNT BY
041100*    ONE REGARDLESS OF HOW MANY TIMES "CRUCIAL" APPEARS IN THE
041200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
041300*    SUBSTRING ONLY -- "CRUCIAL" MATCHES ANYWHERE INSIDE A
041400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
041500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
041600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "CRUCIAL".
041700    IF WS-KW-HIT GREATER THAN ZERO
041800       ADD 1 TO WS-URG-CRITICAL-CNT.
041900    MOVE ZERO TO WS-KW-HIT.
042000*    "DEADLINE" -- URGENCY/CRITICAL KEYWORD.  A HIT BUMPS WS-URG-CRITICAL-CNT BY
042100*    ONE REGARDLESS OF HOW MANY TIMES "DEADLINE" APPEARS IN THE
042200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
042300*    SUBSTRING ONLY -- "DEADLINE" MATCHES ANYWHERE INSIDE A
042400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
042500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
042600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "DEADLINE".
042700    IF WS-KW-HIT GREATER THAN ZERO
042800       ADD 1 TO WS-URG-CRITICAL-CNT.
042900    MOVE ZERO TO WS-KW-HIT.
043000*    "TODAY" -- URGENCY/CRITICAL KEYWORD.  A HIT BUMPS WS-URG-CRITICAL-CNT BY
043100*    ONE REGARDLESS OF HOW MANY TIMES "TODAY" APPEARS IN THE
043200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
043300*    SUBSTRING ONLY -- "TODAY" MATCHES ANYWHERE INSIDE A
043400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
043500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
043600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "TODAY".
043700    IF WS-KW-HIT GREATER THAN ZERO
043800       ADD 1 TO WS-URG-CRITICAL-CNT.
043900    MOVE ZERO TO WS-KW-HIT.
044000*    "SERIOUS" -- URGENCY/CRITICAL KEYWORD.  A HIT BUMPS WS-URG-CRITICAL-CNT BY
044100*    ONE REGARDLESS OF HOW MANY TIMES "SERIOUS" APPEARS IN THE
044200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
044300*    SUBSTRING ONLY -- "SERIOUS" MATCHES ANYWHERE INSIDE A
044400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
044500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
044600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "SERIOUS".
044700    IF WS-KW-HIT GREATER THAN ZERO
044800       ADD 1 TO WS-URG-CRITICAL-CNT.
044900    MOVE ZERO TO WS-KW-HIT.
045000*    "SEVERE" -- URGENCY/CRITICAL KEYWORD.  A HIT BUMPS WS-URG-CRITICAL-CNT BY
045100*    ONE REGARDLESS OF HOW MANY TIMES "SEVERE" APPEARS IN THE
045200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
045300*    SUBSTRING ONLY -- "SEVERE" MATCHES ANYWHERE INSIDE A
045400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
045500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
045600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "SEVERE".
045700    IF WS-KW-HIT GREATER THAN ZERO
045800       ADD 1 TO WS-URG-CRITICAL-CNT.
045900    MOVE ZERO TO WS-KW-HIT.
046000*    "TIME-SENSITIVE" -- URGENCY/CRITICAL KEYWORD.  A HIT BUMPS WS-URG-CRITICAL-CNT BY
046100*    ONE REGARDLESS OF HOW MANY TIMES "TIME-SENSITIVE" APPEARS IN THE
046200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
046300*    SUBSTRING ONLY -- "TIME-SENSITIVE" MATCHES ANYWHERE INSIDE A
046400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
046500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
046600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "TIME-SENSITIVE".
046700    IF WS-KW-HIT GREATER THAN ZERO
046800       ADD 1 TO WS-URG-CRITICAL-CNT.
046900    MOVE ZERO TO WS-KW-HIT.
047000
047100*    -- HIGH BUCKET --
047200*    "IMPORTANT" -- URGENCY/HIGH KEYWORD.  A HIT BUMPS WS-URG-HIGH-CNT BY
047300*    ONE REGARDLESS OF HOW MANY TIMES "IMPORTANT" APPEARS IN THE
047400*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
047500*    SUBSTRING ONLY -- "IMPORTANT" MATCHES ANYWHERE INSIDE A
047600*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
047700*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
047800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "IMPORTANT".
047900    IF WS-KW-HIT GREATER THAN ZERO
048000       ADD 1 TO WS-URG-HIGH-CNT.
048100    MOVE ZERO TO WS-KW-HIT.
048200*    "PRIORITY" -- URGENCY/HIGH KEYWORD.  A HIT BUMPS WS-URG-HIGH-CNT BY
048300*    ONE REGARDLESS OF HOW MANY TIMES "PRIORITY" APPEARS IN THE
048400*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
048500*    SUBSTRING ONLY -- "PRIORITY" MATCHES ANYWHERE INSIDE A
048600*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
048700*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
048800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PRIORITY".
048900    IF WS-KW-HIT GREATER THAN ZERO
049000       ADD 1 TO WS-URG-HIGH-CNT.
049100    MOVE ZERO TO WS-KW-HIT.
049200*    "HIGH PRIORITY" -- URGENCY/HIGH KEYWORD.  A HIT BUMPS WS-URG-HIGH-CNT BY
049300*    ONE REGARDLESS OF HOW MANY TIMES "HIGH PRIORITY" APPEARS IN THE
049400*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
049500*    SUBSTRING ONLY -- "HIGH PRIORITY" MATCHES ANYWHERE INSIDE A
049600*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
049700*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
049800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "HIGH PRIORITY".
049900    IF WS-KW-HIT GREATER THAN ZERO
050000       ADD 1 TO WS-URG-HIGH-CNT.
050100    MOVE ZERO TO WS-KW-HIT.
050200*    "SIGNIFICANT" -- URGENCY/HIGH KEYWORD.  A HIT BUMPS WS-URG-HIGH-CNT BY
050300*    ONE REGARDLESS OF HOW MANY TIMES "SIGNIFICANT" APPEARS IN THE
050400*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
050500*    SUBSTRING ONLY -- "SIGNIFICANT" MATCHES ANYWHERE INSIDE A
050600*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
050700*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
050800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "SIGNIFICANT".
050900    IF WS-KW-HIT GREATER THAN ZERO
051000       ADD 1 TO WS-URG-HIGH-CNT.
051100    MOVE ZERO TO WS-KW-HIT.
051200*    "PRESSING" -- URGENCY/HIGH KEYWORD.  A HIT BUMPS WS-URG-HIGH-CNT BY
051300*    ONE REGARDLESS OF HOW MANY TIMES "PRESSING" APPEARS IN THE
051400*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
051500*    SUBSTRING ONLY -- "PRESSING" MATCHES ANYWHERE INSIDE A
051600*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
051700*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
051800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PRESSING".
051900    IF WS-KW-HIT GREATER THAN ZERO
052000       ADD 1 TO WS-URG-HIGH-CNT.
052100    MOVE ZERO TO WS-KW-HIT.
052200*    "EXPEDITE" -- URGENCY/HIGH KEYWORD.  A HIT BUMPS WS-URG-HIGH-CNT BY
052300*    ONE REGARDLESS OF HOW MANY TIMES "EXPEDITE" APPEARS IN THE
052400*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
052500*    SUBSTRING ONLY -- "EXPEDITE" MATCHES ANYWHERE INSIDE A
052600*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
052700*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
052800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "EXPEDITE".
052900    IF WS-KW-HIT GREATER THAN ZERO
053000       ADD 1 TO WS-URG-HIGH-CNT.
053100    MOVE ZERO TO WS-KW-HIT.
053200*    "QUICKLY" -- URGENCY/HIGH KEYWORD.  A HIT BUMPS WS-URG-HIGH-CNT BY
053300*    ONE REGARDLESS OF HOW MANY TIMES "QUICKLY" APPEARS IN THE
053400*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
053500*    SUBSTRING ONLY -- "QUICKLY" MATCHES ANYWHERE INSIDE A
053600*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
053700*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
053800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "QUICKLY".
053900    IF WS-KW-HIT GREATER THAN ZERO
054000       ADD 1 TO WS-URG-HIGH-CNT.
054100    MOVE ZERO TO WS-KW-HIT.
054200*    "FAST" -- URGENCY/HIGH KEYWORD.  A HIT BUMPS WS-URG-HIGH-CNT BY
054300*    ONE REGARDLESS OF HOW MANY TIMES "FAST" APPEARS IN THE
054400*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
054500*    SUBSTRING ONLY -- "FAST" MATCHES ANYWHERE INSIDE A
054600*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
054700*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
054800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "FAST".
054900    IF WS-KW-HIT GREATER THAN ZERO
055000       ADD 1 TO WS-URG-HIGH-CNT.
055100    MOVE ZERO TO WS-KW-HIT.
055200*    "SOON" -- URGENCY/HIGH KEYWORD.  A HIT BUMPS WS-URG-HIGH-CNT BY
055300*    ONE REGARDLESS OF HOW MANY TIMES "SOON" APPEARS IN THE
055400*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
055500*    SUBSTRING ONLY -- "SOON" MATCHES ANYWHERE INSIDE A
055600*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
055700*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
055800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "SOON".
055900    IF WS-KW-HIT GREATER THAN ZERO
056000       ADD 1 TO WS-URG-HIGH-CNT.
056100    MOVE ZERO TO WS-KW-HIT.
056200*    "PROMPTLY" -- URGENCY/HIGH KEYWORD.  A HIT BUMPS WS-URG-HIGH-CNT BY
056300*    ONE REGARDLESS OF HOW MANY TIMES "PROMPTLY" APPEARS IN THE
056400*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
056500*    SUBSTRING ONLY -- "PROMPTLY" MATCHES ANYWHERE INSIDE A
056600*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
056700*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
056800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PROMPTLY".
056900    IF WS-KW-HIT GREATER THAN ZERO
057000       ADD 1 TO WS-URG-HIGH-CNT.
057100    MOVE ZERO TO WS-KW-HIT.
057200
057300*    -- LOW BUCKET --
057400*    "WHENEVER" -- URGENCY/LOW KEYWORD.  A HIT BUMPS WS-URG-LOW-CNT BY
057500*    ONE REGARDLESS OF HOW MANY TIMES "WHENEVER" APPEARS IN THE
057600*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
057700*    SUBSTRING ONLY -- "WHENEVER" MATCHES ANYWHERE INSIDE A
057800*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
057900*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
058000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "WHENEVER".
058100    IF WS-KW-HIT GREATER THAN ZERO
058200       ADD 1 TO WS-URG-LOW-CNT.
058300    MOVE ZERO TO WS-KW-HIT.
058400*    "NO RUSH" -- URGENCY/LOW KEYWORD.  A HIT BUMPS WS-URG-LOW-CNT BY
058500*    ONE REGARDLESS OF HOW MANY TIMES "NO RUSH" APPEARS IN THE
058600*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
058700*    SUBSTRING ONLY -- "NO RUSH" MATCHES ANYWHERE INSIDE A
058800*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
058900*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
059000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "NO RUSH".
059100    IF WS-KW-HIT GREATER THAN ZERO
059200       ADD 1 TO WS-URG-LOW-CNT.
059300    MOVE ZERO TO WS-KW-HIT.
059400*    "AT YOUR CONVENIENCE" -- URGENCY/LOW KEYWORD.  A HIT BUMPS WS-URG-LOW-CNT BY
059500*    ONE REGARDLESS OF HOW MANY TIMES "AT YOUR CONVENIENCE" APPEARS IN THE
059600*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
059700*    SUBSTRING ONLY -- "AT YOUR CONVENIENCE" MATCHES ANYWHERE INSIDE A
059800*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
059900*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
060000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "AT YOUR CONVENIENCE".
060100    IF WS-KW-HIT GREATER THAN ZERO
060200       ADD 1 TO WS-URG-LOW-CNT.
060300    MOVE ZERO TO WS-KW-HIT.
060400*    "WHEN POSSIBLE" -- URGENCY/LOW KEYWORD.  A HIT BUMPS WS-URG-LOW-CNT BY
060500*    ONE REGARDLESS OF HOW MANY TIMES "WHEN POSSIBLE" APPEARS IN THE
060600*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
060700*    SUBSTRING ONLY -- "WHEN POSSIBLE" MATCHES ANYWHERE INSIDE A
060800*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
060900*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
061000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "WHEN POSSIBLE".
061100    IF WS-KW-HIT GREATER THAN ZERO
061200       ADD 1 TO WS-URG-LOW-CNT.
061300    MOVE ZERO TO WS-KW-HIT.
061400*    "NOT URGENT" -- URGENCY/LOW KEYWORD.  A HIT BUMPS WS-URG-LOW-CNT BY
061500*    ONE REGARDLESS OF HOW MANY TIMES "NOT URGENT" APPEARS IN THE
061600*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
061700*    SUBSTRING ONLY -- "NOT URGENT" MATCHES ANYWHERE INSIDE A
061800*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
061900*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
062000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "NOT URGENT".
062100    IF WS-KW-HIT GREATER THAN ZERO
062200       ADD 1 TO WS-URG-LOW-CNT.
062300    MOVE ZERO TO WS-KW-HIT.
062400*    "ROUTINE" -- URGENCY/LOW KEYWORD.  A HIT BUMPS WS-URG-LOW-CNT BY
062500*    ONE REGARDLESS OF HOW MANY TIMES "ROUTINE" APPEARS IN THE
062600*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
062700*    SUBSTRING ONLY -- "ROUTINE" MATCHES ANYWHERE INSIDE A
062800*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
062900*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
063000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "ROUTINE".
063100    IF WS-KW-HIT GREATER THAN ZERO
063200       ADD 1 TO WS-URG-LOW-CNT.
063300    MOVE ZERO TO WS-KW-HIT.
063400*    "REGULAR" -- URGENCY/LOW KEYWORD.  A HIT BUMPS WS-URG-LOW-CNT BY
063500*    ONE REGARDLESS OF HOW MANY TIMES "REGULAR" APPEARS IN THE
063600*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
063700*    SUBSTRING ONLY -- "REGULAR" MATCHES ANYWHERE INSIDE A
063800*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
063900*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
064000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "REGULAR".
064100    IF WS-KW-HIT GREATER THAN ZERO
064200       ADD 1 TO WS-URG-LOW-CNT.
064300    MOVE ZERO TO WS-KW-HIT.
064400*    "STANDARD" -- URGENCY/LOW KEYWORD.  A HIT BUMPS WS-URG-LOW-CNT BY
064500*    ONE REGARDLESS OF HOW MANY TIMES "STANDARD" APPEARS IN THE
064600*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
064700*    SUBSTRING ONLY -- "STANDARD" MATCHES ANYWHERE INSIDE A
064800*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
064900*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
065000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "STANDARD".
065100    IF WS-KW-HIT GREATER THAN ZERO
065200       ADD 1 TO WS-URG-LOW-CNT.
065300    MOVE ZERO TO WS-KW-HIT.
065400
065500*    COLLAPSE THE THREE BUCKET COUNTERS DOWN TO THE SINGLE
065600*    WS-KEYWORD-PRIORITY VALUE 2400-MERGE-PRIORITY NEEDS --
065700*    CRITICAL OUTRANKS HIGH OUTRANKS LOW, SO ONLY THE HIGHEST
065800*    NON-ZERO BUCKET MATTERS EVEN IF MORE THAN ONE BUCKET HIT.
065900    IF WS-URG-CRITICAL-CNT GREATER THAN ZERO
066000       MOVE "CRITICAL" TO WS-KEYWORD-PRIORITY
066100    ELSE
066200    IF WS-URG-HIGH-CNT GREATER THAN ZERO
066300       MOVE "HIGH" TO WS-KEYWORD-PRIORITY
066400    ELSE
066500    IF WS-URG-LOW-CNT GREATER THAN ZERO
066600       MOVE "LOW" TO WS-KEYWORD-PRIORITY.
066700
0668002100-EXIT.
066900    EXIT.
067000*---------------------------------------------------------------
0671002200-CHECK-FOLLOW-UP.
067200
067300*    A FOLLOW-UP IS EITHER FLAGGED ON THE INCOMING RECORD ITSELF
067400*    (IN-REPLY-FLAG) OR DETECTED FROM BODY/SUBJECT WORDING.
067500
067600    MOVE "N" TO WS-FOLLOWUP-FLAG.
067700    IF LK-REPLY-FLAG EQUAL "Y"
067800       MOVE "Y" TO WS-FOLLOWUP-FLAG.
067900
068000*    "FOLLOWING UP" -- FOLLOW-UP KEYWORD.  A HIT BUMPS WS-FOLLOWUP-CNT BY
068100*    ONE REGARDLESS OF HOW MANY TIMES "FOLLOWING UP" APPEARS IN THE
068200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
068300*    SUBSTRING ONLY -- "FOLLOWING UP" MATCHES ANYWHERE INSIDE A
068400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
068500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
068600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "FOLLOWING UP".
068700    IF WS-KW-HIT GREATER THAN ZERO
068800       ADD 1 TO WS-FOLLOWUP-CNT.
068900    MOVE ZERO TO WS-KW-HIT.
069000*    "FOLLOW UP" -- FOLLOW-UP KEYWORD.  A HIT BUMPS WS-FOLLOWUP-CNT BY
069100*    ONE REGARDLESS OF HOW MANY TIMES "FOLLOW UP" APPEARS IN THE
069200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
069300*    SUBSTRING ONLY -- "FOLLOW UP" MATCHES ANYWHERE INSIDE A
069400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
069500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
069600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "FOLLOW UP".
069700    IF WS-KW-HIT GREATER THAN ZERO
069800       ADD 1 TO WS-FOLLOWUP-CNT.
069900    MOVE ZERO TO WS-KW-HIT.
070000*    "FOLLOW-UP" -- FOLLOW-UP KEYWORD.  A HIT BUMPS WS-FOLLOWUP-CNT BY
070100*    ONE REGARDLESS OF HOW MANY TIMES "FOLLOW-UP" APPEARS IN THE
070200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
070300*    SUBSTRING ONLY -- "FOLLOW-UP" MATCHES ANYWHERE INSIDE A
070400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
070500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
070600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "FOLLOW-UP".
070700    IF WS-KW-HIT GREATER THAN ZERO
070800       ADD 1 TO WS-FOLLOWUP-CNT.
070900    MOVE ZERO TO WS-KW-HIT.
071000*    "FOLLOWING-UP" -- FOLLOW-UP KEYWORD.  A HIT BUMPS WS-FOLLOWUP-CNT BY
071100*    ONE REGARDLESS OF HOW MANY TIMES "FOLLOWING-UP" APPEARS IN THE
071200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
071300*    SUBSTRING ONLY -- "FOLLOWING-UP" MATCHES ANYWHERE INSIDE A
071400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
071500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
071600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "FOLLOWING-UP".
071700    IF WS-KW-HIT GREATER THAN ZERO
071800       ADD 1 TO WS-FOLLOWUP-CNT.
071900    MOVE ZERO TO WS-KW-HIT.
072000*    "PREVIOUS EMAIL" -- FOLLOW-UP KEYWORD.  A HIT BUMPS WS-FOLLOWUP-CNT BY
072100*    ONE REGARDLESS OF HOW MANY TIMES "PREVIOUS EMAIL" APPEARS IN THE
072200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
072300*    SUBSTRING ONLY -- "PREVIOUS EMAIL" MATCHES ANYWHERE INSIDE A
072400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
072500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
072600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PREVIOUS EMAIL".
072700    IF WS-KW-HIT GREATER THAN ZERO
072800       ADD 1 TO WS-FOLLOWUP-CNT.
072900    MOVE ZERO TO WS-KW-HIT.
073000*    "EARLIER EMAIL" -- FOLLOW-UP KEYWORD.  A HIT BUMPS WS-FOLLOWUP-CNT BY
073100*    ONE REGARDLESS OF HOW MANY TIMES "EARLIER EMAIL" APPEARS IN THE
073200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
073300*    SUBSTRING ONLY -- "EARLIER EMAIL" MATCHES ANYWHERE INSIDE A
073400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
073500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
073600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "EARLIER EMAIL".
073700    IF WS-KW-HIT GREATER THAN ZERO
073800       ADD 1 TO WS-FOLLOWUP-CNT.
073900    MOVE ZERO TO WS-KW-HIT.
074000*    "STILL WAITING" -- FOLLOW-UP KEYWORD.  A HIT BUMPS WS-FOLLOWUP-CNT BY
074100*    ONE REGARDLESS OF HOW MANY TIMES "STILL WAITING" APPEARS IN THE
074200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
074300*    SUBSTRING ONLY -- "STILL WAITING" MATCHES ANYWHERE INSIDE A
074400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
074500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
074600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "STILL WAITING".
074700    IF WS-KW-HIT GREATER THAN ZERO
074800       ADD 1 TO WS-FOLLOWUP-CNT.
074900    MOVE ZERO TO WS-KW-HIT.
075000*    "HAVEN'T HEARD" -- FOLLOW-UP KEYWORD.  A HIT BUMPS WS-FOLLOWUP-CNT BY
075100*    ONE REGARDLESS OF HOW MANY TIMES "HAVEN'T HEARD" APPEARS IN THE
075200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
075300*    SUBSTRING ONLY -- "HAVEN'T HEARD" MATCHES ANYWHERE INSIDE A
075400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
075500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
075600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "HAVEN'T HEARD".
075700    IF WS-KW-HIT GREATER THAN ZERO
075800       ADD 1 TO WS-FOLLOWUP-CNT.
075900    MOVE ZERO TO WS-KW-HIT.
076000*    "NO RESPONSE" -- FOLLOW-UP KEYWORD.  A HIT BUMPS WS-FOLLOWUP-CNT BY
076100*    ONE REGARDLESS OF HOW MANY TIMES "NO RESPONSE" APPEARS IN THE
076200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
076300*    SUBSTRING ONLY -- "NO RESPONSE" MATCHES ANYWHERE INSIDE A
076400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
076500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
076600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "NO RESPONSE".
076700    IF WS-KW-HIT GREATER THAN ZERO
076800       ADD 1 TO WS-FOLLOWUP-CNT.
076900    MOVE ZERO TO WS-KW-HIT.
077000*    "ANY UPDATE" -- FOLLOW-UP KEYWORD.  A HIT BUMPS WS-FOLLOWUP-CNT BY
077100*    ONE REGARDLESS OF HOW MANY TIMES "ANY UPDATE" APPEARS IN THE
077200*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
077300*    SUBSTRING ONLY -- "ANY UPDATE" MATCHES ANYWHERE INSIDE A
077400*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
077500*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
077600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "ANY UPDATE".
077700    IF WS-KW-HIT GREATER THAN ZERO
077800       ADD 1 TO WS-FOLLOWUP-CNT.
077900    MOVE ZERO TO WS-KW-HIT.
078000
078100*    THE FLAG STAYS SET TO "Y" EITHER BECAUSE LK-REPLY-FLAG SAID
078200*    SO ABOVE OR BECAUSE ONE OF THE TEN FOLLOW-UP PHRASES HIT --
078300*    EITHER SOURCE IS TREATED THE SAME BY 2400-MERGE-PRIORITY.
078400    IF WS-FOLLOWUP-CNT GREATER THAN ZERO
078500       MOVE "Y" TO WS-FOLLOWUP-FLAG.
078600
0787002200-EXIT.
078800    EXIT.
078900*---------------------------------------------------------------
079000*    2300-CHECK-TIME-FACTORS SCANS FOR THREE INDEPENDENT TIME
079100*    SIGNALS -- HAS-A-DEADLINE WORDING, DEADLINE-IS-SOON WORDING,
079200*    AND MENTIONS-A-DELAY WORDING.  A SINGLE INQUIRY CAN SET MORE
079300*    THAN ONE OF THESE AT ONCE (E.G. "THE DEADLINE IS TODAY" HITS
079400*    BOTH HAS-DEADLINE AND DEADLINE-SOON).
0795002300-CHECK-TIME-FACTORS.
079600
079700    MOVE "N" TO WS-HAS-DEADLINE-FLAG.
079800    MOVE "N" TO WS-DEADLINE-SOON-FLAG.
079900    MOVE "N" TO WS-MENTIONS-DELAY-FLAG.
080000    MOVE ZERO TO WS-HASDL-CNT WS-DLSOON-CNT WS-DELAY-CNT.
080100
080200*    -- HAS-DEADLINE --
080300*    "DEADLINE" -- HAS-DEADLINE KEYWORD.  A HIT BUMPS WS-HASDL-CNT BY
080400*    ONE REGARDLESS OF HOW MANY TIMES "DEADLINE" APPEARS IN THE
080500*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
080600*    SUBSTRING ONLY -- "DEADLINE" MATCHES ANYWHERE INSIDE A
080700*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
080800*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
080900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "DEADLINE".
081000    IF WS-KW-HIT GREATER THAN ZERO
081100       ADD 1 TO WS-HASDL-CNT.
081200    MOVE ZERO TO WS-KW-HIT.
081300*    "DUE DATE" -- HAS-DEADLINE KEYWORD.  A HIT BUMPS WS-HASDL-CNT BY
081400*    ONE REGARDLESS OF HOW MANY TIMES "DUE DATE" APPEARS IN THE
081500*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
081600*    SUBSTRING ONLY -- "DUE DATE" MATCHES ANYWHERE INSIDE A
081700*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
081800*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
081900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "DUE DATE".
082000    IF WS-KW-HIT GREATER THAN ZERO
082100       ADD 1 TO WS-HASDL-CNT.
082200    MOVE ZERO TO WS-KW-HIT.
082300*    "DUE BY" -- HAS-DEADLINE KEYWORD.  A HIT BUMPS WS-HASDL-CNT BY
082400*    ONE REGARDLESS OF HOW MANY TIMES "DUE BY" APPEARS IN THE
082500*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
082600*    SUBSTRING ONLY -- "DUE BY" MATCHES ANYWHERE INSIDE A
082700*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
082800*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
082900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "DUE BY".
083000    IF WS-KW-HIT GREATER THAN ZERO
083100       ADD 1 TO WS-HASDL-CNT.
083200    MOVE ZERO TO WS-KW-HIT.
083300*    "BY TOMORROW" -- HAS-DEADLINE KEYWORD.  A HIT BUMPS WS-HASDL-CNT BY
083400*    ONE REGARDLESS OF HOW MANY TIMES "BY TOMORROW" APPEARS IN THE
083500*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
083600*    SUBSTRING ONLY -- "BY TOMORROW" MATCHES ANYWHERE INSIDE A
083700*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
083800*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
083900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "BY TOMORROW".
084000    IF WS-KW-HIT GREATER THAN ZERO
084100       ADD 1 TO WS-HASDL-CNT.
084200    MOVE ZERO TO WS-KW-HIT.
084300*    "THIS WEEK" -- HAS-DEADLINE KEYWORD.  A HIT BUMPS WS-HASDL-CNT BY
084400*    ONE REGARDLESS OF HOW MANY TIMES "THIS WEEK" APPEARS IN THE
084500*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
084600*    SUBSTRING ONLY -- "THIS WEEK" MATCHES ANYWHERE INSIDE A
084700*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
084800*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
084900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "THIS WEEK".
085000    IF WS-KW-HIT GREATER THAN ZERO
085100       ADD 1 TO WS-HASDL-CNT.
085200    MOVE ZERO TO WS-KW-HIT.
085300*    "END OF WEEK" -- HAS-DEADLINE KEYWORD.  A HIT BUMPS WS-HASDL-CNT BY
085400*    ONE REGARDLESS OF HOW MANY TIMES "END OF WEEK" APPEARS IN THE
085500*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
085600*    SUBSTRING ONLY -- "END OF WEEK" MATCHES ANYWHERE INSIDE A
085700*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
085800*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
085900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "END OF WEEK".
086000    IF WS-KW-HIT GREATER THAN ZERO
086100       ADD 1 TO WS-HASDL-CNT.
086200    MOVE ZERO TO WS-KW-HIT.
086300*    "BY FRIDAY" -- HAS-DEADLINE KEYWORD.  A HIT BUMPS WS-HASDL-CNT BY
086400*    ONE REGARDLESS OF HOW MANY TIMES "BY FRIDAY" APPEARS IN THE
086500*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
086600*    SUBSTRING ONLY -- "BY FRIDAY" MATCHES ANYWHERE INSIDE A
086700*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
086800*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
086900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "BY FRIDAY".
087000    IF WS-KW-HIT GREATER THAN ZERO
087100       ADD 1 TO WS-HASDL-CNT.
087200    MOVE ZERO TO WS-KW-HIT.
087300*    "BY MONDAY" -- HAS-DEADLINE KEYWORD.  A HIT BUMPS WS-HASDL-CNT BY
087400*    ONE REGARDLESS OF HOW MANY TIMES "BY MONDAY" APPEARS IN THE
087500*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
087600*    SUBSTRING ONLY -- "BY MONDAY" MATCHES ANYWHERE INSIDE A
087700*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
087800*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
087900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "BY MONDAY".
088000    IF WS-KW-HIT GREATER THAN ZERO
088100       ADD 1 TO WS-HASDL-CNT.
088200    MOVE ZERO TO WS-KW-HIT.
088300
088400*    -- DEADLINE-SOON --
088500*    "TODAY" -- DEADLINE-SOON KEYWORD.  A HIT BUMPS WS-DLSOON-CNT BY
088600*    ONE REGARDLESS OF HOW MANY TIMES "TODAY" APPEARS IN THE
088700*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
088800*    SUBSTRING ONLY -- "TODAY" MATCHES ANYWHERE INSIDE A
088900*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
089000*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
089100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "TODAY".
089200    IF WS-KW-HIT GREATER THAN ZERO
089300       ADD 1 TO WS-DLSOON-CNT.
089400    MOVE ZERO TO WS-KW-HIT.
089500*    "TOMORROW" -- DEADLINE-SOON KEYWORD.  A HIT BUMPS WS-DLSOON-CNT BY
089600*    ONE REGARDLESS OF HOW MANY TIMES "TOMORROW" APPEARS IN THE
089700*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
089800*    SUBSTRING ONLY -- "TOMORROW" MATCHES ANYWHERE INSIDE A
089900*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
090000*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
090100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "TOMORROW".
090200    IF WS-KW-HIT GREATER THAN ZERO
090300       ADD 1 TO WS-DLSOON-CNT.
090400    MOVE ZERO TO WS-KW-HIT.
090500*    "ASAP" -- DEADLINE-SOON KEYWORD.  A HIT BUMPS WS-DLSOON-CNT BY
090600*    ONE REGARDLESS OF HOW MANY TIMES "ASAP" APPEARS IN THE
090700*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
090800*    SUBSTRING ONLY -- "ASAP" MATCHES ANYWHERE INSIDE A
090900*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
091000*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
091100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "ASAP".
091200    IF WS-KW-HIT GREATER THAN ZERO
091300       ADD 1 TO WS-DLSOON-CNT.
091400    MOVE ZERO TO WS-KW-HIT.
091500*    "IMMEDIATELY" -- DEADLINE-SOON KEYWORD.  A HIT BUMPS WS-DLSOON-CNT BY
091600*    ONE REGARDLESS OF HOW MANY TIMES "IMMEDIATELY" APPEARS IN THE
091700*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
091800*    SUBSTRING ONLY -- "IMMEDIATELY" MATCHES ANYWHERE INSIDE A
091900*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
092000*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
092100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "IMMEDIATELY".
092200    IF WS-KW-HIT GREATER THAN ZERO
092300       ADD 1 TO WS-DLSOON-CNT.
092400    MOVE ZERO TO WS-KW-HIT.
092500*    "RIGHT AWAY" -- DEADLINE-SOON KEYWORD.  A HIT BUMPS WS-DLSOON-CNT BY
092600*    ONE REGARDLESS OF HOW MANY TIMES "RIGHT AWAY" APPEARS IN THE
092700*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
092800*    SUBSTRING ONLY -- "RIGHT AWAY" MATCHES ANYWHERE INSIDE A
092900*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
093000*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
093100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "RIGHT AWAY".
093200    IF WS-KW-HIT GREATER THAN ZERO
093300       ADD 1 TO WS-DLSOON-CNT.
093400    MOVE ZERO TO WS-KW-HIT.
093500*    "URGENT" -- DEADLINE-SOON KEYWORD.  A HIT BUMPS WS-DLSOON-CNT BY
093600*    ONE REGARDLESS OF HOW MANY TIMES "URGENT" APPEARS IN THE
093700*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
093800*    SUBSTRING ONLY -- "URGENT" MATCHES ANYWHERE INSIDE A
093900*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
094000*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
094100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "URGENT".
094200    IF WS-KW-HIT GREATER THAN ZERO
094300       ADD 1 TO WS-DLSOON-CNT.
094400    MOVE ZERO TO WS-KW-HIT.
094500*    "WITHIN 24 HOURS" -- DEADLINE-SOON KEYWORD.  A HIT BUMPS WS-DLSOON-CNT BY
094600*    ONE REGARDLESS OF HOW MANY TIMES "WITHIN 24 HOURS" APPEARS IN THE
094700*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
094800*    SUBSTRING ONLY -- "WITHIN 24 HOURS" MATCHES ANYWHERE INSIDE A
094900*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
095000*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
095100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "WITHIN 24 HOURS".
095200    IF WS-KW-HIT GREATER THAN ZERO
095300       ADD 1 TO WS-DLSOON-CNT.
095400    MOVE ZERO TO WS-KW-HIT.
095500
095600*    -- MENTIONS-DELAY --
095700*    "DELAYED" -- MENTIONS-DELAY KEYWORD.  A HIT BUMPS WS-DELAY-CNT BY
095800*    ONE REGARDLESS OF HOW MANY TIMES "DELAYED" APPEARS IN THE
095900*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
096000*    SUBSTRING ONLY -- "DELAYED" MATCHES ANYWHERE INSIDE A
096100*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
096200*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
096300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "DELAYED".
096400    IF WS-KW-HIT GREATER THAN ZERO
096500       ADD 1 TO WS-DELAY-CNT.
096600    MOVE ZERO TO WS-KW-HIT.
096700*    "WAITING FOR" -- MENTIONS-DELAY KEYWORD.  A HIT BUMPS WS-DELAY-CNT BY
096800*    ONE REGARDLESS OF HOW MANY TIMES "WAITING FOR" APPEARS IN THE
096900*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
097000*    SUBSTRING ONLY -- "WAITING FOR" MATCHES ANYWHERE INSIDE A
097100*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
097200*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
097300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "WAITING FOR".
097400    IF WS-KW-HIT GREATER THAN ZERO
097500       ADD 1 TO WS-DELAY-CNT.
097600    MOVE ZERO TO WS-KW-HIT.
097700*    "LONG TIME" -- MENTIONS-DELAY KEYWORD.  A HIT BUMPS WS-DELAY-CNT BY
097800*    ONE REGARDLESS OF HOW MANY TIMES "LONG TIME" APPEARS IN THE
097900*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
098000*    SUBSTRING ONLY -- "LONG TIME" MATCHES ANYWHERE INSIDE A
098100*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
098200*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
098300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "LONG TIME".
098400    IF WS-KW-HIT GREATER THAN ZERO
098500       ADD 1 TO WS-DELAY-CNT.
098600    MOVE ZERO TO WS-KW-HIT.
098700*    "WEEKS AGO" -- MENTIONS-DELAY KEYWORD.  A HIT BUMPS WS-DELAY-CNT BY
098800*    ONE REGARDLESS OF HOW MANY TIMES "WEEKS AGO" APPEARS IN THE
098900*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
099000*    SUBSTRING ONLY -- "WEEKS AGO" MATCHES ANYWHERE INSIDE A
099100*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
099200*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
099300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "WEEKS AGO".
099400    IF WS-KW-HIT GREATER THAN ZERO
099500       ADD 1 TO WS-DELAY-CNT.
099600    MOVE ZERO TO WS-KW-HIT.
099700*    "STILL PENDING" -- MENTIONS-DELAY KEYWORD.  A HIT BUMPS WS-DELAY-CNT BY
099800*    ONE REGARDLESS OF HOW MANY TIMES "STILL PENDING" APPEARS IN THE
099900*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
100000*    SUBSTRING ONLY -- "STILL PENDING" MATCHES ANYWHERE INSIDE A
100100*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
100200*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
100300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "STILL PENDING".
100400    IF WS-KW-HIT GREATER THAN ZERO
100500       ADD 1 TO WS-DELAY-CNT.
100600    MOVE ZERO TO WS-KW-HIT.
100700*    "OVERDUE" -- MENTIONS-DELAY KEYWORD.  A HIT BUMPS WS-DELAY-CNT BY
100800*    ONE REGARDLESS OF HOW MANY TIMES "OVERDUE" APPEARS IN THE
100900*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
101000*    SUBSTRING ONLY -- "OVERDUE" MATCHES ANYWHERE INSIDE A
101100*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
101200*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
101300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "OVERDUE".
101400    IF WS-KW-HIT GREATER THAN ZERO
101500       ADD 1 TO WS-DELAY-CNT.
101600    MOVE ZERO TO WS-KW-HIT.
101700*    "LATE" -- MENTIONS-DELAY KEYWORD.  A HIT BUMPS WS-DELAY-CNT BY
101800*    ONE REGARDLESS OF HOW MANY TIMES "LATE" APPEARS IN THE
101900*    SCAN TEXT (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
102000*    SUBSTRING ONLY -- "LATE" MATCHES ANYWHERE INSIDE A
102100*    LONGER WORD TOO, SINCE INSPECT ... TALLYING FOR ALL DOES
102200*    A PLAIN CHARACTER-STRING SEARCH, NOT A WHOLE-WORD MATCH.
102300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "LATE".
102400    IF WS-KW-HIT GREATER THAN ZERO
102500       ADD 1 TO WS-DELAY-CNT.
102600    MOVE ZERO TO WS-KW-HIT.
102700
102800*    SET THE THREE YES/NO FLAGS FROM THEIR HIT COUNTS.  NOTE THAT
102900*    HASDL AND DLSOON ARE NOT MUTUALLY EXCLUSIVE -- "DEADLINE" AND
103000*    "TODAY" IN THE SAME MESSAGE SETS BOTH FLAGS, AND
103100*    2400-MERGE-PRIORITY STEP 3 BELOW CHECKS DEADLINE-SOON FIRST.
103200    IF WS-HASDL-CNT GREATER THAN ZERO
103300       MOVE "Y" TO WS-HAS-DEADLINE-FLAG.
103400    IF WS-DLSOON-CNT GREATER THAN ZERO
103500       MOVE "Y" TO WS-DEADLINE-SOON-FLAG.
103600    IF WS-DELAY-CNT GREATER THAN ZERO
103700       MOVE "Y" TO WS-MENTIONS-DELAY-FLAG.
103800
1039002300-EXIT.
104000    EXIT.
104100*---------------------------------------------------------------
104200*    2400-MERGE-PRIORITY COMBINES EVERYTHING THE EARLIER
104300*    PARAGRAPHS WORKED OUT -- THE TABLE-DRIVEN BASE PRIORITY, THE
104400*    URGENCY KEYWORD PRIORITY, AND THE FOUR TIME/VENDOR SIGNALS --
104500*    INTO THE ONE FINAL LK-PRIORITY VALUE.  EACH BUMP STEP BELOW
104600*    ONLY EVER MOVES THE PRIORITY UP, NEVER DOWN, AND NEVER TOUCHES
104700*    AN ALREADY-CRITICAL PRIORITY.
1048002400-MERGE-PRIORITY.
104900
105000*    STEP 1 -- MERGE BASE AND KEYWORD PRIORITIES.  WHICHEVER OF
105100*    THE TWO IS HIGHER WINS; A KEYWORD HIT OF "CRITICAL" ALWAYS
105200*    WINS OUTRIGHT SINCE THE BASE TABLE ITSELF CAN ONLY PRODUCE
105300*    CRITICAL FOR TECHNICAL_ISSUE.
105400
105500    IF WS-KEYWORD-PRIORITY EQUAL "CRITICAL"
105600       MOVE "CRITICAL" TO WS-MERGED-PRIORITY
105700    ELSE
105800    IF WS-KEYWORD-PRIORITY EQUAL "HIGH" OR
105900       WS-BASE-PRIORITY EQUAL "HIGH"
106000       MOVE "HIGH" TO WS-MERGED-PRIORITY
106100    ELSE
106200    IF WS-KEYWORD-PRIORITY EQUAL "MEDIUM" OR
106300       WS-BASE-PRIORITY EQUAL "MEDIUM"
106400       MOVE "MEDIUM" TO WS-MERGED-PRIORITY
106500    ELSE
106600       MOVE "LOW" TO WS-MERGED-PRIORITY.
106700
106800*    STEP 2 -- FOLLOW-UP BUMP.  A VENDOR WHO IS FOLLOWING UP ON
106900*    AN UNANSWERED INQUIRY GETS BUMPED ONE LEVEL (LOW TO MEDIUM,
107000*    MEDIUM TO HIGH) SINCE THE SHOP ALREADY MISSED IT ONCE.
107100
107200    IF WS-IS-FOLLOWUP AND WS-MERGED-PRIORITY NOT EQUAL "CRITICAL"
107300       IF WS-MERGED-PRIORITY EQUAL "LOW"
107400          MOVE "MEDIUM" TO WS-MERGED-PRIORITY
107500       ELSE
107600       IF WS-MERGED-PRIORITY EQUAL "MEDIUM"
107700          MOVE "HIGH" TO WS-MERGED-PRIORITY.
107800
107900*    STEP 3 -- DEADLINE-SOON / HAS-DEADLINE BUMP (TKT-4810).
108000*    DEADLINE-SOON ALWAYS BUMPS STRAIGHT TO HIGH REGARDLESS OF
108100*    THE STARTING LEVEL.  HAS-DEADLINE ALONE (NO "SOON" WORDING)
108200*    ONLY BUMPS LOW UP TO MEDIUM -- MS. OKONKWO'S RULE THAT A
108300*    DEADLINE MENTIONED WITHOUT URGENCY WORDING IS NOT YET AN
108400*    EMERGENCY.
108500
108600    IF WS-IS-DEADLINE-SOON AND WS-MERGED-PRIORITY NOT EQUAL "CRITICAL"
108700       MOVE "HIGH" TO WS-MERGED-PRIORITY
108800    ELSE
108900    IF WS-DOES-HAVE-DEADLINE AND WS-MERGED-PRIORITY EQUAL "LOW"
109000       MOVE "MEDIUM" TO WS-MERGED-PRIORITY.
109100
109200*    STEP 4 -- MENTIONS-DELAY BUMP.  A VENDOR COMPLAINING THE
109300*    SHOP IS ALREADY LATE GETS THE SAME ONE-LEVEL BUMP AS THE
109400*    FOLLOW-UP CASE IN STEP 2.
109500
109600    IF WS-DOES-MENTION-DELAY AND WS-MERGED-PRIORITY NOT EQUAL "CRITICAL"
109700       IF WS-MERGED-PRIORITY EQUAL "LOW"
109800          MOVE "MEDIUM" TO WS-MERGED-PRIORITY
109900       ELSE
110000       IF WS-MERGED-PRIORITY EQUAL "MEDIUM"
110100          MOVE "HIGH" TO WS-MERGED-PRIORITY.
110200
110300*    STEP 5 -- KEY-VENDOR BUMP.  TKT-4810 ADDED THE "AND NOT
110400*    CRITICAL" GUARD HERE SO THIS STEP CANNOT DOWNGRADE ANYTHING
110500*    -- IT ONLY EVER RAISES A KEY VENDOR'S INQUIRY, NEVER LOWERS
110600*    ONE THAT IS ALREADY AT THE TOP.
110700
110800    IF LK-KEY-VENDOR-FLAG EQUAL "Y" AND
110900       WS-MERGED-PRIORITY NOT EQUAL "CRITICAL"
111000       IF WS-MERGED-PRIORITY EQUAL "LOW"
111100          MOVE "MEDIUM" TO WS-MERGED-PRIORITY
111200       ELSE
111300       IF WS-MERGED-PRIORITY EQUAL "MEDIUM"
111400          MOVE "HIGH" TO WS-MERGED-PRIORITY.
111500
111600*    ALL FIVE STEPS ARE DONE -- HAND THE FINAL FIGURE BACK TO
111700*    THE CALLER.
111800    MOVE WS-MERGED-PRIORITY TO LK-PRIORITY.
111900
1120002400-EXIT.
112100    EXIT.
112200*---------------------------------------------------------------
112300*    2500-SET-DUE-HOURS TRANSLATES THE FINAL LK-PRIORITY INTO THE
112400*    DUE-BY OFFSET, IN HOURS, THAT THE DRIVER STAMPS ON THE
112500*    OUTPUT RECORD AND PRINTS ON THE TRIAGE REPORT.
1126002500-SET-DUE-HOURS.
112700
112800*    CRITICAL = 2 HOURS, HIGH = 8 HOURS (ONE BUSINESS DAY),
112900*    MEDIUM = 24 HOURS, LOW = 72 HOURS (THREE BUSINESS DAYS) --
113000*    THESE FOUR FIGURES ARE THE SHOP'S STANDARD SERVICE-LEVEL
113100*    TARGETS FOR VENDOR INQUIRIES.
113200    IF LK-PRIORITY EQUAL "CRITICAL"
113300       MOVE 002 TO WS-DUE-HOURS-DISPLAY
113400    ELSE
113500    IF LK-PRIORITY EQUAL "HIGH"
113600       MOVE 008 TO WS-DUE-HOURS-DISPLAY
113700    ELSE
113800    IF LK-PRIORITY EQUAL "MEDIUM"
113900       MOVE 024 TO WS-DUE-HOURS-DISPLAY
114000    ELSE
114100       MOVE 072 TO WS-DUE-HOURS-DISPLAY.
114200
114300    MOVE WS-DUE-HOURS-DISPLAY TO LK-DUE-HOURS.
114400
1145002500-EXIT.
114600    EXIT.
