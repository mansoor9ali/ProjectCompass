000100*---------------------------------------------------------------
000200*    SLINQRY.CBL
000300*    SELECT FOR THE INCOMING VENDOR-INQUIRY TRANSACTION FILE.
000400*    READ SEQUENTIAL, ONE RECORD PER EMAIL INQUIRY RECEIVED.
000500*---------------------------------------------------------------
000600*    1998-11-03  RSF  TKT-4471  ORIGINAL COPY MEMBER CUT FROM
000700*                      THE VENDOR-INQUIRY TRIAGE PROJECT.
000800*---------------------------------------------------------------
000900    SELECT INQUIRY-FILE
001000           ASSIGN TO "INQUIRY-IN"
001100           ORGANIZATION IS LINE SEQUENTIAL.
