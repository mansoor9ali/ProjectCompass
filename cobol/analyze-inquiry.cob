000100*---------------------------------------------------------------
000200*    ANALYZE-INQUIRY.COB
000300*    WORKER PROGRAM -- CALLED BY vendor-inquiry-triage FOR EACH
000400*    INCOMING VENDOR INQUIRY.  SCANS THE SUBJECT AND BODY TEXT
000500*    AND DERIVES A CATEGORY, AN INQUIRY TYPE, AND A CONFIDENCE
000600*    FIGURE FOR EACH, BY COUNTING HITS AGAINST THE SHOP'S FIXED
000700*    KEYWORD LISTS.  NO FILES ARE OPENED HERE -- ALL WORK COMES
000800*    IN AND GOES OUT THROUGH THE LINKAGE SECTION.
000900*---------------------------------------------------------------
001000*    1999-04-06  RSF  TKT-4471  ORIGINAL VERSION, CATEGORY SCAN
001100*                      AND TYPE SCAN WITH SEPARATE CONFIDENCE
001200*                      CALCULATIONS PER MR. OKEKE'S WRITE-UP.
001300*    1999-05-21  RSF  TKT-4471  ADDED THE "OTHER"/"GENERAL"
001400*                      FALL-THROUGH WHEN NO KEYWORD HITS AT ALL.
001500*    1999-11-30  DMK  TKT-4583  Y2K REVIEW -- NO DATE FIELDS IN
001600*                      THIS PROGRAM, NOTHING TO CHANGE.
001700*    2003-07-14  PNG  TKT-5102  CAPPED CATEGORY CONFIDENCE AT
001800*                      1.00, HAD BEEN RUNNING OVER ON SHORT BODY
001900*                      TEXT WHEN ONE KEYWORD REPEATED SEVERAL
002000*                      TIMES.
002100*    2004-03-15  PNG  TKT-5240  ADDED WS-INQUIRIES-ANALYZED SO
002200*                      OPERATIONS CAN CONFIRM THIS LOAD MODULE
002300*                      SAW THE SAME RECORD COUNT THE DRIVER DID
002400*                      WHEN THE TWO RUN TOTALS ARE COMPARED.
002500*---------------------------------------------------------------
002600IDENTIFICATION DIVISION.
002700PROGRAM-ID.     analyze-inquiry.
002800AUTHOR.         R S FENWICK.
002900INSTALLATION.   VENDOR SERVICES DATA PROCESSING.
003000DATE-WRITTEN.   04/06/1999.
003100DATE-COMPILED.  04/06/1999.
003200SECURITY.       COMPANY CONFIDENTIAL -- INTERNAL USE ONLY.
003300*---------------------------------------------------------------
003400ENVIRONMENT DIVISION.
003500    CONFIGURATION SECTION.
003600    SPECIAL-NAMES.
003700        C01 IS TOP-OF-FORM.
003800*---------------------------------------------------------------
003900DATA DIVISION.
004000    WORKING-STORAGE SECTION.
004100
004200*    WS-INQUIRIES-ANALYZED IS THE RUN COUNTER FOR THIS LOAD
004300*    MODULE ONLY -- BUMPED ONCE PER CALL AT 1000-ANALYZE-INQUIRY-I
004400*    BELOW.  TKT-5240 ADDED THIS SO OPERATIONS CAN TIE THE NUMBER
004500*    OF TIMES THIS PROGRAM RAN AGAINST THE DRIVER'S OWN
004600*    WS-PROCESSED-CNT WHEN THE TWO RUN TOTALS ARE RECONCILED AT
004700*    MONTH END.  DECLARED COMP SINCE IT IS PURE ARITHMETIC, NEVER
004800*    DISPLAYED OR PUNCHED.
004900    77  WS-INQUIRIES-ANALYZED       PIC 9(05)  COMP VALUE ZERO.
005000*    DUMMY IS UNUSED -- CARRIED OVER FROM THE COPYBOOK SKELETON
005100*    THIS PROGRAM WAS BUILT FROM.  LEFT IN PLACE RATHER THAN
005200*    RENUMBERING EVERY 77-LEVEL BEHIND IT.
005300    77  DUMMY                       PIC X.
005400
005500*    WS-PROGRAM-ID IDENTIFIES THIS LOAD MODULE IN ANY ABEND DUMP
005600*    OR CONSOLE MESSAGE THAT GOES OUT WHILE IT IS RUNNING UNDER
005700*    THE DRIVER'S CALL.
005800    01  WS-PROGRAM-ID               PIC X(16)  VALUE
005900            "ANALYZE-INQUIRY".
006000    01  FILLER                      PIC X(04)  VALUE SPACES.
006100
006200*    WS-SCAN-AREA HOLDS THE UPSHIFTED COPY OF THE INQUIRY'S
006300*    SUBJECT AND BODY TEXT THAT 1100-BUILD-SCAN-AREA BUILDS BELOW.
006400*    ALL THE KEYWORD SCANS IN 2000-SCORE-CATEGORY AND
006500*    2100-SCORE-TYPE INSPECT THIS AREA, NEVER THE CALLER'S
006600*    LK-SUBJECT/LK-BODY FIELDS DIRECTLY, SO A MIXED-CASE INQUIRY
006700*    STILL MATCHES AN UPPERCASE KEYWORD LITERAL.
006800    01  WS-SCAN-AREA.
006900        05  WS-SCAN-TEXT            PIC X(260).
007000*        WS-SCAN-TEXT-R GIVES A SUBJECT/BODY VIEW OF THE SAME
007100*        260 BYTES SO 1100-BUILD-SCAN-AREA CAN MOVE THE TWO
007200*        LINKAGE FIELDS IN SEPARATELY WITHOUT A SECOND WORKING
007300*        STORAGE AREA.
007400        05  WS-SCAN-TEXT-R REDEFINES WS-SCAN-TEXT.
007500            10  WS-SCAN-SUBJECT     PIC X(60).
007600            10  WS-SCAN-BODY        PIC X(200).
007700        05  FILLER                  PIC X(01)  VALUE SPACES.
007800
007900*    WS-KW-HIT IS THE SCRATCH TALLY USED BY EVERY INSPECT
008000*    STATEMENT IN 2000-SCORE-CATEGORY/2100-SCORE-TYPE BELOW.  IT
008100*    IS RESET TO ZERO AFTER EACH KEYWORD TEST SO ONE COUNTER IS
008200*    SHARED ACROSS ALL 108 KEYWORD CHECKS INSTEAD OF DECLARING A
008300*    SEPARATE TALLY FIELD PER KEYWORD.
008400    01  WS-KW-HIT                   PIC 9(03)  COMP VALUE ZERO.
008500
008600*    WS-CATEGORY-COUNTERS HOLDS ONE HIT COUNT PER BUSINESS
008700*    CATEGORY (PREQUALIFICATION, FINANCE, CONTRACT, BIDDING,
008800*    ISSUE, INFORMATION).  2000-SCORE-CATEGORY BUMPS THE COUNTER
008900*    FOR EVERY CATEGORY KEYWORD FOUND IN THE SCAN TEXT; WHICHEVER
009000*    COUNTER ENDS UP HIGHEST DRIVES LK-CATEGORY.
009100    01  WS-CATEGORY-COUNTERS.
009200        05  WS-CAT-PREQUAL-CNT      PIC 9(03)  COMP VALUE ZERO.
009300        05  WS-CAT-FINANCE-CNT      PIC 9(03)  COMP VALUE ZERO.
009400        05  WS-CAT-CONTRACT-CNT     PIC 9(03)  COMP VALUE ZERO.
009500        05  WS-CAT-BIDDING-CNT      PIC 9(03)  COMP VALUE ZERO.
009600        05  WS-CAT-ISSUE-CNT        PIC 9(03)  COMP VALUE ZERO.
009700        05  WS-CAT-INFO-CNT         PIC 9(03)  COMP VALUE ZERO.
009800*    WS-CATEGORY-COUNTERS-R GIVES 2200-COMBINE-CONFIDENCE A
009900*    TABLE VIEW OF THE SAME SIX COUNTERS SO IT CAN WALK THEM WITH
010000*    WS-SUBSCRIPT-X RATHER THAN TESTING SIX NAMED FIELDS ONE AT A
010100*    TIME WHEN IT TOTALS UP ALL THE HITS.
010200    01  WS-CATEGORY-COUNTERS-R REDEFINES WS-CATEGORY-COUNTERS.
010300        05  WS-CAT-CNT-TBL          PIC 9(03) COMP OCCURS 6 TIMES.
010400
010500*    WS-TYPE-COUNTERS IS THE SAME IDEA AS WS-CATEGORY-COUNTERS
010600*    ABOVE BUT FOR THE SEVEN INQUIRY TYPES (APPLICATION STATUS,
010700*    DOCUMENT SUBMISSION, PAYMENT STATUS, CONTRACT TERMS, BID
010800*    SUBMISSION, TECHNICAL ISSUE, PROCESS INFORMATION).
010900    01  WS-TYPE-COUNTERS.
011000        05  WS-TYP-APPSTAT-CNT      PIC 9(03)  COMP VALUE ZERO.
011100        05  WS-TYP-DOCSUB-CNT       PIC 9(03)  COMP VALUE ZERO.
011200        05  WS-TYP-PAYSTAT-CNT      PIC 9(03)  COMP VALUE ZERO.
011300        05  WS-TYP-CTERMS-CNT       PIC 9(03)  COMP VALUE ZERO.
011400        05  WS-TYP-BIDSUB-CNT       PIC 9(03)  COMP VALUE ZERO.
011500        05  WS-TYP-TECHISS-CNT      PIC 9(03)  COMP VALUE ZERO.
011600        05  WS-TYP-PROCINFO-CNT     PIC 9(03)  COMP VALUE ZERO.
011700*    WS-TYPE-COUNTERS-R IS THE TABLE VIEW OF THE SEVEN TYPE
011800*    COUNTERS, USED THE SAME WAY AS WS-CATEGORY-COUNTERS-R.
011900    01  WS-TYPE-COUNTERS-R REDEFINES WS-TYPE-COUNTERS.
012000        05  WS-TYP-CNT-TBL          PIC 9(03) COMP OCCURS 7 TIMES.
012100
012200*    WS-CAT-BEST-CNT/WS-CAT-TOTAL-CNT AND WS-TYP-BEST-CNT/
012300*    WS-TYP-TOTAL-CNT ARE THE WORK FIELDS 2200-COMBINE-CONFIDENCE
012400*    USES WHILE IT WALKS THE TWO TABLES ABOVE -- BEST-CNT HOLDS
012500*    THE HIGHEST SINGLE COUNTER SEEN SO FAR, TOTAL-CNT THE SUM OF
012600*    ALL OF THEM, SO THE CONFIDENCE RATIO CAN BE COMPUTED AS
012700*    BEST OVER TOTAL.  WS-SUBSCRIPT-X IS THE OCCURS SUBSCRIPT
012800*    SHARED BY BOTH TABLE WALKS.
012900    01  WS-CAT-BEST-CNT             PIC 9(03)  COMP VALUE ZERO.
013000    01  WS-CAT-TOTAL-CNT            PIC 9(05)  COMP VALUE ZERO.
013100    01  WS-TYP-BEST-CNT             PIC 9(03)  COMP VALUE ZERO.
013200    01  WS-TYP-TOTAL-CNT            PIC 9(05)  COMP VALUE ZERO.
013300    01  WS-SUBSCRIPT-X              PIC 9(02)  COMP VALUE ZERO.
013400
013500*    WS-CAT-CONFIDENCE/WS-TYP-CONFIDENCE ARE THE FINAL 0.00-1.00
013600*    CONFIDENCE FIGURES MOVED OUT TO LK-CONFIDENCE AT
013700*    2200-COMBINE-CONFIDENCE.  WS-RATIO-WORK IS THE INTERMEDIATE
013800*    FOUR-DECIMAL DIVISION RESULT BEFORE IT GETS ROUNDED DOWN TO
013900*    TWO DECIMALS AND CAPPED AT 1.00 PER TKT-5102.
014000    01  WS-CAT-CONFIDENCE           PIC 9V99.
014100    01  WS-TYP-CONFIDENCE           PIC 9V99.
014200    01  WS-RATIO-WORK               PIC 9V9999.
014300
014400*    WSCASE01.CBL IS THE SHOP'S STANDARD UPPER-CASE CONVERSION
014500*    TABLE COPYBOOK -- SUPPLIES THE FROM/TO ALPHABET PAIR USED BY
014600*    THE INSPECT ... CONVERTING STATEMENT IN 1100-BUILD-SCAN-AREA
014700*    BELOW SO A LOWER-CASE OR MIXED-CASE INQUIRY STILL MATCHES
014800*    THE KEYWORD LITERALS, WHICH ARE ALL CARRIED IN UPPER CASE.
014900    COPY "WSCASE01.CBL".
015000*---------------------------------------------------------------
015100*    LINKAGE SECTION -- THE CALLER (vendor-inquiry-triage) PASSES
015200*    THE FIVE FIELDS BELOW ON EVERY CALL.  LK-SUBJECT/LK-BODY ARE
015300*    INPUT ONLY; LK-CATEGORY/LK-INQ-TYPE/LK-CONFIDENCE ARE SET BY
015400*    THIS PROGRAM AND HANDED BACK TO THE CALLER UNCHANGED IN
015500*    LENGTH OR FORMAT FROM WHAT vendor-inquiry-triage DECLARES IN
015600*    ITS OWN WORKING-STORAGE.
015700    LINKAGE SECTION.
015800
015900*    LK-SUBJECT IS THE INQUIRY'S SUBJECT LINE, AS KEYED BY THE
016000*    VENDOR OR BY THE INTAKE CLERK.
016100    01  LK-SUBJECT                  PIC X(60).
016200*    LK-BODY IS THE FREE-TEXT BODY OF THE INQUIRY.
016300    01  LK-BODY                     PIC X(200).
016400*    LK-CATEGORY RECEIVES THE BUSINESS CATEGORY THIS PROGRAM
016500*    DERIVED (PREQUALIFICATION, FINANCE, CONTRACT, BIDDING,
016600*    ISSUE, OR GENERAL-INFO IF NO KEYWORD HIT AT ALL).
016700    01  LK-CATEGORY                 PIC X(16).
016800*    LK-INQ-TYPE RECEIVES THE MORE SPECIFIC INQUIRY TYPE WITHIN
016900*    THAT CATEGORY.
017000    01  LK-INQ-TYPE                 PIC X(22).
017100*    LK-CONFIDENCE RECEIVES THE BLENDED CATEGORY/TYPE CONFIDENCE
017200*    FIGURE, CAPPED AT 1.00 PER TKT-5102.
017300    01  LK-CONFIDENCE               PIC 9V99.
017400*---------------------------------------------------------------
017500PROCEDURE DIVISION USING LK-SUBJECT LK-BODY LK-CATEGORY
017600                         LK-INQ-TYPE LK-CONFIDENCE.
017700
017800*    1000-ANALYZE-INQUIRY-I IS THE MAIN-LINE ENTRY -- RUN ONCE PER
017900*    CALL FROM THE DRIVER.  THE FOUR PERFORMS BELOW ARE ALWAYS RUN
018000*    IN THIS ORDER: BUILD THE UPSHIFTED SCAN TEXT FIRST, SCORE THE
018100*    CATEGORY KEYWORDS, SCORE THE TYPE KEYWORDS, THEN BLEND THE TWO
018200*    RAW HIT COUNTS INTO THE SINGLE CONFIDENCE FIGURE THE DRIVER
018300*    PRINTS AND FILES ON.
0184001000-ANALYZE-INQUIRY-I.
018500
018600    PERFORM 1100-BUILD-SCAN-AREA THRU 1100-EXIT.
018700    PERFORM 2000-SCORE-CATEGORY THRU 2000-EXIT.
018800    PERFORM 2100-SCORE-TYPE THRU 2100-EXIT.
018900    PERFORM 2200-COMBINE-CONFIDENCE THRU 2200-EXIT.
019000
019100*    TKT-5240 -- BUMP THE RUN COUNTER ONCE PER INQUIRY SCANNED SO
019200*    OPERATIONS CAN RECONCILE THIS MODULE'S CALL COUNT AGAINST THE
019300*    DRIVER'S OWN RECORD COUNT AT MONTH END.
019400    ADD 1 TO WS-INQUIRIES-ANALYZED.
019500
019600*    1000-ANALYZE-INQUIRY-F RETURNS CONTROL TO THE DRIVER.  THIS IS
019700*    A CALLED SUBPROGRAM, NOT THE JOB'S MAIN ENTRY, SO EXIT PROGRAM
019800*    RUNS FIRST -- THE STOP RUN BELOW IS UNREACHABLE UNDER NORMAL
019900*    CALL LINKAGE AND IS CARRIED ONLY AS A BELT-AND-SUSPENDERS
020000*    SAFETY NET IN CASE THIS MODULE IS EVER RUN STANDALONE.
0201001000-ANALYZE-INQUIRY-F.
020200
020300    EXIT PROGRAM.
020400    STOP RUN.
020500*---------------------------------------------------------------
020600*    1100-BUILD-SCAN-AREA CONCATENATES THE SUBJECT AND BODY TEXT
020700*    INTO WS-SCAN-AREA AND UPSHIFTS THE WHOLE THING WITH THE
020800*    WSCASE01 CONVERSION TABLE SO A VENDOR WHO TYPES IN LOWER OR
020900*    MIXED CASE STILL MATCHES THE UPPERCASE KEYWORD LITERALS USED
021000*    BY EVERY INSPECT STATEMENT IN 2000-SCORE-CATEGORY AND
021100*    2100-SCORE-TYPE BELOW.
0212001100-BUILD-SCAN-AREA.
021300
021400*    SUBJECT AND BODY ARE CONCATENATED INTO ONE SCAN AREA AND
021500*    UPSHIFTED SO THE KEYWORD COMPARES BELOW DO NOT CARE ABOUT
021600*    THE CASE THE VENDOR TYPED THE MESSAGE IN.
021700
021800    MOVE LK-SUBJECT TO WS-SCAN-SUBJECT.
021900    MOVE LK-BODY    TO WS-SCAN-BODY.
022000    INSPECT WS-SCAN-TEXT CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.
022100
0222001100-EXIT.
022300    EXIT.
022400*---------------------------------------------------------------
0225002000-SCORE-CATEGORY.
022600
022700*    EACH CANDIDATE CATEGORY HAS ITS OWN FIXED KEYWORD LIST.
022800*    PER-KEYWORD HITS ARE TALLIED INTO A SEPARATE COUNTER FOR
022900*    EACH CATEGORY; A KEYWORD EITHER APPEARS IN THE TEXT OR IT
023000*    DOES NOT, SO ONLY THE FIRST HIT OF EACH KEYWORD COUNTS.
023100
023200    MOVE ZERO TO WS-CATEGORY-COUNTERS.
023300    MOVE ZERO TO WS-CAT-BEST-CNT.
023400    MOVE ZERO TO WS-CAT-TOTAL-CNT.
023500    MOVE SPACES TO LK-CATEGORY.
023600
023700*    -- PREQUALIFICATION --
023800*    "PREQUALIFICATION" -- PREQUALIFICATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
023900*    WS-CAT-PREQUAL-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
024000*    TWO OR MORE OCCURRENCES OF "PREQUALIFICATION" IN ONE INQUIRY STILL ONLY
024100*    COUNT AS ONE HIT -- WS-CAT-PREQUAL-CNT GOES UP BY ONE, NOT BY THE RAW
024200*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
024300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PREQUALIFICATION".
024400    IF WS-KW-HIT GREATER THAN ZERO
024500       ADD 1 TO WS-CAT-PREQUAL-CNT.
024600    MOVE ZERO TO WS-KW-HIT.
024700*    "PRE-QUALIFICATION" -- PREQUALIFICATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
024800*    WS-CAT-PREQUAL-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
024900*    TWO OR MORE OCCURRENCES OF "PRE-QUALIFICATION" IN ONE INQUIRY STILL ONLY
025000*    COUNT AS ONE HIT -- WS-CAT-PREQUAL-CNT GOES UP BY ONE, NOT BY THE RAW
025100*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
025200    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PRE-QUALIFICATION".
025300    IF WS-KW-HIT GREATER THAN ZERO
025400       ADD 1 TO WS-CAT-PREQUAL-CNT.
025500    MOVE ZERO TO WS-KW-HIT.
025600*    "QUALIFY" -- PREQUALIFICATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
025700*    WS-CAT-PREQUAL-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
025800*    TWO OR MORE OCCURRENCES OF "QUALIFY" IN ONE INQUIRY STILL ONLY
025900*    COUNT AS ONE HIT -- WS-CAT-PREQUAL-CNT GOES UP BY ONE, NOT BY THE RAW
026000*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
026100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "QUALIFY".
026200    IF WS-KW-HIT GREATER THAN ZERO
026300       ADD 1 TO WS-CAT-PREQUAL-CNT.
026400    MOVE ZERO TO WS-KW-HIT.
026500*    "QUALIFICATION" -- PREQUALIFICATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
026600*    WS-CAT-PREQUAL-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
026700*    TWO OR MORE OCCURRENCES OF "QUALIFICATION" IN ONE INQUIRY STILL ONLY
026800*    COUNT AS ONE HIT -- WS-CAT-PREQUAL-CNT GOES UP BY ONE, NOT BY THE RAW
026900*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
027000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "QUALIFICATION".
027100    IF WS-KW-HIT GREATER THAN ZERO
027200       ADD 1 TO WS-CAT-PREQUAL-CNT.
027300    MOVE ZERO TO WS-KW-HIT.
027400*    "PREREQUISITES" -- PREQUALIFICATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
027500*    WS-CAT-PREQUAL-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
027600*    TWO OR MORE OCCURRENCES OF "PREREQUISITES" IN ONE INQUIRY STILL ONLY
027700*    COUNT AS ONE HIT -- WS-CAT-PREQUAL-CNT GOES UP BY ONE, NOT BY THE RAW
027800*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
027900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PREREQUISITES".
028000    IF WS-KW-HIT GREATER THAN ZERO
028100       ADD 1 TO WS-CAT-PREQUAL-CNT.
028200    MOVE ZERO TO WS-KW-HIT.
028300*    "PRE-REQUISITES" -- PREQUALIFICATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
028400*    WS-CAT-PREQUAL-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
028500*    TWO OR MORE OCCURRENCES OF "PRE-REQUISITES" IN ONE INQUIRY STILL ONLY
028600*    COUNT AS ONE HIT -- WS-CAT-PREQUAL-CNT GOES UP BY ONE, NOT BY THE RAW
028700*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
028800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PRE-REQUISITES".
028900    IF WS-KW-HIT GREATER THAN ZERO
029000       ADD 1 TO WS-CAT-PREQUAL-CNT.
029100    MOVE ZERO TO WS-KW-HIT.
029200*    "REGISTRATION" -- PREQUALIFICATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
029300*    WS-CAT-PREQUAL-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
029400*    TWO OR MORE OCCURRENCES OF "REGISTRATION" IN ONE INQUIRY STILL ONLY
029500*    COUNT AS ONE HIT -- WS-CAT-PREQUAL-CNT GOES UP BY ONE, NOT BY THE RAW
029600*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
029700    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "REGISTRATION".
029800    IF WS-KW-HIT GREATER THAN ZERO
029900       ADD 1 TO WS-CAT-PREQUAL-CNT.
030000    MOVE ZERO TO WS-KW-HIT.
030100*    "ONBOARDING" -- PREQUALIFICATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
030200*    WS-CAT-PREQUAL-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
030300*    TWO OR MORE OCCURRENCES OF "ONBOARDING" IN ONE INQUIRY STILL ONLY
030400*    COUNT AS ONE HIT -- WS-CAT-PREQUAL-CNT GOES UP BY ONE, NOT BY THE RAW
030500*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
030600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "ONBOARDING".
030700    IF WS-KW-HIT GREATER THAN ZERO
030800       ADD 1 TO WS-CAT-PREQUAL-CNT.
030900    MOVE ZERO TO WS-KW-HIT.
031000
031100*    -- FINANCE --
031200*    "PAYMENT" -- FINANCE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
031300*    WS-CAT-FINANCE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
031400*    TWO OR MORE OCCURRENCES OF "PAYMENT" IN ONE INQUIRY STILL ONLY
031500*    COUNT AS ONE HIT -- WS-CAT-FINANCE-CNT GOES UP BY ONE, NOT BY THE RAW
031600*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
031700    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PAYMENT".
031800    IF WS-KW-HIT GREATER THAN ZERO
031900       ADD 1 TO WS-CAT-FINANCE-CNT.
032000    MOVE ZERO TO WS-KW-HIT.
032100*    "INVOICE" -- FINANCE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
032200*    WS-CAT-FINANCE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
032300*    TWO OR MORE OCCURRENCES OF "INVOICE" IN ONE INQUIRY STILL ONLY
032400*    COUNT AS ONE HIT -- WS-CAT-FINANCE-CNT GOES UP BY ONE, NOT BY THE RAW
032500*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
032600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "INVOICE".
032700    IF WS-KW-HIT GREATER THAN ZERO
032800       ADD 1 TO WS-CAT-FINANCE-CNT.
032900    MOVE ZERO TO WS-KW-HIT.
033000*    "BILLING" -- FINANCE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
033100*    WS-CAT-FINANCE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
033200*    TWO OR MORE OCCURRENCES OF "BILLING" IN ONE INQUIRY STILL ONLY
033300*    COUNT AS ONE HIT -- WS-CAT-FINANCE-CNT GOES UP BY ONE, NOT BY THE RAW
033400*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
033500    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "BILLING".
033600    IF WS-KW-HIT GREATER THAN ZERO
033700       ADD 1 TO WS-CAT-FINANCE-CNT.
033800    MOVE ZERO TO WS-KW-HIT.
033900*    "FINANCIAL" -- FINANCE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
034000*    WS-CAT-FINANCE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
034100*    TWO OR MORE OCCURRENCES OF "FINANCIAL" IN ONE INQUIRY STILL ONLY
034200*    COUNT AS ONE HIT -- WS-CAT-FINANCE-CNT GOES UP BY ONE, NOT BY THE RAW
034300*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
034400    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "FINANCIAL".
034500    IF WS-KW-HIT GREATER THAN ZERO
034600       ADD 1 TO WS-CAT-FINANCE-CNT.
034700    MOVE ZERO TO WS-KW-HIT.
034800*    "TAX" -- FINANCE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
034900*    WS-CAT-FINANCE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
035000*    TWO OR MORE OCCURRENCES OF "TAX" IN ONE INQUIRY STILL ONLY
035100*    COUNT AS ONE HIT -- WS-CAT-FINANCE-CNT GOES UP BY ONE, NOT BY THE RAW
035200*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
035300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "TAX".
035400    IF WS-KW-HIT GREATER THAN ZERO
035500       ADD 1 TO WS-CAT-FINANCE-CNT.
035600    MOVE ZERO TO WS-KW-HIT.
035700*    "FINANCE" -- FINANCE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
035800*    WS-CAT-FINANCE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
035900*    TWO OR MORE OCCURRENCES OF "FINANCE" IN ONE INQUIRY STILL ONLY
036000*    COUNT AS ONE HIT -- WS-CAT-FINANCE-CNT GOES UP BY ONE, NOT BY THE RAW
036100*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
036200    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "FINANCE".
036300    IF WS-KW-HIT GREATER THAN ZERO
036400       ADD 1 TO WS-CAT-FINANCE-CNT.
036500    MOVE ZERO TO WS-KW-HIT.
036600*    "ACCOUNTING" -- FINANCE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
036700*    WS-CAT-FINANCE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
036800*    TWO OR MORE OCCURRENCES OF "ACCOUNTING" IN ONE INQUIRY STILL ONLY
036900*    COUNT AS ONE HIT -- WS-CAT-FINANCE-CNT GOES UP BY ONE, NOT BY THE RAW
037000*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
037100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "ACCOUNTING".
037200    IF WS-KW-HIT GREATER THAN ZERO
037300       ADD 1 TO WS-CAT-FINANCE-CNT.
037400    MOVE ZERO TO WS-KW-HIT.
037500*    "RECEIPT" -- FINANCE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
037600*    WS-CAT-FINANCE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
037700*    TWO OR MORE OCCURRENCES OF "RECEIPT" IN ONE INQUIRY STILL ONLY
037800*    COUNT AS ONE HIT -- WS-CAT-FINANCE-CNT GOES UP BY ONE, NOT BY THE RAW
037900*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
038000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "RECEIPT".
038100    IF WS-KW-HIT GREATER THAN ZERO
038200       ADD 1 TO WS-CAT-FINANCE-CNT.
038300    MOVE ZERO TO WS-KW-HIT.
038400*    "REIMBURSEMENT" -- FINANCE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
038500*    WS-CAT-FINANCE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
038600*    TWO OR MORE OCCURRENCES OF "REIMBURSEMENT" IN ONE INQUIRY STILL ONLY
038700*    COUNT AS ONE HIT -- WS-CAT-FINANCE-CNT GOES UP BY ONE, NOT BY THE RAW
038800*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
038900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "REIMBURSEMENT".
039000    IF WS-KW-HIT GREATER THAN ZERO
039100       ADD 1 TO WS-CAT-FINANCE-CNT.
039200    MOVE ZERO TO WS-KW-HIT.
039300*    "CREDIT" -- FINANCE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
039400*    WS-CAT-FINANCE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
039500*    TWO OR MORE OCCURRENCES OF "CREDIT" IN ONE INQUIRY STILL ONLY
039600*    COUNT AS ONE HIT -- WS-CAT-FINANCE-CNT GOES UP BY ONE, NOT BY THE RAW
039700*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
039800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "CREDIT".
039900    IF WS-KW-HIT GREATER THAN ZERO
040000       ADD 1 TO WS-CAT-FINANCE-CNT.
040100    MOVE ZERO TO WS-KW-HIT.
040200*    "DEBIT" -- FINANCE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
040300*    WS-CAT-FINANCE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
040400*    TWO OR MORE OCCURRENCES OF "DEBIT" IN ONE INQUIRY STILL ONLY
040500*    COUNT AS ONE HIT -- WS-CAT-FINANCE-CNT GOES UP BY ONE, NOT BY THE RAW
040600*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
040700    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "DEBIT".
040800    IF WS-KW-HIT GREATER THAN ZERO
040900       ADD 1 TO WS-CAT-FINANCE-CNT.
041000    MOVE ZERO TO WS-KW-HIT.
041100
041200*    -- CONTRACT --
041300*    "CONTRACT" -- CONTRACT (CATEGORY) KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
041400*    WS-CAT-CONTRACT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
041500*    TWO OR MORE OCCURRENCES OF "CONTRACT" IN ONE INQUIRY STILL ONLY
041600*    COUNT AS ONE HIT -- WS-CAT-CONTRACT-CNT GOES UP BY ONE, NOT BY THE RAW
041700*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
041800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "CONTRACT".
041900    IF WS-KW-HIT GREATER THAN ZERO
042000       ADD 1 TO WS-CAT-CONTRACT-CNT.
042100    MOVE ZERO TO WS-KW-HIT.
042200*    "AGREEMENT" -- CONTRACT (CATEGORY) KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
042300*    WS-CAT-CONTRACT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
042400*    TWO OR MORE OCCURRENCES OF "AGREEMENT" IN ONE INQUIRY STILL ONLY
042500*    COUNT AS ONE HIT -- WS-CAT-CONTRACT-CNT GOES UP BY ONE, NOT BY THE RAW
042600*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
042700    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "AGREEMENT".
042800    IF WS-KW-HIT GREATER THAN ZERO
042900       ADD 1 TO WS-CAT-CONTRACT-CNT.
043000    MOVE ZERO TO WS-KW-HIT.
043100*    "TERMS" -- CONTRACT (CATEGORY) KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
043200*    WS-CAT-CONTRACT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
043300*    TWO OR MORE OCCURRENCES OF "TERMS" IN ONE INQUIRY STILL ONLY
043400*    COUNT AS ONE HIT -- WS-CAT-CONTRACT-CNT GOES UP BY ONE, NOT BY THE RAW
043500*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
043600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "TERMS".
043700    IF WS-KW-HIT GREATER THAN ZERO
043800       ADD 1 TO WS-CAT-CONTRACT-CNT.
043900    MOVE ZERO TO WS-KW-HIT.
044000*    "CONDITIONS" -- CONTRACT (CATEGORY) KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
044100*    WS-CAT-CONTRACT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
044200*    TWO OR MORE OCCURRENCES OF "CONDITIONS" IN ONE INQUIRY STILL ONLY
044300*    COUNT AS ONE HIT -- WS-CAT-CONTRACT-CNT GOES UP BY ONE, NOT BY THE RAW
044400*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
044500    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "CONDITIONS".
044600    IF WS-KW-HIT GREATER THAN ZERO
044700       ADD 1 TO WS-CAT-CONTRACT-CNT.
044800    MOVE ZERO TO WS-KW-HIT.
044900*    "CLAUSE" -- CONTRACT (CATEGORY) KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
045000*    WS-CAT-CONTRACT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
045100*    TWO OR MORE OCCURRENCES OF "CLAUSE" IN ONE INQUIRY STILL ONLY
045200*    COUNT AS ONE HIT -- WS-CAT-CONTRACT-CNT GOES UP BY ONE, NOT BY THE RAW
045300*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
045400    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "CLAUSE".
045500    IF WS-KW-HIT GREATER THAN ZERO
045600       ADD 1 TO WS-CAT-CONTRACT-CNT.
045700    MOVE ZERO TO WS-KW-HIT.
045800*    "TERMINATION" -- CONTRACT (CATEGORY) KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
045900*    WS-CAT-CONTRACT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
046000*    TWO OR MORE OCCURRENCES OF "TERMINATION" IN ONE INQUIRY STILL ONLY
046100*    COUNT AS ONE HIT -- WS-CAT-CONTRACT-CNT GOES UP BY ONE, NOT BY THE RAW
046200*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
046300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "TERMINATION".
046400    IF WS-KW-HIT GREATER THAN ZERO
046500       ADD 1 TO WS-CAT-CONTRACT-CNT.
046600    MOVE ZERO TO WS-KW-HIT.
046700*    "RENEWAL" -- CONTRACT (CATEGORY) KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
046800*    WS-CAT-CONTRACT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
046900*    TWO OR MORE OCCURRENCES OF "RENEWAL" IN ONE INQUIRY STILL ONLY
047000*    COUNT AS ONE HIT -- WS-CAT-CONTRACT-CNT GOES UP BY ONE, NOT BY THE RAW
047100*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
047200    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "RENEWAL".
047300    IF WS-KW-HIT GREATER THAN ZERO
047400       ADD 1 TO WS-CAT-CONTRACT-CNT.
047500    MOVE ZERO TO WS-KW-HIT.
047600*    "AMENDMENT" -- CONTRACT (CATEGORY) KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
047700*    WS-CAT-CONTRACT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
047800*    TWO OR MORE OCCURRENCES OF "AMENDMENT" IN ONE INQUIRY STILL ONLY
047900*    COUNT AS ONE HIT -- WS-CAT-CONTRACT-CNT GOES UP BY ONE, NOT BY THE RAW
048000*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
048100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "AMENDMENT".
048200    IF WS-KW-HIT GREATER THAN ZERO
048300       ADD 1 TO WS-CAT-CONTRACT-CNT.
048400    MOVE ZERO TO WS-KW-HIT.
048500*    "LEGAL" -- CONTRACT (CATEGORY) KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
048600*    WS-CAT-CONTRACT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
048700*    TWO OR MORE OCCURRENCES OF "LEGAL" IN ONE INQUIRY STILL ONLY
048800*    COUNT AS ONE HIT -- WS-CAT-CONTRACT-CNT GOES UP BY ONE, NOT BY THE RAW
048900*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
049000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "LEGAL".
049100    IF WS-KW-HIT GREATER THAN ZERO
049200       ADD 1 TO WS-CAT-CONTRACT-CNT.
049300    MOVE ZERO TO WS-KW-HIT.
049400*    "CONTRACTUAL" -- CONTRACT (CATEGORY) KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
049500*    WS-CAT-CONTRACT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
049600*    TWO OR MORE OCCURRENCES OF "CONTRACTUAL" IN ONE INQUIRY STILL ONLY
049700*    COUNT AS ONE HIT -- WS-CAT-CONTRACT-CNT GOES UP BY ONE, NOT BY THE RAW
049800*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
049900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "CONTRACTUAL".
050000    IF WS-KW-HIT GREATER THAN ZERO
050100       ADD 1 TO WS-CAT-CONTRACT-CNT.
050200    MOVE ZERO TO WS-KW-HIT.
050300
050400*    -- BIDDING --
050500*    "BID" -- BIDDING KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
050600*    WS-CAT-BIDDING-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
050700*    TWO OR MORE OCCURRENCES OF "BID" IN ONE INQUIRY STILL ONLY
050800*    COUNT AS ONE HIT -- WS-CAT-BIDDING-CNT GOES UP BY ONE, NOT BY THE RAW
050900*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
051000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "BID".
051100    IF WS-KW-HIT GREATER THAN ZERO
051200       ADD 1 TO WS-CAT-BIDDING-CNT.
051300    MOVE ZERO TO WS-KW-HIT.
051400*    "TENDER" -- BIDDING KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
051500*    WS-CAT-BIDDING-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
051600*    TWO OR MORE OCCURRENCES OF "TENDER" IN ONE INQUIRY STILL ONLY
051700*    COUNT AS ONE HIT -- WS-CAT-BIDDING-CNT GOES UP BY ONE, NOT BY THE RAW
051800*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
051900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "TENDER".
052000    IF WS-KW-HIT GREATER THAN ZERO
052100       ADD 1 TO WS-CAT-BIDDING-CNT.
052200    MOVE ZERO TO WS-KW-HIT.
052300*    "PROPOSAL" -- BIDDING KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
052400*    WS-CAT-BIDDING-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
052500*    TWO OR MORE OCCURRENCES OF "PROPOSAL" IN ONE INQUIRY STILL ONLY
052600*    COUNT AS ONE HIT -- WS-CAT-BIDDING-CNT GOES UP BY ONE, NOT BY THE RAW
052700*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
052800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PROPOSAL".
052900    IF WS-KW-HIT GREATER THAN ZERO
053000       ADD 1 TO WS-CAT-BIDDING-CNT.
053100    MOVE ZERO TO WS-KW-HIT.
053200*    "RFP" -- BIDDING KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
053300*    WS-CAT-BIDDING-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
053400*    TWO OR MORE OCCURRENCES OF "RFP" IN ONE INQUIRY STILL ONLY
053500*    COUNT AS ONE HIT -- WS-CAT-BIDDING-CNT GOES UP BY ONE, NOT BY THE RAW
053600*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
053700    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "RFP".
053800    IF WS-KW-HIT GREATER THAN ZERO
053900       ADD 1 TO WS-CAT-BIDDING-CNT.
054000    MOVE ZERO TO WS-KW-HIT.
054100*    "RFI" -- BIDDING KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
054200*    WS-CAT-BIDDING-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
054300*    TWO OR MORE OCCURRENCES OF "RFI" IN ONE INQUIRY STILL ONLY
054400*    COUNT AS ONE HIT -- WS-CAT-BIDDING-CNT GOES UP BY ONE, NOT BY THE RAW
054500*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
054600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "RFI".
054700    IF WS-KW-HIT GREATER THAN ZERO
054800       ADD 1 TO WS-CAT-BIDDING-CNT.
054900    MOVE ZERO TO WS-KW-HIT.
055000*    "RFQ" -- BIDDING KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
055100*    WS-CAT-BIDDING-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
055200*    TWO OR MORE OCCURRENCES OF "RFQ" IN ONE INQUIRY STILL ONLY
055300*    COUNT AS ONE HIT -- WS-CAT-BIDDING-CNT GOES UP BY ONE, NOT BY THE RAW
055400*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
055500    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "RFQ".
055600    IF WS-KW-HIT GREATER THAN ZERO
055700       ADD 1 TO WS-CAT-BIDDING-CNT.
055800    MOVE ZERO TO WS-KW-HIT.
055900*    "OFFER" -- BIDDING KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
056000*    WS-CAT-BIDDING-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
056100*    TWO OR MORE OCCURRENCES OF "OFFER" IN ONE INQUIRY STILL ONLY
056200*    COUNT AS ONE HIT -- WS-CAT-BIDDING-CNT GOES UP BY ONE, NOT BY THE RAW
056300*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
056400    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "OFFER".
056500    IF WS-KW-HIT GREATER THAN ZERO
056600       ADD 1 TO WS-CAT-BIDDING-CNT.
056700    MOVE ZERO TO WS-KW-HIT.
056800*    "QUOTATION" -- BIDDING KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
056900*    WS-CAT-BIDDING-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
057000*    TWO OR MORE OCCURRENCES OF "QUOTATION" IN ONE INQUIRY STILL ONLY
057100*    COUNT AS ONE HIT -- WS-CAT-BIDDING-CNT GOES UP BY ONE, NOT BY THE RAW
057200*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
057300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "QUOTATION".
057400    IF WS-KW-HIT GREATER THAN ZERO
057500       ADD 1 TO WS-CAT-BIDDING-CNT.
057600    MOVE ZERO TO WS-KW-HIT.
057700*    "SUBMISSION" -- BIDDING KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
057800*    WS-CAT-BIDDING-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
057900*    TWO OR MORE OCCURRENCES OF "SUBMISSION" IN ONE INQUIRY STILL ONLY
058000*    COUNT AS ONE HIT -- WS-CAT-BIDDING-CNT GOES UP BY ONE, NOT BY THE RAW
058100*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
058200    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "SUBMISSION".
058300    IF WS-KW-HIT GREATER THAN ZERO
058400       ADD 1 TO WS-CAT-BIDDING-CNT.
058500    MOVE ZERO TO WS-KW-HIT.
058600*    "PROCUREMENT" -- BIDDING KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
058700*    WS-CAT-BIDDING-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
058800*    TWO OR MORE OCCURRENCES OF "PROCUREMENT" IN ONE INQUIRY STILL ONLY
058900*    COUNT AS ONE HIT -- WS-CAT-BIDDING-CNT GOES UP BY ONE, NOT BY THE RAW
059000*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
059100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PROCUREMENT".
059200    IF WS-KW-HIT GREATER THAN ZERO
059300       ADD 1 TO WS-CAT-BIDDING-CNT.
059400    MOVE ZERO TO WS-KW-HIT.
059500*    "PRICING" -- BIDDING KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
059600*    WS-CAT-BIDDING-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
059700*    TWO OR MORE OCCURRENCES OF "PRICING" IN ONE INQUIRY STILL ONLY
059800*    COUNT AS ONE HIT -- WS-CAT-BIDDING-CNT GOES UP BY ONE, NOT BY THE RAW
059900*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
060000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PRICING".
060100    IF WS-KW-HIT GREATER THAN ZERO
060200       ADD 1 TO WS-CAT-BIDDING-CNT.
060300    MOVE ZERO TO WS-KW-HIT.
060400
060500*    -- ISSUE --
060600*    "ISSUE" -- ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
060700*    WS-CAT-ISSUE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
060800*    TWO OR MORE OCCURRENCES OF "ISSUE" IN ONE INQUIRY STILL ONLY
060900*    COUNT AS ONE HIT -- WS-CAT-ISSUE-CNT GOES UP BY ONE, NOT BY THE RAW
061000*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
061100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "ISSUE".
061200    IF WS-KW-HIT GREATER THAN ZERO
061300       ADD 1 TO WS-CAT-ISSUE-CNT.
061400    MOVE ZERO TO WS-KW-HIT.
061500*    "PROBLEM" -- ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
061600*    WS-CAT-ISSUE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
061700*    TWO OR MORE OCCURRENCES OF "PROBLEM" IN ONE INQUIRY STILL ONLY
061800*    COUNT AS ONE HIT -- WS-CAT-ISSUE-CNT GOES UP BY ONE, NOT BY THE RAW
061900*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
062000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PROBLEM".
062100    IF WS-KW-HIT GREATER THAN ZERO
062200       ADD 1 TO WS-CAT-ISSUE-CNT.
062300    MOVE ZERO TO WS-KW-HIT.
062400*    "ERROR" -- ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
062500*    WS-CAT-ISSUE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
062600*    TWO OR MORE OCCURRENCES OF "ERROR" IN ONE INQUIRY STILL ONLY
062700*    COUNT AS ONE HIT -- WS-CAT-ISSUE-CNT GOES UP BY ONE, NOT BY THE RAW
062800*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
062900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "ERROR".
063000    IF WS-KW-HIT GREATER THAN ZERO
063100       ADD 1 TO WS-CAT-ISSUE-CNT.
063200    MOVE ZERO TO WS-KW-HIT.
063300*    "MISTAKE" -- ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
063400*    WS-CAT-ISSUE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
063500*    TWO OR MORE OCCURRENCES OF "MISTAKE" IN ONE INQUIRY STILL ONLY
063600*    COUNT AS ONE HIT -- WS-CAT-ISSUE-CNT GOES UP BY ONE, NOT BY THE RAW
063700*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
063800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "MISTAKE".
063900    IF WS-KW-HIT GREATER THAN ZERO
064000       ADD 1 TO WS-CAT-ISSUE-CNT.
064100    MOVE ZERO TO WS-KW-HIT.
064200*    "BUG" -- ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
064300*    WS-CAT-ISSUE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
064400*    TWO OR MORE OCCURRENCES OF "BUG" IN ONE INQUIRY STILL ONLY
064500*    COUNT AS ONE HIT -- WS-CAT-ISSUE-CNT GOES UP BY ONE, NOT BY THE RAW
064600*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
064700    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "BUG".
064800    IF WS-KW-HIT GREATER THAN ZERO
064900       ADD 1 TO WS-CAT-ISSUE-CNT.
065000    MOVE ZERO TO WS-KW-HIT.
065100*    "DEFECT" -- ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
065200*    WS-CAT-ISSUE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
065300*    TWO OR MORE OCCURRENCES OF "DEFECT" IN ONE INQUIRY STILL ONLY
065400*    COUNT AS ONE HIT -- WS-CAT-ISSUE-CNT GOES UP BY ONE, NOT BY THE RAW
065500*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
065600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "DEFECT".
065700    IF WS-KW-HIT GREATER THAN ZERO
065800       ADD 1 TO WS-CAT-ISSUE-CNT.
065900    MOVE ZERO TO WS-KW-HIT.
066000*    "MALFUNCTION" -- ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
066100*    WS-CAT-ISSUE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
066200*    TWO OR MORE OCCURRENCES OF "MALFUNCTION" IN ONE INQUIRY STILL ONLY
066300*    COUNT AS ONE HIT -- WS-CAT-ISSUE-CNT GOES UP BY ONE, NOT BY THE RAW
066400*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
066500    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "MALFUNCTION".
066600    IF WS-KW-HIT GREATER THAN ZERO
066700       ADD 1 TO WS-CAT-ISSUE-CNT.
066800    MOVE ZERO TO WS-KW-HIT.
066900*    "TROUBLE" -- ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
067000*    WS-CAT-ISSUE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
067100*    TWO OR MORE OCCURRENCES OF "TROUBLE" IN ONE INQUIRY STILL ONLY
067200*    COUNT AS ONE HIT -- WS-CAT-ISSUE-CNT GOES UP BY ONE, NOT BY THE RAW
067300*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
067400    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "TROUBLE".
067500    IF WS-KW-HIT GREATER THAN ZERO
067600       ADD 1 TO WS-CAT-ISSUE-CNT.
067700    MOVE ZERO TO WS-KW-HIT.
067800*    "DIFFICULTY" -- ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
067900*    WS-CAT-ISSUE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
068000*    TWO OR MORE OCCURRENCES OF "DIFFICULTY" IN ONE INQUIRY STILL ONLY
068100*    COUNT AS ONE HIT -- WS-CAT-ISSUE-CNT GOES UP BY ONE, NOT BY THE RAW
068200*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
068300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "DIFFICULTY".
068400    IF WS-KW-HIT GREATER THAN ZERO
068500       ADD 1 TO WS-CAT-ISSUE-CNT.
068600    MOVE ZERO TO WS-KW-HIT.
068700*    "COMPLAINT" -- ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
068800*    WS-CAT-ISSUE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
068900*    TWO OR MORE OCCURRENCES OF "COMPLAINT" IN ONE INQUIRY STILL ONLY
069000*    COUNT AS ONE HIT -- WS-CAT-ISSUE-CNT GOES UP BY ONE, NOT BY THE RAW
069100*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
069200    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "COMPLAINT".
069300    IF WS-KW-HIT GREATER THAN ZERO
069400       ADD 1 TO WS-CAT-ISSUE-CNT.
069500    MOVE ZERO TO WS-KW-HIT.
069600*    "CONCERN" -- ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
069700*    WS-CAT-ISSUE-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
069800*    TWO OR MORE OCCURRENCES OF "CONCERN" IN ONE INQUIRY STILL ONLY
069900*    COUNT AS ONE HIT -- WS-CAT-ISSUE-CNT GOES UP BY ONE, NOT BY THE RAW
070000*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
070100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "CONCERN".
070200    IF WS-KW-HIT GREATER THAN ZERO
070300       ADD 1 TO WS-CAT-ISSUE-CNT.
070400    MOVE ZERO TO WS-KW-HIT.
070500
070600*    -- INFORMATION --
070700*    "INFORMATION" -- INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
070800*    WS-CAT-INFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
070900*    TWO OR MORE OCCURRENCES OF "INFORMATION" IN ONE INQUIRY STILL ONLY
071000*    COUNT AS ONE HIT -- WS-CAT-INFO-CNT GOES UP BY ONE, NOT BY THE RAW
071100*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
071200    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "INFORMATION".
071300    IF WS-KW-HIT GREATER THAN ZERO
071400       ADD 1 TO WS-CAT-INFO-CNT.
071500    MOVE ZERO TO WS-KW-HIT.
071600*    "DETAILS" -- INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
071700*    WS-CAT-INFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
071800*    TWO OR MORE OCCURRENCES OF "DETAILS" IN ONE INQUIRY STILL ONLY
071900*    COUNT AS ONE HIT -- WS-CAT-INFO-CNT GOES UP BY ONE, NOT BY THE RAW
072000*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
072100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "DETAILS".
072200    IF WS-KW-HIT GREATER THAN ZERO
072300       ADD 1 TO WS-CAT-INFO-CNT.
072400    MOVE ZERO TO WS-KW-HIT.
072500*    "GUIDE" -- INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
072600*    WS-CAT-INFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
072700*    TWO OR MORE OCCURRENCES OF "GUIDE" IN ONE INQUIRY STILL ONLY
072800*    COUNT AS ONE HIT -- WS-CAT-INFO-CNT GOES UP BY ONE, NOT BY THE RAW
072900*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
073000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "GUIDE".
073100    IF WS-KW-HIT GREATER THAN ZERO
073200       ADD 1 TO WS-CAT-INFO-CNT.
073300    MOVE ZERO TO WS-KW-HIT.
073400*    "INSTRUCTIONS" -- INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
073500*    WS-CAT-INFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
073600*    TWO OR MORE OCCURRENCES OF "INSTRUCTIONS" IN ONE INQUIRY STILL ONLY
073700*    COUNT AS ONE HIT -- WS-CAT-INFO-CNT GOES UP BY ONE, NOT BY THE RAW
073800*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
073900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "INSTRUCTIONS".
074000    IF WS-KW-HIT GREATER THAN ZERO
074100       ADD 1 TO WS-CAT-INFO-CNT.
074200    MOVE ZERO TO WS-KW-HIT.
074300*    "CLARIFICATION" -- INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
074400*    WS-CAT-INFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
074500*    TWO OR MORE OCCURRENCES OF "CLARIFICATION" IN ONE INQUIRY STILL ONLY
074600*    COUNT AS ONE HIT -- WS-CAT-INFO-CNT GOES UP BY ONE, NOT BY THE RAW
074700*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
074800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "CLARIFICATION".
074900    IF WS-KW-HIT GREATER THAN ZERO
075000       ADD 1 TO WS-CAT-INFO-CNT.
075100    MOVE ZERO TO WS-KW-HIT.
075200*    "EXPLAIN" -- INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
075300*    WS-CAT-INFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
075400*    TWO OR MORE OCCURRENCES OF "EXPLAIN" IN ONE INQUIRY STILL ONLY
075500*    COUNT AS ONE HIT -- WS-CAT-INFO-CNT GOES UP BY ONE, NOT BY THE RAW
075600*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
075700    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "EXPLAIN".
075800    IF WS-KW-HIT GREATER THAN ZERO
075900       ADD 1 TO WS-CAT-INFO-CNT.
076000    MOVE ZERO TO WS-KW-HIT.
076100*    "PROCESS" -- INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
076200*    WS-CAT-INFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
076300*    TWO OR MORE OCCURRENCES OF "PROCESS" IN ONE INQUIRY STILL ONLY
076400*    COUNT AS ONE HIT -- WS-CAT-INFO-CNT GOES UP BY ONE, NOT BY THE RAW
076500*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
076600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PROCESS".
076700    IF WS-KW-HIT GREATER THAN ZERO
076800       ADD 1 TO WS-CAT-INFO-CNT.
076900    MOVE ZERO TO WS-KW-HIT.
077000*    "PROCEDURE" -- INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
077100*    WS-CAT-INFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
077200*    TWO OR MORE OCCURRENCES OF "PROCEDURE" IN ONE INQUIRY STILL ONLY
077300*    COUNT AS ONE HIT -- WS-CAT-INFO-CNT GOES UP BY ONE, NOT BY THE RAW
077400*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
077500    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PROCEDURE".
077600    IF WS-KW-HIT GREATER THAN ZERO
077700       ADD 1 TO WS-CAT-INFO-CNT.
077800    MOVE ZERO TO WS-KW-HIT.
077900*    "STEPS" -- INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
078000*    WS-CAT-INFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
078100*    TWO OR MORE OCCURRENCES OF "STEPS" IN ONE INQUIRY STILL ONLY
078200*    COUNT AS ONE HIT -- WS-CAT-INFO-CNT GOES UP BY ONE, NOT BY THE RAW
078300*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
078400    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "STEPS".
078500    IF WS-KW-HIT GREATER THAN ZERO
078600       ADD 1 TO WS-CAT-INFO-CNT.
078700    MOVE ZERO TO WS-KW-HIT.
078800*    "HOW TO" -- INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
078900*    WS-CAT-INFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
079000*    TWO OR MORE OCCURRENCES OF "HOW TO" IN ONE INQUIRY STILL ONLY
079100*    COUNT AS ONE HIT -- WS-CAT-INFO-CNT GOES UP BY ONE, NOT BY THE RAW
079200*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
079300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "HOW TO".
079400    IF WS-KW-HIT GREATER THAN ZERO
079500       ADD 1 TO WS-CAT-INFO-CNT.
079600    MOVE ZERO TO WS-KW-HIT.
079700*    "HELP" -- INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
079800*    WS-CAT-INFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
079900*    TWO OR MORE OCCURRENCES OF "HELP" IN ONE INQUIRY STILL ONLY
080000*    COUNT AS ONE HIT -- WS-CAT-INFO-CNT GOES UP BY ONE, NOT BY THE RAW
080100*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
080200    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "HELP".
080300    IF WS-KW-HIT GREATER THAN ZERO
080400       ADD 1 TO WS-CAT-INFO-CNT.
080500    MOVE ZERO TO WS-KW-HIT.
080600
080700*    WS-CAT-TOTAL-CNT IS THE SUM OF ALL SIX CATEGORY COUNTERS --
080800*    2200-COMBINE-CONFIDENCE BELOW NEEDS THIS TOTAL AS THE
080900*    DENOMINATOR WHEN IT WORKS OUT HOW CONFIDENT TO BE IN
081000*    WHICHEVER CATEGORY WINS BELOW.
081100    ADD WS-CAT-PREQUAL-CNT  WS-CAT-FINANCE-CNT  WS-CAT-CONTRACT-CNT
081200        WS-CAT-BIDDING-CNT  WS-CAT-ISSUE-CNT    WS-CAT-INFO-CNT
081300        GIVING WS-CAT-TOTAL-CNT.
081400
081500*    PICK THE WINNING CATEGORY BY STRAIGHT HIGH-COUNT COMPARE --
081600*    NOT A TABLE SEARCH, SINCE EACH COUNTER ALSO HAS TO OVERWRITE
081700*    LK-CATEGORY WITH ITS OWN CATEGORY LITERAL WHEN IT WINS.  TIES
081800*    GO TO WHICHEVER CATEGORY IS TESTED FIRST, SINCE "GREATER THAN"
081900*    (NOT "NOT LESS THAN") IS USED THROUGHOUT -- A LATER CATEGORY
082000*    ONLY DISPLACES THE CURRENT LEADER BY STRICTLY OUTSCORING IT.
082100    IF WS-CAT-PREQUAL-CNT GREATER THAN WS-CAT-BEST-CNT
082200       MOVE WS-CAT-PREQUAL-CNT TO WS-CAT-BEST-CNT
082300       MOVE "PREQUALIFICATION" TO LK-CATEGORY.
082400    IF WS-CAT-FINANCE-CNT GREATER THAN WS-CAT-BEST-CNT
082500       MOVE WS-CAT-FINANCE-CNT TO WS-CAT-BEST-CNT
082600       MOVE "FINANCE" TO LK-CATEGORY.
082700    IF WS-CAT-CONTRACT-CNT GREATER THAN WS-CAT-BEST-CNT
082800       MOVE WS-CAT-CONTRACT-CNT TO WS-CAT-BEST-CNT
082900       MOVE "CONTRACT" TO LK-CATEGORY.
083000    IF WS-CAT-BIDDING-CNT GREATER THAN WS-CAT-BEST-CNT
083100       MOVE WS-CAT-BIDDING-CNT TO WS-CAT-BEST-CNT
083200       MOVE "BIDDING" TO LK-CATEGORY.
083300    IF WS-CAT-ISSUE-CNT GREATER THAN WS-CAT-BEST-CNT
083400       MOVE WS-CAT-ISSUE-CNT TO WS-CAT-BEST-CNT
083500       MOVE "ISSUE" TO LK-CATEGORY.
083600    IF WS-CAT-INFO-CNT GREATER THAN WS-CAT-BEST-CNT
083700       MOVE WS-CAT-INFO-CNT TO WS-CAT-BEST-CNT
083800       MOVE "INFORMATION" TO LK-CATEGORY.
083900
084000*    NO CATEGORY KEYWORD HIT AT ALL -- FALL THROUGH TO "OTHER"
084100*    RATHER THAN LEAVE LK-CATEGORY BLANK, PER TKT-4471.
084200    IF WS-CAT-BEST-CNT EQUAL ZERO
084300       MOVE "OTHER" TO LK-CATEGORY.
084400
0845002000-EXIT.
084600    EXIT.
084700*---------------------------------------------------------------
0848002100-SCORE-TYPE.
084900
085000*    SAME IDEA AS 2000-SCORE-CATEGORY ABOVE, BUT CLASSIFYING THE
085100*    INQUIRY TYPE RATHER THAN THE CATEGORY.  THE TWO CLASSIFIERS
085200*    ARE INDEPENDENT OF EACH OTHER.
085300
085400    MOVE ZERO TO WS-TYPE-COUNTERS.
085500    MOVE ZERO TO WS-TYP-BEST-CNT.
085600    MOVE ZERO TO WS-TYP-TOTAL-CNT.
085700    MOVE SPACES TO LK-INQ-TYPE.
085800
085900*    -- APPLICATION_STATUS --
086000*    "STATUS" -- APPLICATION_STATUS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
086100*    WS-TYP-APPSTAT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
086200*    TWO OR MORE OCCURRENCES OF "STATUS" IN ONE INQUIRY STILL ONLY
086300*    COUNT AS ONE HIT -- WS-TYP-APPSTAT-CNT GOES UP BY ONE, NOT BY THE RAW
086400*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
086500    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "STATUS".
086600    IF WS-KW-HIT GREATER THAN ZERO
086700       ADD 1 TO WS-TYP-APPSTAT-CNT.
086800    MOVE ZERO TO WS-KW-HIT.
086900*    "APPLICATION" -- APPLICATION_STATUS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
087000*    WS-TYP-APPSTAT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
087100*    TWO OR MORE OCCURRENCES OF "APPLICATION" IN ONE INQUIRY STILL ONLY
087200*    COUNT AS ONE HIT -- WS-TYP-APPSTAT-CNT GOES UP BY ONE, NOT BY THE RAW
087300*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
087400    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "APPLICATION".
087500    IF WS-KW-HIT GREATER THAN ZERO
087600       ADD 1 TO WS-TYP-APPSTAT-CNT.
087700    MOVE ZERO TO WS-KW-HIT.
087800*    "PROGRESS" -- APPLICATION_STATUS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
087900*    WS-TYP-APPSTAT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
088000*    TWO OR MORE OCCURRENCES OF "PROGRESS" IN ONE INQUIRY STILL ONLY
088100*    COUNT AS ONE HIT -- WS-TYP-APPSTAT-CNT GOES UP BY ONE, NOT BY THE RAW
088200*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
088300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PROGRESS".
088400    IF WS-KW-HIT GREATER THAN ZERO
088500       ADD 1 TO WS-TYP-APPSTAT-CNT.
088600    MOVE ZERO TO WS-KW-HIT.
088700*    "SUBMITTED" -- APPLICATION_STATUS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
088800*    WS-TYP-APPSTAT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
088900*    TWO OR MORE OCCURRENCES OF "SUBMITTED" IN ONE INQUIRY STILL ONLY
089000*    COUNT AS ONE HIT -- WS-TYP-APPSTAT-CNT GOES UP BY ONE, NOT BY THE RAW
089100*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
089200    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "SUBMITTED".
089300    IF WS-KW-HIT GREATER THAN ZERO
089400       ADD 1 TO WS-TYP-APPSTAT-CNT.
089500    MOVE ZERO TO WS-KW-HIT.
089600*    "REVIEW" -- APPLICATION_STATUS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
089700*    WS-TYP-APPSTAT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
089800*    TWO OR MORE OCCURRENCES OF "REVIEW" IN ONE INQUIRY STILL ONLY
089900*    COUNT AS ONE HIT -- WS-TYP-APPSTAT-CNT GOES UP BY ONE, NOT BY THE RAW
090000*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
090100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "REVIEW".
090200    IF WS-KW-HIT GREATER THAN ZERO
090300       ADD 1 TO WS-TYP-APPSTAT-CNT.
090400    MOVE ZERO TO WS-KW-HIT.
090500*    "ACCEPTED" -- APPLICATION_STATUS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
090600*    WS-TYP-APPSTAT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
090700*    TWO OR MORE OCCURRENCES OF "ACCEPTED" IN ONE INQUIRY STILL ONLY
090800*    COUNT AS ONE HIT -- WS-TYP-APPSTAT-CNT GOES UP BY ONE, NOT BY THE RAW
090900*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
091000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "ACCEPTED".
091100    IF WS-KW-HIT GREATER THAN ZERO
091200       ADD 1 TO WS-TYP-APPSTAT-CNT.
091300    MOVE ZERO TO WS-KW-HIT.
091400*    "REJECTED" -- APPLICATION_STATUS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
091500*    WS-TYP-APPSTAT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
091600*    TWO OR MORE OCCURRENCES OF "REJECTED" IN ONE INQUIRY STILL ONLY
091700*    COUNT AS ONE HIT -- WS-TYP-APPSTAT-CNT GOES UP BY ONE, NOT BY THE RAW
091800*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
091900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "REJECTED".
092000    IF WS-KW-HIT GREATER THAN ZERO
092100       ADD 1 TO WS-TYP-APPSTAT-CNT.
092200    MOVE ZERO TO WS-KW-HIT.
092300
092400*    -- DOCUMENT_SUBMISSION --
092500*    "DOCUMENT" -- DOCUMENT_SUBMISSION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
092600*    WS-TYP-DOCSUB-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
092700*    TWO OR MORE OCCURRENCES OF "DOCUMENT" IN ONE INQUIRY STILL ONLY
092800*    COUNT AS ONE HIT -- WS-TYP-DOCSUB-CNT GOES UP BY ONE, NOT BY THE RAW
092900*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
093000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "DOCUMENT".
093100    IF WS-KW-HIT GREATER THAN ZERO
093200       ADD 1 TO WS-TYP-DOCSUB-CNT.
093300    MOVE ZERO TO WS-KW-HIT.
093400*    "UPLOAD" -- DOCUMENT_SUBMISSION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
093500*    WS-TYP-DOCSUB-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
093600*    TWO OR MORE OCCURRENCES OF "UPLOAD" IN ONE INQUIRY STILL ONLY
093700*    COUNT AS ONE HIT -- WS-TYP-DOCSUB-CNT GOES UP BY ONE, NOT BY THE RAW
093800*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
093900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "UPLOAD".
094000    IF WS-KW-HIT GREATER THAN ZERO
094100       ADD 1 TO WS-TYP-DOCSUB-CNT.
094200    MOVE ZERO TO WS-KW-HIT.
094300*    "SUBMIT" -- DOCUMENT_SUBMISSION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
094400*    WS-TYP-DOCSUB-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
094500*    TWO OR MORE OCCURRENCES OF "SUBMIT" IN ONE INQUIRY STILL ONLY
094600*    COUNT AS ONE HIT -- WS-TYP-DOCSUB-CNT GOES UP BY ONE, NOT BY THE RAW
094700*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
094800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "SUBMIT".
094900    IF WS-KW-HIT GREATER THAN ZERO
095000       ADD 1 TO WS-TYP-DOCSUB-CNT.
095100    MOVE ZERO TO WS-KW-HIT.
095200*    "ATTACH" -- DOCUMENT_SUBMISSION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
095300*    WS-TYP-DOCSUB-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
095400*    TWO OR MORE OCCURRENCES OF "ATTACH" IN ONE INQUIRY STILL ONLY
095500*    COUNT AS ONE HIT -- WS-TYP-DOCSUB-CNT GOES UP BY ONE, NOT BY THE RAW
095600*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
095700    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "ATTACH".
095800    IF WS-KW-HIT GREATER THAN ZERO
095900       ADD 1 TO WS-TYP-DOCSUB-CNT.
096000    MOVE ZERO TO WS-KW-HIT.
096100*    "CERTIFICATE" -- DOCUMENT_SUBMISSION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
096200*    WS-TYP-DOCSUB-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
096300*    TWO OR MORE OCCURRENCES OF "CERTIFICATE" IN ONE INQUIRY STILL ONLY
096400*    COUNT AS ONE HIT -- WS-TYP-DOCSUB-CNT GOES UP BY ONE, NOT BY THE RAW
096500*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
096600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "CERTIFICATE".
096700    IF WS-KW-HIT GREATER THAN ZERO
096800       ADD 1 TO WS-TYP-DOCSUB-CNT.
096900    MOVE ZERO TO WS-KW-HIT.
097000*    "FORM" -- DOCUMENT_SUBMISSION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
097100*    WS-TYP-DOCSUB-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
097200*    TWO OR MORE OCCURRENCES OF "FORM" IN ONE INQUIRY STILL ONLY
097300*    COUNT AS ONE HIT -- WS-TYP-DOCSUB-CNT GOES UP BY ONE, NOT BY THE RAW
097400*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
097500    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "FORM".
097600    IF WS-KW-HIT GREATER THAN ZERO
097700       ADD 1 TO WS-TYP-DOCSUB-CNT.
097800    MOVE ZERO TO WS-KW-HIT.
097900*    "PAPERWORK" -- DOCUMENT_SUBMISSION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
098000*    WS-TYP-DOCSUB-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
098100*    TWO OR MORE OCCURRENCES OF "PAPERWORK" IN ONE INQUIRY STILL ONLY
098200*    COUNT AS ONE HIT -- WS-TYP-DOCSUB-CNT GOES UP BY ONE, NOT BY THE RAW
098300*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
098400    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PAPERWORK".
098500    IF WS-KW-HIT GREATER THAN ZERO
098600       ADD 1 TO WS-TYP-DOCSUB-CNT.
098700    MOVE ZERO TO WS-KW-HIT.
098800
098900*    -- PAYMENT_STATUS --
099000*    "PAYMENT" -- PAYMENT_STATUS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
099100*    WS-TYP-PAYSTAT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
099200*    TWO OR MORE OCCURRENCES OF "PAYMENT" IN ONE INQUIRY STILL ONLY
099300*    COUNT AS ONE HIT -- WS-TYP-PAYSTAT-CNT GOES UP BY ONE, NOT BY THE RAW
099400*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
099500    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PAYMENT".
099600    IF WS-KW-HIT GREATER THAN ZERO
099700       ADD 1 TO WS-TYP-PAYSTAT-CNT.
099800    MOVE ZERO TO WS-KW-HIT.
099900*    "PAID" -- PAYMENT_STATUS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
100000*    WS-TYP-PAYSTAT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
100100*    TWO OR MORE OCCURRENCES OF "PAID" IN ONE INQUIRY STILL ONLY
100200*    COUNT AS ONE HIT -- WS-TYP-PAYSTAT-CNT GOES UP BY ONE, NOT BY THE RAW
100300*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
100400    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PAID".
100500    IF WS-KW-HIT GREATER THAN ZERO
100600       ADD 1 TO WS-TYP-PAYSTAT-CNT.
100700    MOVE ZERO TO WS-KW-HIT.
100800*    "PENDING" -- PAYMENT_STATUS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
100900*    WS-TYP-PAYSTAT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
101000*    TWO OR MORE OCCURRENCES OF "PENDING" IN ONE INQUIRY STILL ONLY
101100*    COUNT AS ONE HIT -- WS-TYP-PAYSTAT-CNT GOES UP BY ONE, NOT BY THE RAW
101200*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
101300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PENDING".
101400    IF WS-KW-HIT GREATER THAN ZERO
101500       ADD 1 TO WS-TYP-PAYSTAT-CNT.
101600    MOVE ZERO TO WS-KW-HIT.
101700*    "OVERDUE" -- PAYMENT_STATUS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
101800*    WS-TYP-PAYSTAT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
101900*    TWO OR MORE OCCURRENCES OF "OVERDUE" IN ONE INQUIRY STILL ONLY
102000*    COUNT AS ONE HIT -- WS-TYP-PAYSTAT-CNT GOES UP BY ONE, NOT BY THE RAW
102100*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
102200    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "OVERDUE".
102300    IF WS-KW-HIT GREATER THAN ZERO
102400       ADD 1 TO WS-TYP-PAYSTAT-CNT.
102500    MOVE ZERO TO WS-KW-HIT.
102600*    "SCHEDULED" -- PAYMENT_STATUS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
102700*    WS-TYP-PAYSTAT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
102800*    TWO OR MORE OCCURRENCES OF "SCHEDULED" IN ONE INQUIRY STILL ONLY
102900*    COUNT AS ONE HIT -- WS-TYP-PAYSTAT-CNT GOES UP BY ONE, NOT BY THE RAW
103000*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
103100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "SCHEDULED".
103200    IF WS-KW-HIT GREATER THAN ZERO
103300       ADD 1 TO WS-TYP-PAYSTAT-CNT.
103400    MOVE ZERO TO WS-KW-HIT.
103500*    "PROCESSED" -- PAYMENT_STATUS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
103600*    WS-TYP-PAYSTAT-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
103700*    TWO OR MORE OCCURRENCES OF "PROCESSED" IN ONE INQUIRY STILL ONLY
103800*    COUNT AS ONE HIT -- WS-TYP-PAYSTAT-CNT GOES UP BY ONE, NOT BY THE RAW
103900*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
104000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PROCESSED".
104100    IF WS-KW-HIT GREATER THAN ZERO
104200       ADD 1 TO WS-TYP-PAYSTAT-CNT.
104300    MOVE ZERO TO WS-KW-HIT.
104400
104500*    -- CONTRACT_TERMS --
104600*    "TERMS" -- CONTRACT_TERMS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
104700*    WS-TYP-CTERMS-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
104800*    TWO OR MORE OCCURRENCES OF "TERMS" IN ONE INQUIRY STILL ONLY
104900*    COUNT AS ONE HIT -- WS-TYP-CTERMS-CNT GOES UP BY ONE, NOT BY THE RAW
105000*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
105100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "TERMS".
105200    IF WS-KW-HIT GREATER THAN ZERO
105300       ADD 1 TO WS-TYP-CTERMS-CNT.
105400    MOVE ZERO TO WS-KW-HIT.
105500*    "CONDITIONS" -- CONTRACT_TERMS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
105600*    WS-TYP-CTERMS-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
105700*    TWO OR MORE OCCURRENCES OF "CONDITIONS" IN ONE INQUIRY STILL ONLY
105800*    COUNT AS ONE HIT -- WS-TYP-CTERMS-CNT GOES UP BY ONE, NOT BY THE RAW
105900*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
106000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "CONDITIONS".
106100    IF WS-KW-HIT GREATER THAN ZERO
106200       ADD 1 TO WS-TYP-CTERMS-CNT.
106300    MOVE ZERO TO WS-KW-HIT.
106400*    "CLAUSE" -- CONTRACT_TERMS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
106500*    WS-TYP-CTERMS-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
106600*    TWO OR MORE OCCURRENCES OF "CLAUSE" IN ONE INQUIRY STILL ONLY
106700*    COUNT AS ONE HIT -- WS-TYP-CTERMS-CNT GOES UP BY ONE, NOT BY THE RAW
106800*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
106900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "CLAUSE".
107000    IF WS-KW-HIT GREATER THAN ZERO
107100       ADD 1 TO WS-TYP-CTERMS-CNT.
107200    MOVE ZERO TO WS-KW-HIT.
107300*    "AGREEMENT" -- CONTRACT_TERMS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
107400*    WS-TYP-CTERMS-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
107500*    TWO OR MORE OCCURRENCES OF "AGREEMENT" IN ONE INQUIRY STILL ONLY
107600*    COUNT AS ONE HIT -- WS-TYP-CTERMS-CNT GOES UP BY ONE, NOT BY THE RAW
107700*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
107800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "AGREEMENT".
107900    IF WS-KW-HIT GREATER THAN ZERO
108000       ADD 1 TO WS-TYP-CTERMS-CNT.
108100    MOVE ZERO TO WS-KW-HIT.
108200*    "PROVISION" -- CONTRACT_TERMS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
108300*    WS-TYP-CTERMS-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
108400*    TWO OR MORE OCCURRENCES OF "PROVISION" IN ONE INQUIRY STILL ONLY
108500*    COUNT AS ONE HIT -- WS-TYP-CTERMS-CNT GOES UP BY ONE, NOT BY THE RAW
108600*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
108700    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PROVISION".
108800    IF WS-KW-HIT GREATER THAN ZERO
108900       ADD 1 TO WS-TYP-CTERMS-CNT.
109000    MOVE ZERO TO WS-KW-HIT.
109100*    "STIPULATION" -- CONTRACT_TERMS KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
109200*    WS-TYP-CTERMS-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
109300*    TWO OR MORE OCCURRENCES OF "STIPULATION" IN ONE INQUIRY STILL ONLY
109400*    COUNT AS ONE HIT -- WS-TYP-CTERMS-CNT GOES UP BY ONE, NOT BY THE RAW
109500*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
109600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "STIPULATION".
109700    IF WS-KW-HIT GREATER THAN ZERO
109800       ADD 1 TO WS-TYP-CTERMS-CNT.
109900    MOVE ZERO TO WS-KW-HIT.
110000
110100*    -- BID_SUBMISSION --
110200*    "SUBMIT" -- BID_SUBMISSION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
110300*    WS-TYP-BIDSUB-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
110400*    TWO OR MORE OCCURRENCES OF "SUBMIT" IN ONE INQUIRY STILL ONLY
110500*    COUNT AS ONE HIT -- WS-TYP-BIDSUB-CNT GOES UP BY ONE, NOT BY THE RAW
110600*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
110700    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "SUBMIT".
110800    IF WS-KW-HIT GREATER THAN ZERO
110900       ADD 1 TO WS-TYP-BIDSUB-CNT.
111000    MOVE ZERO TO WS-KW-HIT.
111100*    "SUBMISSION" -- BID_SUBMISSION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
111200*    WS-TYP-BIDSUB-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
111300*    TWO OR MORE OCCURRENCES OF "SUBMISSION" IN ONE INQUIRY STILL ONLY
111400*    COUNT AS ONE HIT -- WS-TYP-BIDSUB-CNT GOES UP BY ONE, NOT BY THE RAW
111500*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
111600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "SUBMISSION".
111700    IF WS-KW-HIT GREATER THAN ZERO
111800       ADD 1 TO WS-TYP-BIDSUB-CNT.
111900    MOVE ZERO TO WS-KW-HIT.
112000*    "DEADLINE" -- BID_SUBMISSION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
112100*    WS-TYP-BIDSUB-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
112200*    TWO OR MORE OCCURRENCES OF "DEADLINE" IN ONE INQUIRY STILL ONLY
112300*    COUNT AS ONE HIT -- WS-TYP-BIDSUB-CNT GOES UP BY ONE, NOT BY THE RAW
112400*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
112500    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "DEADLINE".
112600    IF WS-KW-HIT GREATER THAN ZERO
112700       ADD 1 TO WS-TYP-BIDSUB-CNT.
112800    MOVE ZERO TO WS-KW-HIT.
112900*    "REQUIREMENTS" -- BID_SUBMISSION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
113000*    WS-TYP-BIDSUB-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
113100*    TWO OR MORE OCCURRENCES OF "REQUIREMENTS" IN ONE INQUIRY STILL ONLY
113200*    COUNT AS ONE HIT -- WS-TYP-BIDSUB-CNT GOES UP BY ONE, NOT BY THE RAW
113300*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
113400    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "REQUIREMENTS".
113500    IF WS-KW-HIT GREATER THAN ZERO
113600       ADD 1 TO WS-TYP-BIDSUB-CNT.
113700    MOVE ZERO TO WS-KW-HIT.
113800*    "UPLOAD" -- BID_SUBMISSION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
113900*    WS-TYP-BIDSUB-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
114000*    TWO OR MORE OCCURRENCES OF "UPLOAD" IN ONE INQUIRY STILL ONLY
114100*    COUNT AS ONE HIT -- WS-TYP-BIDSUB-CNT GOES UP BY ONE, NOT BY THE RAW
114200*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
114300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "UPLOAD".
114400    IF WS-KW-HIT GREATER THAN ZERO
114500       ADD 1 TO WS-TYP-BIDSUB-CNT.
114600    MOVE ZERO TO WS-KW-HIT.
114700*    "PROPOSAL" -- BID_SUBMISSION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
114800*    WS-TYP-BIDSUB-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
114900*    TWO OR MORE OCCURRENCES OF "PROPOSAL" IN ONE INQUIRY STILL ONLY
115000*    COUNT AS ONE HIT -- WS-TYP-BIDSUB-CNT GOES UP BY ONE, NOT BY THE RAW
115100*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
115200    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PROPOSAL".
115300    IF WS-KW-HIT GREATER THAN ZERO
115400       ADD 1 TO WS-TYP-BIDSUB-CNT.
115500    MOVE ZERO TO WS-KW-HIT.
115600
115700*    -- TECHNICAL_ISSUE --
115800*    "TECHNICAL" -- TECHNICAL_ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
115900*    WS-TYP-TECHISS-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
116000*    TWO OR MORE OCCURRENCES OF "TECHNICAL" IN ONE INQUIRY STILL ONLY
116100*    COUNT AS ONE HIT -- WS-TYP-TECHISS-CNT GOES UP BY ONE, NOT BY THE RAW
116200*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
116300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "TECHNICAL".
116400    IF WS-KW-HIT GREATER THAN ZERO
116500       ADD 1 TO WS-TYP-TECHISS-CNT.
116600    MOVE ZERO TO WS-KW-HIT.
116700*    "SYSTEM" -- TECHNICAL_ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
116800*    WS-TYP-TECHISS-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
116900*    TWO OR MORE OCCURRENCES OF "SYSTEM" IN ONE INQUIRY STILL ONLY
117000*    COUNT AS ONE HIT -- WS-TYP-TECHISS-CNT GOES UP BY ONE, NOT BY THE RAW
117100*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
117200    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "SYSTEM".
117300    IF WS-KW-HIT GREATER THAN ZERO
117400       ADD 1 TO WS-TYP-TECHISS-CNT.
117500    MOVE ZERO TO WS-KW-HIT.
117600*    "ERROR" -- TECHNICAL_ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
117700*    WS-TYP-TECHISS-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
117800*    TWO OR MORE OCCURRENCES OF "ERROR" IN ONE INQUIRY STILL ONLY
117900*    COUNT AS ONE HIT -- WS-TYP-TECHISS-CNT GOES UP BY ONE, NOT BY THE RAW
118000*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
118100    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "ERROR".
118200    IF WS-KW-HIT GREATER THAN ZERO
118300       ADD 1 TO WS-TYP-TECHISS-CNT.
118400    MOVE ZERO TO WS-KW-HIT.
118500*    "PLATFORM" -- TECHNICAL_ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
118600*    WS-TYP-TECHISS-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
118700*    TWO OR MORE OCCURRENCES OF "PLATFORM" IN ONE INQUIRY STILL ONLY
118800*    COUNT AS ONE HIT -- WS-TYP-TECHISS-CNT GOES UP BY ONE, NOT BY THE RAW
118900*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
119000    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PLATFORM".
119100    IF WS-KW-HIT GREATER THAN ZERO
119200       ADD 1 TO WS-TYP-TECHISS-CNT.
119300    MOVE ZERO TO WS-KW-HIT.
119400*    "WEBSITE" -- TECHNICAL_ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
119500*    WS-TYP-TECHISS-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
119600*    TWO OR MORE OCCURRENCES OF "WEBSITE" IN ONE INQUIRY STILL ONLY
119700*    COUNT AS ONE HIT -- WS-TYP-TECHISS-CNT GOES UP BY ONE, NOT BY THE RAW
119800*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
119900    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "WEBSITE".
120000    IF WS-KW-HIT GREATER THAN ZERO
120100       ADD 1 TO WS-TYP-TECHISS-CNT.
120200    MOVE ZERO TO WS-KW-HIT.
120300*    "PORTAL" -- TECHNICAL_ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
120400*    WS-TYP-TECHISS-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
120500*    TWO OR MORE OCCURRENCES OF "PORTAL" IN ONE INQUIRY STILL ONLY
120600*    COUNT AS ONE HIT -- WS-TYP-TECHISS-CNT GOES UP BY ONE, NOT BY THE RAW
120700*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
120800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PORTAL".
120900    IF WS-KW-HIT GREATER THAN ZERO
121000       ADD 1 TO WS-TYP-TECHISS-CNT.
121100    MOVE ZERO TO WS-KW-HIT.
121200*    "LOGIN" -- TECHNICAL_ISSUE KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
121300*    WS-TYP-TECHISS-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
121400*    TWO OR MORE OCCURRENCES OF "LOGIN" IN ONE INQUIRY STILL ONLY
121500*    COUNT AS ONE HIT -- WS-TYP-TECHISS-CNT GOES UP BY ONE, NOT BY THE RAW
121600*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
121700    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "LOGIN".
121800    IF WS-KW-HIT GREATER THAN ZERO
121900       ADD 1 TO WS-TYP-TECHISS-CNT.
122000    MOVE ZERO TO WS-KW-HIT.
122100
122200*    -- PROCESS_INFORMATION --
122300*    "PROCESS" -- PROCESS_INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
122400*    WS-TYP-PROCINFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
122500*    TWO OR MORE OCCURRENCES OF "PROCESS" IN ONE INQUIRY STILL ONLY
122600*    COUNT AS ONE HIT -- WS-TYP-PROCINFO-CNT GOES UP BY ONE, NOT BY THE RAW
122700*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
122800    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PROCESS".
122900    IF WS-KW-HIT GREATER THAN ZERO
123000       ADD 1 TO WS-TYP-PROCINFO-CNT.
123100    MOVE ZERO TO WS-KW-HIT.
123200*    "PROCEDURE" -- PROCESS_INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
123300*    WS-TYP-PROCINFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
123400*    TWO OR MORE OCCURRENCES OF "PROCEDURE" IN ONE INQUIRY STILL ONLY
123500*    COUNT AS ONE HIT -- WS-TYP-PROCINFO-CNT GOES UP BY ONE, NOT BY THE RAW
123600*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
123700    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "PROCEDURE".
123800    IF WS-KW-HIT GREATER THAN ZERO
123900       ADD 1 TO WS-TYP-PROCINFO-CNT.
124000    MOVE ZERO TO WS-KW-HIT.
124100*    "STEPS" -- PROCESS_INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
124200*    WS-TYP-PROCINFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
124300*    TWO OR MORE OCCURRENCES OF "STEPS" IN ONE INQUIRY STILL ONLY
124400*    COUNT AS ONE HIT -- WS-TYP-PROCINFO-CNT GOES UP BY ONE, NOT BY THE RAW
124500*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
124600    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "STEPS".
124700    IF WS-KW-HIT GREATER THAN ZERO
124800       ADD 1 TO WS-TYP-PROCINFO-CNT.
124900    MOVE ZERO TO WS-KW-HIT.
125000*    "INFORMATION" -- PROCESS_INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
125100*    WS-TYP-PROCINFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
125200*    TWO OR MORE OCCURRENCES OF "INFORMATION" IN ONE INQUIRY STILL ONLY
125300*    COUNT AS ONE HIT -- WS-TYP-PROCINFO-CNT GOES UP BY ONE, NOT BY THE RAW
125400*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
125500    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "INFORMATION".
125600    IF WS-KW-HIT GREATER THAN ZERO
125700       ADD 1 TO WS-TYP-PROCINFO-CNT.
125800    MOVE ZERO TO WS-KW-HIT.
125900*    "GUIDE" -- PROCESS_INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
126000*    WS-TYP-PROCINFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
126100*    TWO OR MORE OCCURRENCES OF "GUIDE" IN ONE INQUIRY STILL ONLY
126200*    COUNT AS ONE HIT -- WS-TYP-PROCINFO-CNT GOES UP BY ONE, NOT BY THE RAW
126300*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
126400    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "GUIDE".
126500    IF WS-KW-HIT GREATER THAN ZERO
126600       ADD 1 TO WS-TYP-PROCINFO-CNT.
126700    MOVE ZERO TO WS-KW-HIT.
126800*    "INSTRUCTION" -- PROCESS_INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
126900*    WS-TYP-PROCINFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
127000*    TWO OR MORE OCCURRENCES OF "INSTRUCTION" IN ONE INQUIRY STILL ONLY
127100*    COUNT AS ONE HIT -- WS-TYP-PROCINFO-CNT GOES UP BY ONE, NOT BY THE RAW
127200*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
127300    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "INSTRUCTION".
127400    IF WS-KW-HIT GREATER THAN ZERO
127500       ADD 1 TO WS-TYP-PROCINFO-CNT.
127600    MOVE ZERO TO WS-KW-HIT.
127700*    "TIMELINE" -- PROCESS_INFORMATION KEYWORD.  EACH HIT IN THE SCAN TEXT BUMPS
127800*    WS-TYP-PROCINFO-CNT BY ONE (FIRST HIT ONLY, SEE WS-KW-HIT RESET BELOW).
127900*    TWO OR MORE OCCURRENCES OF "TIMELINE" IN ONE INQUIRY STILL ONLY
128000*    COUNT AS ONE HIT -- WS-TYP-PROCINFO-CNT GOES UP BY ONE, NOT BY THE RAW
128100*    TALLY, SINCE WE ARE COUNTING DISTINCT KEYWORDS MATCHED.
128200    INSPECT WS-SCAN-TEXT TALLYING WS-KW-HIT FOR ALL "TIMELINE".
128300    IF WS-KW-HIT GREATER THAN ZERO
128400       ADD 1 TO WS-TYP-PROCINFO-CNT.
128500    MOVE ZERO TO WS-KW-HIT.
128600
128700*    WS-TYP-TOTAL-CNT IS THE SUM OF ALL SEVEN TYPE COUNTERS, USED
128800*    THE SAME WAY AS WS-CAT-TOTAL-CNT ABOVE.
128900    ADD WS-TYP-APPSTAT-CNT  WS-TYP-DOCSUB-CNT  WS-TYP-PAYSTAT-CNT
129000        WS-TYP-CTERMS-CNT   WS-TYP-BIDSUB-CNT  WS-TYP-TECHISS-CNT
129100        WS-TYP-PROCINFO-CNT
129200        GIVING WS-TYP-TOTAL-CNT.
129300
129400*    SAME HIGH-COUNT COMPARE PATTERN AS 2000-SCORE-CATEGORY ABOVE
129500*    -- FIRST TYPE TO STRICTLY OUTSCORE THE CURRENT LEADER WINS
129600*    LK-INQ-TYPE, TIES GOING TO WHICHEVER TYPE IS TESTED EARLIER.
129700    IF WS-TYP-APPSTAT-CNT GREATER THAN WS-TYP-BEST-CNT
129800       MOVE WS-TYP-APPSTAT-CNT TO WS-TYP-BEST-CNT
129900       MOVE "APPLICATION_STATUS" TO LK-INQ-TYPE.
130000    IF WS-TYP-DOCSUB-CNT GREATER THAN WS-TYP-BEST-CNT
130100       MOVE WS-TYP-DOCSUB-CNT TO WS-TYP-BEST-CNT
130200       MOVE "DOCUMENT_SUBMISSION" TO LK-INQ-TYPE.
130300    IF WS-TYP-PAYSTAT-CNT GREATER THAN WS-TYP-BEST-CNT
130400       MOVE WS-TYP-PAYSTAT-CNT TO WS-TYP-BEST-CNT
130500       MOVE "PAYMENT_STATUS" TO LK-INQ-TYPE.
130600    IF WS-TYP-CTERMS-CNT GREATER THAN WS-TYP-BEST-CNT
130700       MOVE WS-TYP-CTERMS-CNT TO WS-TYP-BEST-CNT
130800       MOVE "CONTRACT_TERMS" TO LK-INQ-TYPE.
130900    IF WS-TYP-BIDSUB-CNT GREATER THAN WS-TYP-BEST-CNT
131000       MOVE WS-TYP-BIDSUB-CNT TO WS-TYP-BEST-CNT
131100       MOVE "BID_SUBMISSION" TO LK-INQ-TYPE.
131200    IF WS-TYP-TECHISS-CNT GREATER THAN WS-TYP-BEST-CNT
131300       MOVE WS-TYP-TECHISS-CNT TO WS-TYP-BEST-CNT
131400       MOVE "TECHNICAL_ISSUE" TO LK-INQ-TYPE.
131500    IF WS-TYP-PROCINFO-CNT GREATER THAN WS-TYP-BEST-CNT
131600       MOVE WS-TYP-PROCINFO-CNT TO WS-TYP-BEST-CNT
131700       MOVE "PROCESS_INFORMATION" TO LK-INQ-TYPE.
131800
131900*    NO TYPE KEYWORD HIT AT ALL -- FALL THROUGH TO "GENERAL"
132000*    RATHER THAN LEAVE LK-INQ-TYPE BLANK.
132100    IF WS-TYP-BEST-CNT EQUAL ZERO
132200       MOVE "GENERAL" TO LK-INQ-TYPE.
132300
1324002100-EXIT.
132500    EXIT.
132600*---------------------------------------------------------------
132700*    2200-COMBINE-CONFIDENCE TURNS THE RAW CATEGORY/TYPE HIT
132800*    COUNTS FROM THE TWO PARAGRAPHS ABOVE INTO THE SINGLE
132900*    LK-CONFIDENCE FIGURE THE DRIVER PRINTS ON THE TRIAGE REPORT
133000*    AND FILES ON THE INQUIRY-ANALYSIS RECORD.
1331002200-COMBINE-CONFIDENCE.
133200
133300*    CATEGORY CONFIDENCE = 0.50 WHEN NO KEYWORD AT ALL MATCHED,
133400*    OTHERWISE (BEST / TOTAL) + 0.30, NEVER TO EXCEED 1.00 (SEE
133500*    TKT-5102 ABOVE).  TYPE CONFIDENCE IS THE SAME RATIO WITH NO
133600*    BONUS AND NO CAP.  THE VALUE HANDED BACK TO THE DRIVER IS
133700*    THE STRAIGHT AVERAGE OF THE TWO.
133800
133900*    NO CATEGORY KEYWORD MATCHED -- MR. OKEKE'S WRITE-UP CALLS
134000*    THIS A COIN-FLIP CASE, HENCE THE FLAT 0.50 RATHER THAN A
134100*    DIVIDE BY ZERO ON WS-CAT-TOTAL-CNT.
134200    IF WS-CAT-BEST-CNT EQUAL ZERO
134300       MOVE .50 TO WS-CAT-CONFIDENCE
134400    ELSE
134500*       WS-RATIO-WORK HOLDS THE RAW BEST-OVER-TOTAL SHARE TO FOUR
134600*       DECIMALS BEFORE THE 0.30 BONUS IS ADDED AND THE RESULT IS
134700*       ROUNDED BACK DOWN TO TWO DECIMALS FOR WS-CAT-CONFIDENCE.
134800       COMPUTE WS-RATIO-WORK ROUNDED =
134900               WS-CAT-BEST-CNT / WS-CAT-TOTAL-CNT
135000       COMPUTE WS-CAT-CONFIDENCE ROUNDED = WS-RATIO-WORK + .30
135100*       TKT-5102 -- CAP AT 1.00 SO A SHORT BODY WITH ONE KEYWORD
135200*       REPEATED SEVERAL TIMES DOES NOT PUSH THE FIGURE OVER 100%.
135300       IF WS-CAT-CONFIDENCE GREATER THAN 1.00
135400          MOVE 1.00 TO WS-CAT-CONFIDENCE.
135500
135600*    SAME COIN-FLIP RULE FOR THE TYPE SIDE, BUT NO 0.30 BONUS AND
135700*    NO CAP -- TYPE CONFIDENCE HAS ALWAYS RUN LOWER THAN CATEGORY
135800*    CONFIDENCE IN PRACTICE SINCE THERE ARE MORE TYPES TO SPLIT
135900*    THE HITS ACROSS.
136000    IF WS-TYP-BEST-CNT EQUAL ZERO
136100       MOVE .50 TO WS-TYP-CONFIDENCE
136200    ELSE
136300       COMPUTE WS-TYP-CONFIDENCE ROUNDED =
136400               WS-TYP-BEST-CNT / WS-TYP-TOTAL-CNT.
136500
136600*    LK-CONFIDENCE IS THE PLAIN AVERAGE OF THE TWO FIGURES --
136700*    THIS IS THE VALUE THE DRIVER ACTUALLY USES FOR TRIAGE.
136800    COMPUTE LK-CONFIDENCE ROUNDED =
136900            (WS-CAT-CONFIDENCE + WS-TYP-CONFIDENCE) / 2.
137000
1371002200-EXIT.
137200    EXIT.
