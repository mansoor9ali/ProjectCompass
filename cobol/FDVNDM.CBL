000100*---------------------------------------------------------------
000200*    FDVNDM.CBL
000300*    RECORD LAYOUT FOR THE VENDOR-MASTER FILE.  ONE RECORD PER
000400*    VENDOR ON CONTRACT.  CARRIES THE RELATIONSHIP/CONTRACT DATA
000500*    USED BY PRIORITIZATION AND BY THE VENDOR-SCORING RUN.
000600*    RECORD LENGTH..: 76 (75 DATA BYTES + 1 RESERVE BYTE)
000700*---------------------------------------------------------------
000800*    1998-11-05  RSF  TKT-4471  ORIGINAL LAYOUT.
000900*    2000-06-09  RSF  TKT-5120  ADDED VM-RELATIONSHIP-R SO SCORING
001000*                      COULD SWITCH ON THE FIRST CHARACTER INSTEAD
001100*                      OF COMPARING THE WHOLE WORD EVERY PASS.
001200*---------------------------------------------------------------
001300    FD  VENDOR-MASTER-FILE
001400        LABEL RECORDS ARE STANDARD.
001500
001600    01  VENDOR-MASTER-RECORD.
001700        05  VM-VENDOR-ID            PIC X(12).
001800        05  VM-VENDOR-NAME          PIC X(30).
001900        05  VM-RELATIONSHIP         PIC X(10).
002000        05  VM-RELATIONSHIP-R REDEFINES VM-RELATIONSHIP.
002100            10  VM-RELATIONSHIP-1ST PIC X(01).
002200            10  FILLER              PIC X(09).
002300        05  VM-CONTRACT-VALUE       PIC 9(09)V99.
002400        05  VM-INQUIRY-COUNT        PIC 9(05).
002500        05  VM-AVG-RESP-HOURS       PIC 9(03)V99.
002600        05  VM-KEY-FLAG             PIC X(01).
002700            88  VM-IS-KEY-VENDOR           VALUE "Y".
002800        05  VM-ACTIVE-CONTRACT      PIC X(01).
002900            88  VM-CONTRACT-IS-ACTIVE      VALUE "Y".
003000        05  FILLER                  PIC X(01)  VALUE SPACES.
