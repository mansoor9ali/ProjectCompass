000100*---------------------------------------------------------------
000200*    SLASGN.CBL
000300*    SELECT FOR THE ASSIGNMENT-OUT FILE.  ONE RECORD WRITTEN PER
000400*    INQUIRY PROCESSED BY THE TRIAGE RUN.
000500*---------------------------------------------------------------
000600*    1998-11-07  RSF  TKT-4471  ORIGINAL COPY MEMBER CUT FROM
000700*                      THE VENDOR-INQUIRY TRIAGE PROJECT.
000800*---------------------------------------------------------------
000900    SELECT ASSIGNMENT-FILE
001000           ASSIGN TO "ASSIGNMENT-OUT"
001100           ORGANIZATION IS LINE SEQUENTIAL.
